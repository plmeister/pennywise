000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. PLE-POTXFER.
000300 AUTHOR. MVB DATA PROCESSING. MODIFIED BY JKW.
000400 INSTALLATION. MVB DATA PROCESSING CENTER - BATCH SYSTEMS.
000500 DATE-WRITTEN. 05/02/1986.
000600 DATE-COMPILED. 05/02/1986.
000700 SECURITY. MVB INTERNAL USE ONLY - NOT FOR DISTRIBUTION.
000800*
000900*---------------------------------------------------------------*
001000* CHANGE LOG.                                                   *
001100*---------------------------------------------------------------*
001200* DATE      BY    TICKET      DESCRIPTION                       *
001300*---------------------------------------------------------------*
001400* 050286   JKW   CR-86-022   ORIGINAL PROGRAM - MOVES MONEY      *
001500* 050286   JKW   CR-86-022   ACCOUNT-TO-POT, POT-TO-ACCOUNT AND  *
001600* 050286   JKW   CR-86-022   POT-TO-POT WITHIN ONE ACCOUNT.      *
001700* 071988   RTH   CR-88-041   ADDED POT-DOES-NOT-BELONG-TO-       *
001800* 071988   RTH   CR-88-041   ACCOUNT CHECK BEFORE FUNDS CHECK.   *
001900* 042593   MSK   CR-93-027   ADDED POT-CREATION-WITH-INITIAL-    *
002000* 042593   MSK   CR-93-027   FUNDING REQUEST TYPE "C".           *
002100* 110898   CWB   Y2K-9814    Y2K READINESS REVIEW - PXR-DATE     *
002200* 110898   CWB   Y2K-9814    ALREADY STORED 9(8) CCYYMMDD.       *
002300* 082700   DPC   CR-00-033   DEFAULT DESCRIPTIONS NOW VARY BY    *
002400* 082700   DPC   CR-00-033   TRANSFER DIRECTION PER REQUEST.     *
002500* 061005   JKW   CR-05-014   REWRITE OF BOTH MASTERS NOW HAPPENS *
002600* 061005   JKW   CR-05-014   ONLY AFTER THE FULL PASS COMPLETES. *
002610* 062207   RTH   CR-07-025   EXCEPTION REPORT HAD NO PAGE HEADING*
002620* 062207   RTH   CR-07-025   OR RUN DATE - ADDED HDG-LINE-1 AND  *
002630* 062207   RTH   CR-07-025   1500-WRITE-RPT-HEADING TO MATCH THE*
002640* 062207   RTH   CR-07-025   LEDGER POSTING PROGRAM'S LAYOUT.   *
002700*---------------------------------------------------------------*
002800 ENVIRONMENT DIVISION.
002900 CONFIGURATION SECTION.
003000 SPECIAL-NAMES.
003100     C01 IS TOP-OF-FORM
003200     CLASS LEDGER-NUMERIC-CLASS IS "0" THRU "9"
003300     UPSI-0 ON STATUS IS PNY-TEST-RUN
003400            OFF STATUS IS PNY-PRODUCTION-RUN.
003500 INPUT-OUTPUT SECTION.
003600 FILE-CONTROL.
003700     SELECT ACCOUNT-MASTER-FILE ASSIGN TO ACCTMAST
003800         ORGANIZATION IS LINE SEQUENTIAL
003900         FILE STATUS IS WS-ACCT-FST.
004000     SELECT POT-MASTER-FILE ASSIGN TO POTMAST
004100         ORGANIZATION IS LINE SEQUENTIAL
004200         FILE STATUS IS WS-POT-FST.
004300     SELECT POT-REQUEST-FILE ASSIGN TO POTREQ
004400         ORGANIZATION IS LINE SEQUENTIAL
004500         FILE STATUS IS WS-PXR-FST.
004600     SELECT TRANSACTION-HEADER-FILE ASSIGN TO TRANHDR
004700         ORGANIZATION IS LINE SEQUENTIAL
004800         FILE STATUS IS WS-HDR-FST.
004900     SELECT TRANSACTION-LEG-FILE ASSIGN TO TRANLEG
005000         ORGANIZATION IS LINE SEQUENTIAL
005100         FILE STATUS IS WS-LEG-FST.
005200     SELECT EXCEPTION-REPORT-FILE ASSIGN TO POTRPT
005300         ORGANIZATION IS LINE SEQUENTIAL
005400         FILE STATUS IS WS-RPT-FST.
005500 DATA DIVISION.
005600 FILE SECTION.
005700 FD  ACCOUNT-MASTER-FILE
005800     LABEL RECORD STANDARD.
005900 01  ACCOUNT-MASTER-RECORD.
006000     05  ACCT-ID                       PIC 9(06).
006100     05  ACCT-NAME                     PIC X(30).
006200     05  ACCT-TYPE                     PIC X(02).
006300     05  ACCT-EXTERNAL-SW              PIC X(01).
006400     05  ACCT-BALANCE                  PIC S9(10)V99.
006500     05  ACCT-INT-RATE                 PIC 9(01)V9(04).
006600     05  ACCT-INT-COMP-CDE             PIC X(01).
006700     05  ACCT-MIN-PAYMENT              PIC 9(10)V99.
006800     05  ACCT-OD-LIMIT                 PIC S9(10)V99.
006900     05  ACCT-OD-RATE                  PIC 9(01)V9(04).
007000     05  ACCT-CURR-CODE                PIC X(03).
007100     05  FILLER                        PIC X(31).
007200 FD  POT-MASTER-FILE
007300     LABEL RECORD STANDARD.
007400 01  POT-MASTER-RECORD.
007500     05  POT-ID                        PIC 9(06).
007600     05  POT-ACCT-ID                   PIC 9(06).
007700     05  POT-NAME                      PIC X(30).
007800     05  POT-TARGET                    PIC 9(10)V99.
007900     05  POT-ACTIVE-SW                 PIC X(01).
008000         88  POT-IS-ACTIVE                 VALUE "Y".
008100         88  POT-IS-INACTIVE                VALUE "N".
008200     05  FILLER                        PIC X(39).
008300 01  POT-KEY-VIEW REDEFINES POT-MASTER-RECORD.
008400     05  PKV-POT-ID                    PIC 9(06).
008500     05  PKV-POT-ACCT-ID                PIC 9(06).
008600     05  FILLER                        PIC X(108).
008700 FD  POT-REQUEST-FILE
008800     LABEL RECORD STANDARD.
008900 01  POT-REQUEST-RECORD.
009000     05  PXR-SEQ                       PIC 9(06).
009100     05  PXR-TYPE-CDE                  PIC X(01).
009200         88  PXR-TO-POT                    VALUE "T".
009300         88  PXR-FROM-POT                   VALUE "F".
009400         88  PXR-POT-TO-POT                  VALUE "B".
009500         88  PXR-POT-CREATE                   VALUE "C".
009600     05  PXR-ACCT-ID                   PIC 9(06).
009700     05  PXR-FROM-POT-ID                PIC 9(06).
009800     05  PXR-TO-POT-ID                  PIC 9(06).
009900     05  PXR-AMOUNT                    PIC 9(10)V99.
010000     05  PXR-DESC                      PIC X(40).
010100     05  PXR-DATE                      PIC 9(08).
010200     05  FILLER                        PIC X(12).
010300 FD  TRANSACTION-HEADER-FILE
010400     LABEL RECORD STANDARD.
010500 01  TRANSACTION-HEADER-RECORD.
010600     05  TXN-ID                        PIC 9(08).
010700     05  TXN-DATE                      PIC 9(08).
010800     05  TXN-DESC                      PIC X(40).
010900     05  TXN-CURR-CODE                 PIC X(03).
011000     05  FILLER                        PIC X(21).
011100 FD  TRANSACTION-LEG-FILE
011200     LABEL RECORD STANDARD.
011300 01  TRANSACTION-LEG-RECORD.
011400     05  LEG-ID                        PIC 9(08).
011500     05  LEG-TXN-ID                    PIC 9(08).
011600     05  LEG-ACCT-ID                   PIC 9(06).
011700     05  LEG-POT-ID                    PIC 9(06).
011800     05  LEG-DEBIT                     PIC 9(10)V99.
011900     05  LEG-CREDIT                    PIC 9(10)V99.
012000     05  LEG-CURR-CODE                 PIC X(03).
012100     05  LEG-EXCH-RATE                 PIC 9(06)V9(06).
012200     05  FILLER                        PIC X(13).
012300 FD  EXCEPTION-REPORT-FILE
012400     LABEL RECORD STANDARD.
012500 01  EXCEPTION-REPORT-LINE             PIC X(132).
012600 WORKING-STORAGE SECTION.
012700 01  WS-FILE-STATUS-GROUP.
012800     05  WS-ACCT-FST                   PIC X(02).
012900     05  WS-POT-FST                    PIC X(02).
013000     05  WS-PXR-FST                    PIC X(02).
013100     05  WS-HDR-FST                    PIC X(02).
013200     05  WS-LEG-FST                    PIC X(02).
013300     05  WS-RPT-FST                    PIC X(02).
013400 01  WS-SWITCHES.
013500     05  WS-PXR-EOF-SW                 PIC X(01) VALUE "N".
013600         88  WS-PXR-EOF                    VALUE "Y".
013700     05  WS-FOUND-SW                   PIC X(01) VALUE "N".
013800         88  WS-ITEM-FOUND                 VALUE "Y".
013900     05  WS-REJECT-SW                  PIC X(01) VALUE "N".
014000         88  WS-REQUEST-REJECTED            VALUE "Y".
014100 01  WS-REJECT-REASON                  PIC X(30).
014200 01  WS-CONTROL-TOTALS.
014300     05  WS-REQS-READ                  PIC 9(06) COMP  VALUE ZERO.
014400     05  WS-REQS-POSTED                PIC 9(06) COMP  VALUE ZERO.
014500     05  WS-REQS-REJECTED               PIC 9(06) COMP  VALUE ZERO.
014600 01  WS-ID-COUNTERS.
014700     05  WS-NEXT-TXN-ID                PIC 9(08) COMP.
014800     05  WS-NEXT-LEG-ID                PIC 9(08) COMP.
014900 01  WS-ACCOUNT-TABLE.
015000     05  WS-ACCT-COUNT                 PIC 9(04) COMP VALUE ZERO.
015100     05  WS-ACCT-ENTRY OCCURS 1 TO 2000 TIMES
015200             DEPENDING ON WS-ACCT-COUNT
015300             ASCENDING KEY IS WS-ACCT-ID
015400             INDEXED BY WS-ACCT-IDX.
015500         10  WS-ACCT-ID                PIC 9(06).
015600         10  WS-ACCT-NAME               PIC X(30).
015700         10  WS-ACCT-TYPE               PIC X(02).
015800         10  WS-ACCT-EXTERNAL-SW        PIC X(01).
015900         10  WS-ACCT-BAL                PIC S9(10)V99.
016000         10  WS-ACCT-INT-RATE           PIC 9(01)V9(04).
016100         10  WS-ACCT-INT-COMP-CDE       PIC X(01).
016200         10  WS-ACCT-MIN-PAYMENT        PIC 9(10)V99.
016300         10  WS-ACCT-OD-LIMIT           PIC S9(10)V99.
016400         10  WS-ACCT-OD-RATE            PIC 9(01)V9(04).
016500         10  WS-ACCT-CURR-CODE          PIC X(03).
016600 01  WS-ACCOUNT-TABLE-WIDE-VIEW REDEFINES WS-ACCOUNT-TABLE.
016700     05  FILLER                        PIC X(02).
016800     05  FILLER                        PIC X(90000).
016900 01  WS-POT-TABLE.
017000     05  WS-POT-COUNT                  PIC 9(04) COMP VALUE ZERO.
017100     05  WS-POT-ENTRY OCCURS 1 TO 2000 TIMES
017200             DEPENDING ON WS-POT-COUNT
017300             ASCENDING KEY IS WS-POT-ID
017400             INDEXED BY WS-POT-IDX.
017500         10  WS-POT-ID                 PIC 9(06).
017600         10  WS-POT-ACCT-ID             PIC 9(06).
017700         10  WS-POT-NAME                PIC X(30).
017800         10  WS-POT-TARGET              PIC 9(10)V99.
017900         10  WS-POT-ACTIVE-SW           PIC X(01).
018000         10  WS-POT-BAL                 PIC S9(10)V99.
018100 01  WS-POT-TABLE-WIDE-VIEW REDEFINES WS-POT-TABLE.
018200     05  FILLER                        PIC X(02).
018300     05  FILLER                        PIC X(90000).
018400 01  WS-FROM-IDX-SAVE                  PIC 9(04) COMP.
018500 01  WS-FROM-POT-IDX-SAVE              PIC 9(04) COMP.
018600 01  WS-TO-POT-IDX-SAVE                PIC 9(04) COMP.
018700 01  WS-CURRENT-TXN-ID                 PIC 9(08) COMP.
018800 01  WS-SEARCH-ID                      PIC 9(06).
018900 01  WS-EFFECTIVE-DESC                 PIC X(40).
018910 01  WS-RUN-DATE.
018920     05  WS-RUN-YY                     PIC 9(02).
018930     05  WS-RUN-MM                     PIC 9(02).
018940     05  WS-RUN-DD                     PIC 9(02).
018950 01  HDG-LINE-1.
018960     05  FILLER PIC X(40) VALUE "PENNYWISE POT TRANSFER - EXCEPTIONS".
018970     05  FILLER                        PIC X(20) VALUE "RUN DATE ".
018980     05  HDG-RUN-DATE                  PIC 9(06).
018990     05  FILLER                        PIC X(66) VALUE SPACES.
019000 01  DTL-LINE.
019100     05  DTL-SEQ                       PIC ZZZZZ9.
019200     05  FILLER                        PIC X(02) VALUE SPACES.
019300     05  DTL-TYPE                      PIC X(01).
019400     05  FILLER                        PIC X(02) VALUE SPACES.
019500     05  DTL-ACCT-ID                   PIC ZZZZZ9.
019600     05  FILLER                        PIC X(02) VALUE SPACES.
019700     05  DTL-AMOUNT                    PIC ZZZZZZZZZ9.99.
019800     05  FILLER                        PIC X(02) VALUE SPACES.
019900     05  DTL-REASON                    PIC X(30).
020000     05  FILLER                        PIC X(41) VALUE SPACES.
020100 01  TOT-LINE.
020200     05  FILLER                        PIC X(20) VALUE "REQUESTS READ   ".
020300     05  TOT-READ                      PIC ZZZZZ9.
020400     05  FILLER                        PIC X(05) VALUE SPACES.
020500     05  FILLER                        PIC X(20) VALUE "REQUESTS POSTED ".
020600     05  TOT-POSTED                    PIC ZZZZZ9.
020700     05  FILLER                        PIC X(05) VALUE SPACES.
020800     05  FILLER                        PIC X(20) VALUE "REQS REJECTED   ".
020900     05  TOT-REJECTED                  PIC ZZZZZ9.
021000     05  FILLER                        PIC X(30) VALUE SPACES.
021100 PROCEDURE DIVISION.
021200 0000-MAINLINE.
021300     OPEN INPUT  ACCOUNT-MASTER-FILE
021400          INPUT  POT-MASTER-FILE
021500          INPUT  POT-REQUEST-FILE
021600          OUTPUT TRANSACTION-HEADER-FILE
021700          OUTPUT TRANSACTION-LEG-FILE
021800          OUTPUT EXCEPTION-REPORT-FILE.
021900     IF WS-ACCT-FST NOT = "00" OR WS-POT-FST NOT = "00"
022000             OR WS-PXR-FST NOT = "00"
022100         GO TO 9999-ABEND.
022200     MOVE 1 TO WS-NEXT-TXN-ID.
022300     MOVE 1 TO WS-NEXT-LEG-ID.
022310     ACCEPT WS-RUN-DATE FROM DATE.
022400     PERFORM 1000-LOAD-MASTERS THRU 1000-EXIT.
022410     PERFORM 1500-WRITE-RPT-HEADING THRU 1500-EXIT.
022500     PERFORM 2000-PROCESS-POT-REQUESTS THRU 2000-EXIT.
022600     PERFORM 3000-REWRITE-MASTERS THRU 3000-EXIT.
022700     MOVE SPACES TO EXCEPTION-REPORT-LINE.
022800     WRITE EXCEPTION-REPORT-LINE.
022900     MOVE WS-REQS-READ TO TOT-READ.
023000     MOVE WS-REQS-POSTED TO TOT-POSTED.
023100     MOVE WS-REQS-REJECTED TO TOT-REJECTED.
023200     WRITE EXCEPTION-REPORT-LINE FROM TOT-LINE.
023300     CLOSE POT-REQUEST-FILE
023400           TRANSACTION-HEADER-FILE
023500           TRANSACTION-LEG-FILE
023600           EXCEPTION-REPORT-FILE.
023700     STOP RUN.
023800 1000-LOAD-MASTERS.
023900     MOVE ZERO TO WS-ACCT-COUNT.
024000 1010-LOAD-ACCT-LOOP.
024100     READ ACCOUNT-MASTER-FILE
024200         AT END
024300             GO TO 1020-LOAD-POTS
024400     END-READ.
024500     ADD 1 TO WS-ACCT-COUNT.
024600     MOVE ACCT-ID            TO WS-ACCT-ID(WS-ACCT-COUNT).
024700     MOVE ACCT-NAME           TO WS-ACCT-NAME(WS-ACCT-COUNT).
024800     MOVE ACCT-TYPE            TO WS-ACCT-TYPE(WS-ACCT-COUNT).
024900     MOVE ACCT-EXTERNAL-SW      TO WS-ACCT-EXTERNAL-SW(WS-ACCT-COUNT).
025000     MOVE ACCT-BALANCE          TO WS-ACCT-BAL(WS-ACCT-COUNT).
025100     MOVE ACCT-INT-RATE          TO WS-ACCT-INT-RATE(WS-ACCT-COUNT).
025200     MOVE ACCT-INT-COMP-CDE       TO WS-ACCT-INT-COMP-CDE(WS-ACCT-COUNT).
025300     MOVE ACCT-MIN-PAYMENT         TO WS-ACCT-MIN-PAYMENT(WS-ACCT-COUNT).
025400     MOVE ACCT-OD-LIMIT             TO WS-ACCT-OD-LIMIT(WS-ACCT-COUNT).
025500     MOVE ACCT-OD-RATE               TO WS-ACCT-OD-RATE(WS-ACCT-COUNT).
025600     MOVE ACCT-CURR-CODE              TO WS-ACCT-CURR-CODE(WS-ACCT-COUNT).
025700     GO TO 1010-LOAD-ACCT-LOOP.
025800 1020-LOAD-POTS.
025900     MOVE ZERO TO WS-POT-COUNT.
026000 1030-LOAD-POT-LOOP.
026100     READ POT-MASTER-FILE
026200         AT END
026300             GO TO 1000-EXIT
026400     END-READ.
026500     ADD 1 TO WS-POT-COUNT.
026600     MOVE POT-ID            TO WS-POT-ID(WS-POT-COUNT).
026700     MOVE POT-ACCT-ID        TO WS-POT-ACCT-ID(WS-POT-COUNT).
026800     MOVE POT-NAME            TO WS-POT-NAME(WS-POT-COUNT).
026900     MOVE POT-TARGET           TO WS-POT-TARGET(WS-POT-COUNT).
027000     MOVE POT-ACTIVE-SW         TO WS-POT-ACTIVE-SW(WS-POT-COUNT).
027100     MOVE ZERO                   TO WS-POT-BAL(WS-POT-COUNT).
027200     GO TO 1030-LOAD-POT-LOOP.
027300 1000-EXIT.
027400     EXIT.
027410 1500-WRITE-RPT-HEADING.
027420     MOVE WS-RUN-DATE TO HDG-RUN-DATE.
027430     WRITE EXCEPTION-REPORT-LINE FROM HDG-LINE-1.
027440     MOVE SPACES TO EXCEPTION-REPORT-LINE.
027450     WRITE EXCEPTION-REPORT-LINE.
027460 1500-EXIT.
027470     EXIT.
027500 2000-PROCESS-POT-REQUESTS.
027600     READ POT-REQUEST-FILE
027700         AT END
027800             MOVE "Y" TO WS-PXR-EOF-SW
027900     END-READ.
028000 2010-REQUEST-LOOP.
028100     IF WS-PXR-EOF
028200         GO TO 2000-EXIT.
028300     ADD 1 TO WS-REQS-READ.
028400     MOVE "N" TO WS-REJECT-SW.
028500     MOVE PXR-ACCT-ID TO WS-SEARCH-ID.
028600     PERFORM 2110-FIND-ACCOUNT THRU 2110-EXIT.
028700     IF NOT WS-ITEM-FOUND
028800         MOVE "ACCOUNT NOT FOUND" TO WS-REJECT-REASON
028900         MOVE "Y" TO WS-REJECT-SW
029000         PERFORM 2400-REJECT-REQUEST THRU 2400-EXIT
029100     ELSE
029200         MOVE WS-ACCT-IDX TO WS-FROM-IDX-SAVE
029300         PERFORM 2100-VALIDATE-POT THRU 2100-EXIT
029400         IF WS-REQUEST-REJECTED
029500             PERFORM 2400-REJECT-REQUEST THRU 2400-EXIT
029600         ELSE
029700             PERFORM 2200-CHECK-FUNDS THRU 2200-EXIT
029800             IF WS-REQUEST-REJECTED
029900                 PERFORM 2400-REJECT-REQUEST THRU 2400-EXIT
030000             ELSE
030100                 PERFORM 2300-POST-POT-LEGS THRU 2300-EXIT
030200                 ADD 1 TO WS-REQS-POSTED.
030300     READ POT-REQUEST-FILE
030400         AT END
030500             MOVE "Y" TO WS-PXR-EOF-SW
030600     END-READ.
030700     GO TO 2010-REQUEST-LOOP.
030800 2000-EXIT.
030900     EXIT.
031000 2100-VALIDATE-POT.
031100*    CONFIRM EVERY POT NAMED ON THE REQUEST EXISTS AND BELONGS TO
031200*    THE REQUEST'S ACCOUNT. PXR-POT-CREATE USES PXR-TO-POT-ID ONLY
031300*    AND THE POT NEED NOT YET EXIST IN THE TABLE.
031400     MOVE "N" TO WS-REJECT-SW.
031500     IF PXR-TO-POT AND PXR-TO-POT-ID NOT = ZERO
031600         MOVE PXR-TO-POT-ID TO WS-SEARCH-ID
031700         PERFORM 2120-FIND-POT THRU 2120-EXIT
031800         IF NOT WS-ITEM-FOUND
031900             MOVE "POT NOT FOUND" TO WS-REJECT-REASON
032000             MOVE "Y" TO WS-REJECT-SW
032100         ELSE
032200             IF WS-POT-ACCT-ID(WS-POT-IDX) NOT = PXR-ACCT-ID
032300                 MOVE "POT DOES NOT BELONG TO ACCOUNT" TO WS-REJECT-REASON
032400                 MOVE "Y" TO WS-REJECT-SW.
032500     IF NOT WS-REQUEST-REJECTED AND PXR-FROM-POT
032600         MOVE PXR-FROM-POT-ID TO WS-SEARCH-ID
032700         PERFORM 2120-FIND-POT THRU 2120-EXIT
032800         IF NOT WS-ITEM-FOUND
032900             MOVE "POT NOT FOUND" TO WS-REJECT-REASON
033000             MOVE "Y" TO WS-REJECT-SW
033100         ELSE
033200             IF WS-POT-ACCT-ID(WS-POT-IDX) NOT = PXR-ACCT-ID
033300                 MOVE "POT DOES NOT BELONG TO ACCOUNT" TO WS-REJECT-REASON
033400                 MOVE "Y" TO WS-REJECT-SW.
033500     IF NOT WS-REQUEST-REJECTED AND PXR-POT-TO-POT
033600         MOVE PXR-FROM-POT-ID TO WS-SEARCH-ID
033700         PERFORM 2120-FIND-POT THRU 2120-EXIT
033800         IF NOT WS-ITEM-FOUND
033900             MOVE "POT NOT FOUND" TO WS-REJECT-REASON
034000             MOVE "Y" TO WS-REJECT-SW
034100         ELSE
034200             IF WS-POT-ACCT-ID(WS-POT-IDX) NOT = PXR-ACCT-ID
034300                 MOVE "POT DOES NOT BELONG TO ACCOUNT" TO WS-REJECT-REASON
034400                 MOVE "Y" TO WS-REJECT-SW.
034500     IF NOT WS-REQUEST-REJECTED AND PXR-POT-TO-POT
034600         MOVE PXR-TO-POT-ID TO WS-SEARCH-ID
034700         PERFORM 2120-FIND-POT THRU 2120-EXIT
034800         IF NOT WS-ITEM-FOUND
034900             MOVE "POT NOT FOUND" TO WS-REJECT-REASON
035000             MOVE "Y" TO WS-REJECT-SW
035100         ELSE
035200             IF WS-POT-ACCT-ID(WS-POT-IDX) NOT = PXR-ACCT-ID
035300                 MOVE "POT DOES NOT BELONG TO ACCOUNT" TO WS-REJECT-REASON
035400                 MOVE "Y" TO WS-REJECT-SW.
035500 2100-EXIT.
035600     EXIT.
035700 2110-FIND-ACCOUNT.
035800     MOVE "N" TO WS-FOUND-SW.
035900     SEARCH ALL WS-ACCT-ENTRY
036000         AT END
036100             MOVE "N" TO WS-FOUND-SW
036200         WHEN WS-ACCT-ID(WS-ACCT-IDX) = WS-SEARCH-ID
036300             MOVE "Y" TO WS-FOUND-SW
036400     END-SEARCH.
036500 2110-EXIT.
036600     EXIT.
036700 2120-FIND-POT.
036800     MOVE "N" TO WS-FOUND-SW.
036900     SEARCH ALL WS-POT-ENTRY
037000         AT END
037100             MOVE "N" TO WS-FOUND-SW
037200         WHEN WS-POT-ID(WS-POT-IDX) = WS-SEARCH-ID
037300             MOVE "Y" TO WS-FOUND-SW
037400     END-SEARCH.
037500 2120-EXIT.
037600     EXIT.
037700 2200-CHECK-FUNDS.
037800     MOVE "N" TO WS-REJECT-SW.
037900     IF PXR-TO-POT OR PXR-POT-CREATE
038000         IF WS-ACCT-BAL(WS-FROM-IDX-SAVE) < PXR-AMOUNT
038100             MOVE "INSUFFICIENT FUNDS IN ACCOUNT" TO WS-REJECT-REASON
038200             MOVE "Y" TO WS-REJECT-SW
038300         END-IF
038400     ELSE
038500         IF PXR-FROM-POT
038600             MOVE PXR-FROM-POT-ID TO WS-SEARCH-ID
038700             PERFORM 2120-FIND-POT THRU 2120-EXIT
038800             IF WS-POT-BAL(WS-POT-IDX) < PXR-AMOUNT
038900                 MOVE "INSUFFICIENT FUNDS IN POT" TO WS-REJECT-REASON
039000                 MOVE "Y" TO WS-REJECT-SW
039100             END-IF
039200         ELSE
039300             IF PXR-POT-TO-POT
039400                 MOVE PXR-FROM-POT-ID TO WS-SEARCH-ID
039500                 PERFORM 2120-FIND-POT THRU 2120-EXIT
039600                 IF WS-POT-BAL(WS-POT-IDX) < PXR-AMOUNT
039700                     MOVE "INSUFFICIENT FUNDS IN POT" TO WS-REJECT-REASON
039800                     MOVE "Y" TO WS-REJECT-SW
039900                 END-IF
040000             END-IF
040100         END-IF
040200     END-IF.
040300 2200-EXIT.
040400     EXIT.
040500 2300-POST-POT-LEGS.
040600*    DETERMINE WHICH SIDES OF THE MOVEMENT ARE INVOLVED BEFORE ANY
040700*    RECORD IS WRITTEN, THEN POST ONE HEADER AND TWO BALANCED LEGS.
040800     IF PXR-TO-POT OR PXR-POT-CREATE
040900         GO TO 2320-POST-ACCT-TO-POT.
041000     IF PXR-FROM-POT
041100         GO TO 2330-POST-POT-TO-ACCT.
041200     GO TO 2340-POST-POT-TO-POT.
041300 2320-POST-ACCT-TO-POT.
041400     MOVE PXR-TO-POT-ID TO WS-SEARCH-ID.
041500     PERFORM 2120-FIND-POT THRU 2120-EXIT.
041600     MOVE WS-POT-IDX TO WS-TO-POT-IDX-SAVE.
041700     PERFORM 2350-BUILD-DESC THRU 2350-EXIT.
041800     PERFORM 2360-WRITE-HEADER THRU 2360-EXIT.
041900     MOVE WS-ACCT-ID(WS-FROM-IDX-SAVE) TO LEG-ACCT-ID.
042000     MOVE ZERO TO LEG-POT-ID.
042100     MOVE PXR-AMOUNT TO LEG-DEBIT.
042200     MOVE ZERO TO LEG-CREDIT.
042300     PERFORM 2370-WRITE-LEG THRU 2370-EXIT.
042400     MOVE WS-ACCT-ID(WS-FROM-IDX-SAVE) TO LEG-ACCT-ID.
042500     MOVE WS-POT-ID(WS-TO-POT-IDX-SAVE) TO LEG-POT-ID.
042600     MOVE ZERO TO LEG-DEBIT.
042700     MOVE PXR-AMOUNT TO LEG-CREDIT.
042800     PERFORM 2370-WRITE-LEG THRU 2370-EXIT.
042900     ADD PXR-AMOUNT TO WS-POT-BAL(WS-TO-POT-IDX-SAVE).
043000     SUBTRACT PXR-AMOUNT FROM WS-ACCT-BAL(WS-FROM-IDX-SAVE).
043100     GO TO 2300-EXIT.
043200 2330-POST-POT-TO-ACCT.
043300     MOVE PXR-FROM-POT-ID TO WS-SEARCH-ID.
043400     PERFORM 2120-FIND-POT THRU 2120-EXIT.
043500     MOVE WS-POT-IDX TO WS-FROM-POT-IDX-SAVE.
043600     PERFORM 2350-BUILD-DESC THRU 2350-EXIT.
043700     PERFORM 2360-WRITE-HEADER THRU 2360-EXIT.
043800     MOVE WS-ACCT-ID(WS-FROM-IDX-SAVE) TO LEG-ACCT-ID.
043900     MOVE WS-POT-ID(WS-FROM-POT-IDX-SAVE) TO LEG-POT-ID.
044000     MOVE PXR-AMOUNT TO LEG-DEBIT.
044100     MOVE ZERO TO LEG-CREDIT.
044200     PERFORM 2370-WRITE-LEG THRU 2370-EXIT.
044300     MOVE WS-ACCT-ID(WS-FROM-IDX-SAVE) TO LEG-ACCT-ID.
044400     MOVE ZERO TO LEG-POT-ID.
044500     MOVE ZERO TO LEG-DEBIT.
044600     MOVE PXR-AMOUNT TO LEG-CREDIT.
044700     PERFORM 2370-WRITE-LEG THRU 2370-EXIT.
044800     SUBTRACT PXR-AMOUNT FROM WS-POT-BAL(WS-FROM-POT-IDX-SAVE).
044900     ADD PXR-AMOUNT TO WS-ACCT-BAL(WS-FROM-IDX-SAVE).
045000     GO TO 2300-EXIT.
045100 2340-POST-POT-TO-POT.
045200     MOVE PXR-FROM-POT-ID TO WS-SEARCH-ID.
045300     PERFORM 2120-FIND-POT THRU 2120-EXIT.
045400     MOVE WS-POT-IDX TO WS-FROM-POT-IDX-SAVE.
045500     MOVE PXR-TO-POT-ID TO WS-SEARCH-ID.
045600     PERFORM 2120-FIND-POT THRU 2120-EXIT.
045700     MOVE WS-POT-IDX TO WS-TO-POT-IDX-SAVE.
045800     PERFORM 2350-BUILD-DESC THRU 2350-EXIT.
045900     PERFORM 2360-WRITE-HEADER THRU 2360-EXIT.
046000     MOVE WS-ACCT-ID(WS-FROM-IDX-SAVE) TO LEG-ACCT-ID.
046100     MOVE WS-POT-ID(WS-FROM-POT-IDX-SAVE) TO LEG-POT-ID.
046200     MOVE PXR-AMOUNT TO LEG-DEBIT.
046300     MOVE ZERO TO LEG-CREDIT.
046400     PERFORM 2370-WRITE-LEG THRU 2370-EXIT.
046500     MOVE WS-ACCT-ID(WS-FROM-IDX-SAVE) TO LEG-ACCT-ID.
046600     MOVE WS-POT-ID(WS-TO-POT-IDX-SAVE) TO LEG-POT-ID.
046700     MOVE ZERO TO LEG-DEBIT.
046800     MOVE PXR-AMOUNT TO LEG-CREDIT.
046900     PERFORM 2370-WRITE-LEG THRU 2370-EXIT.
047000     SUBTRACT PXR-AMOUNT FROM WS-POT-BAL(WS-FROM-POT-IDX-SAVE).
047100     ADD PXR-AMOUNT TO WS-POT-BAL(WS-TO-POT-IDX-SAVE).
047200 2300-EXIT.
047300     EXIT.
047400 2350-BUILD-DESC.
047500*    PXR-POT-CREATE HAS NO STATED TO-POT-ID AT THE TIME THIS
047600*    PARAGRAPH RUNS - THE POT'S OWN NAME COMES FROM THE TO-POT-IDX
047700*    SAVE AREA SET BY 2320-POST-ACCT-TO-POT ABOVE.
047800     MOVE PXR-DESC TO WS-EFFECTIVE-DESC.
047900     IF PXR-DESC NOT = SPACES
048000         GO TO 2350-EXIT.
048100     IF PXR-TO-POT
048200         MOVE "TRANSFER TO POT" TO WS-EFFECTIVE-DESC
048300         GO TO 2350-EXIT.
048400     IF PXR-FROM-POT
048500         MOVE "TRANSFER FROM POT" TO WS-EFFECTIVE-DESC
048600         GO TO 2350-EXIT.
048700     IF PXR-POT-TO-POT
048800         MOVE "TRANSFER BETWEEN POTS" TO WS-EFFECTIVE-DESC
048900         GO TO 2350-EXIT.
049000     STRING "INITIAL FUNDING FOR POT: " DELIMITED BY SIZE
049100            WS-POT-NAME(WS-TO-POT-IDX-SAVE) DELIMITED BY "  "
049200       INTO WS-EFFECTIVE-DESC.
049300 2350-EXIT.
049400     EXIT.
049500 2360-WRITE-HEADER.
049600     MOVE WS-NEXT-TXN-ID TO TXN-ID.
049700     MOVE WS-NEXT-TXN-ID TO WS-CURRENT-TXN-ID.
049800     MOVE PXR-DATE TO TXN-DATE.
049900     MOVE WS-EFFECTIVE-DESC TO TXN-DESC.
050000     MOVE WS-ACCT-CURR-CODE(WS-FROM-IDX-SAVE) TO TXN-CURR-CODE.
050100     WRITE TRANSACTION-HEADER-RECORD.
050200     ADD 1 TO WS-NEXT-TXN-ID.
050300 2360-EXIT.
050400     EXIT.
050500 2370-WRITE-LEG.
050600     MOVE WS-NEXT-LEG-ID TO LEG-ID.
050700     MOVE WS-CURRENT-TXN-ID TO LEG-TXN-ID.
050800     MOVE WS-ACCT-CURR-CODE(WS-FROM-IDX-SAVE) TO LEG-CURR-CODE.
050900     MOVE 1 TO LEG-EXCH-RATE.
051000     WRITE TRANSACTION-LEG-RECORD.
051100     ADD 1 TO WS-NEXT-LEG-ID.
051200 2370-EXIT.
051300     EXIT.
051400 2400-REJECT-REQUEST.
051500     ADD 1 TO WS-REQS-REJECTED.
051600     MOVE SPACES TO DTL-LINE.
051700     MOVE PXR-SEQ TO DTL-SEQ.
051800     MOVE PXR-TYPE-CDE TO DTL-TYPE.
051900     MOVE PXR-ACCT-ID TO DTL-ACCT-ID.
052000     MOVE PXR-AMOUNT TO DTL-AMOUNT.
052100     MOVE WS-REJECT-REASON TO DTL-REASON.
052200     WRITE EXCEPTION-REPORT-LINE FROM DTL-LINE.
052300 2400-EXIT.
052400     EXIT.
052500 3000-REWRITE-MASTERS.
052600     CLOSE ACCOUNT-MASTER-FILE.
052700     OPEN OUTPUT ACCOUNT-MASTER-FILE.
052800     SET WS-ACCT-IDX TO 1.
052900 3010-REWRITE-ACCT-LOOP.
053000     IF WS-ACCT-IDX > WS-ACCT-COUNT
053100         GO TO 3020-REWRITE-POTS.
053200     MOVE WS-ACCT-ID(WS-ACCT-IDX) TO ACCT-ID.
053300     MOVE WS-ACCT-NAME(WS-ACCT-IDX) TO ACCT-NAME.
053400     MOVE WS-ACCT-TYPE(WS-ACCT-IDX) TO ACCT-TYPE.
053500     MOVE WS-ACCT-EXTERNAL-SW(WS-ACCT-IDX) TO ACCT-EXTERNAL-SW.
053600     MOVE WS-ACCT-BAL(WS-ACCT-IDX) TO ACCT-BALANCE.
053700     MOVE WS-ACCT-INT-RATE(WS-ACCT-IDX) TO ACCT-INT-RATE.
053800     MOVE WS-ACCT-INT-COMP-CDE(WS-ACCT-IDX) TO ACCT-INT-COMP-CDE.
053900     MOVE WS-ACCT-MIN-PAYMENT(WS-ACCT-IDX) TO ACCT-MIN-PAYMENT.
054000     MOVE WS-ACCT-OD-LIMIT(WS-ACCT-IDX) TO ACCT-OD-LIMIT.
054100     MOVE WS-ACCT-OD-RATE(WS-ACCT-IDX) TO ACCT-OD-RATE.
054200     MOVE WS-ACCT-CURR-CODE(WS-ACCT-IDX) TO ACCT-CURR-CODE.
054300     WRITE ACCOUNT-MASTER-RECORD.
054400     ADD 1 TO WS-ACCT-IDX.
054500     GO TO 3010-REWRITE-ACCT-LOOP.
054600 3020-REWRITE-POTS.
054700     CLOSE ACCOUNT-MASTER-FILE.
054800     CLOSE POT-MASTER-FILE.
054900     OPEN OUTPUT POT-MASTER-FILE.
055000     SET WS-POT-IDX TO 1.
055100 3030-REWRITE-POT-LOOP.
055200     IF WS-POT-IDX > WS-POT-COUNT
055300         GO TO 3000-EXIT.
055400     MOVE WS-POT-ID(WS-POT-IDX) TO POT-ID.
055500     MOVE WS-POT-ACCT-ID(WS-POT-IDX) TO POT-ACCT-ID.
055600     MOVE WS-POT-NAME(WS-POT-IDX) TO POT-NAME.
055700     MOVE WS-POT-TARGET(WS-POT-IDX) TO POT-TARGET.
055800     MOVE WS-POT-ACTIVE-SW(WS-POT-IDX) TO POT-ACTIVE-SW.
055900     WRITE POT-MASTER-RECORD.
056000     ADD 1 TO WS-POT-IDX.
056100     GO TO 3030-REWRITE-POT-LOOP.
056200 3000-EXIT.
056300     CLOSE POT-MASTER-FILE.
056400 9999-ABEND.
056500     DISPLAY "PLE-POTXFER - UNABLE TO OPEN REQUIRED FILES - ABENDING".
056600     STOP RUN.

