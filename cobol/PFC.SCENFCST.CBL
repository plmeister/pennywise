000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. PFC-SCENFCST.
000300 AUTHOR. MVB DATA PROCESSING. MODIFIED BY MSK.
000400 INSTALLATION. MVB DATA PROCESSING CENTER - BATCH SYSTEMS.
000500 DATE-WRITTEN. 09/22/1988.
000600 DATE-COMPILED. 09/22/1988.
000700 SECURITY. MVB INTERNAL USE ONLY - NOT FOR DISTRIBUTION.
000800*
000900*---------------------------------------------------------------*
001000* CHANGE LOG.                                                   *
001100*---------------------------------------------------------------*
001200* DATE      BY    TICKET      DESCRIPTION                       *
001300*---------------------------------------------------------------*
001400* 092288   MSK   CR-88-061   ORIGINAL PROGRAM - RUNS A SCENARIO   *
001500* 092288   MSK   CR-88-061   FORECAST REPORT WITH A RUNNING       *
001600* 092288   MSK   CR-88-061   BALANCE THROUGH A REQUESTED END      *
001700* 092288   MSK   CR-88-061   DATE.                                *
001800* 040593   RTH   CR-93-027   LEGS OF THE SAME SCENARIO            *
001900* 040593   RTH   CR-93-027   TRANSACTION NOW SUMMED TO ONE NET    *
002000* 040593   RTH   CR-93-027   LINE BEFORE HITTING THE BALANCE.     *
002100* 102798   CWB   Y2K-9818    Y2K READINESS REVIEW - SCN-DATE IS    *
002200* 102798   CWB   Y2K-9818    STORED 9(8) CCYYMMDD, COMPARISONS    *
002300* 102798   CWB   Y2K-9818    ARE STRAIGHT NUMERIC.                *
002400* 061502   JKW   CR-02-014   SCENARIO TXN FILE ARRIVES PRESORTED  *
002500* 061502   JKW   CR-02-014   BY SCN-DATE - NO SORT STEP NEEDED.   *
002600*---------------------------------------------------------------*
002700 ENVIRONMENT DIVISION.
002800 CONFIGURATION SECTION.
002900 SPECIAL-NAMES.
003000     C01 IS TOP-OF-FORM
003100     CLASS LEDGER-NUMERIC-CLASS IS "0" THRU "9"
003200     UPSI-0 ON STATUS IS PNY-TEST-RUN
003300            OFF STATUS IS PNY-PRODUCTION-RUN.
003400 INPUT-OUTPUT SECTION.
003500 FILE-CONTROL.
003600     SELECT SCENARIO-PARAMETER-FILE ASSIGN TO SFCPARM
003700         ORGANIZATION IS LINE SEQUENTIAL
003800         FILE STATUS IS WS-SFC-FST.
003900     SELECT SCENARIO-TXN-FILE ASSIGN TO SCENTXN
004000         ORGANIZATION IS LINE SEQUENTIAL
004100         FILE STATUS IS WS-SCN-FST.
004200     SELECT SCENARIO-REPORT-FILE ASSIGN TO SFCRPT
004300         ORGANIZATION IS LINE SEQUENTIAL
004400         FILE STATUS IS WS-RPT-FST.
004500 DATA DIVISION.
004600 FILE SECTION.
004700 FD  SCENARIO-PARAMETER-FILE
004800     LABEL RECORD STANDARD.
004900 01  SCENARIO-PARAMETER-RECORD.
005000     05  SFC-SCENARIO-ID               PIC 9(06).
005100     05  SFC-END-DATE                  PIC 9(08).
005200     05  FILLER                        PIC X(66).
005300 FD  SCENARIO-TXN-FILE
005400     LABEL RECORD STANDARD.
005500 01  SCENARIO-TXN-RECORD.
005600     05  SCN-SCENARIO-ID               PIC 9(06).
005700     05  SCN-DATE                      PIC 9(08).
005800     05  SCN-DESC                      PIC X(40).
005900     05  SCN-AMOUNT                    PIC S9(10)V99.
006000     05  SCN-ACCT-ID                   PIC 9(06).
006100     05  FILLER                        PIC X(28).
006200 01  SCN-DATE-VIEW REDEFINES SCENARIO-TXN-RECORD.
006300     05  FILLER                        PIC X(06).
006400     05  SNV-DATE-CCYY                 PIC 9(04).
006500     05  SNV-DATE-MM                   PIC 9(02).
006600     05  SNV-DATE-DD                   PIC 9(02).
006700     05  FILLER                        PIC X(86).
006800 FD  SCENARIO-REPORT-FILE
006900     LABEL RECORD STANDARD.
007000 01  SCENARIO-REPORT-LINE              PIC X(132).
007100 WORKING-STORAGE SECTION.
007200 01  WS-FILE-STATUS-GROUP.
007300     05  WS-SFC-FST                    PIC X(02).
007400     05  WS-SCN-FST                    PIC X(02).
007500     05  WS-RPT-FST                    PIC X(02).
007600 01  WS-SWITCHES.
007700     05  WS-SCN-EOF-SW                 PIC X(01) VALUE "N".
007800         88  WS-SCN-EOF                    VALUE "Y".
007900 01  WS-SCENARIO-PARM.
008000     05  WS-SCENARIO-ID                PIC 9(06).
008100     05  WS-END-DATE                   PIC 9(08).
008200 01  WS-CURRENT-TXN.
008300     05  WS-CUR-DATE                   PIC 9(08).
008400     05  WS-CUR-DESC                   PIC X(40).
008500     05  WS-CUR-AMOUNT                 PIC S9(10)V99.
008600 01  WS-GROUP-FIELDS.
008700     05  WS-GROUP-DATE                 PIC 9(08).
008800     05  WS-GROUP-DESC                 PIC X(40).
008900     05  WS-GROUP-AMOUNT               PIC S9(10)V99.
009000 01  WS-GROUP-FIELDS-ALT REDEFINES WS-GROUP-FIELDS.
009100     05  WS-GFV-CCYY                   PIC 9(04).
009200     05  WS-GFV-MM                     PIC 9(02).
009300     05  WS-GFV-DD                     PIC 9(02).
009400     05  FILLER                        PIC X(50).
009500 01  WS-BALANCE-WORK.
009600     05  WS-RUNNING-BALANCE            PIC S9(12)V99 VALUE ZERO.
009700     05  WS-LINES-WRITTEN              PIC 9(06) COMP VALUE ZERO.
009800 01  WS-BALANCE-WORK-ALT REDEFINES WS-BALANCE-WORK.
009900     05  WS-BAL-DOLLARS                PIC S9(12).
010000     05  WS-BAL-CENTS                  PIC 99.
010100     05  FILLER                        PIC X(04).
010200 01  HDG-LINE-1.
010300     05  FILLER                        PIC X(27) VALUE
010400         "PENNYWISE SCENARIO FORECAST".
010500     05  FILLER                        PIC X(105) VALUE SPACES.
010600 01  HDG-LINE-2.
010700     05  FILLER                        PIC X(10) VALUE "DATE".
010800     05  FILLER                        PIC X(02) VALUE SPACES.
010900     05  FILLER                        PIC X(40) VALUE "DESCRIPTION".
011000     05  FILLER                        PIC X(06) VALUE SPACES.
011100     05  FILLER                        PIC X(06) VALUE "AMOUNT".
011200     05  FILLER                        PIC X(10) VALUE SPACES.
011300     05  FILLER                        PIC X(15) VALUE "RUNNING BALANCE".
011400     05  FILLER                        PIC X(36) VALUE SPACES.
011500 01  DTL-LINE.
011600     05  DTL-DATE                      PIC 9999/99/99.
011700     05  FILLER                        PIC X(02) VALUE SPACES.
011800     05  DTL-DESC                      PIC X(40).
011900     05  FILLER                        PIC X(02) VALUE SPACES.
012000     05  DTL-AMOUNT                    PIC -ZZZZZZZZ9.99.
012100     05  FILLER                        PIC X(05) VALUE SPACES.
012200     05  DTL-BALANCE                   PIC -ZZZZZZZZ9.99.
012300     05  FILLER                        PIC X(58) VALUE SPACES.
012400 01  CLS-LINE.
012500     05  FILLER                        PIC X(16) VALUE "CLOSING BALANCE".
012600     05  FILLER                        PIC X(43) VALUE SPACES.
012700     05  CLS-BALANCE                   PIC -ZZZZZZZZ9.99.
012800     05  FILLER                        PIC X(58) VALUE SPACES.
012900 PROCEDURE DIVISION.
013000 0000-MAINLINE.
013100     OPEN INPUT  SCENARIO-PARAMETER-FILE
013200          INPUT  SCENARIO-TXN-FILE
013300          OUTPUT SCENARIO-REPORT-FILE.
013400     IF WS-SFC-FST NOT = "00" OR WS-SCN-FST NOT = "00"
013500         GO TO 9999-ABEND.
013600     READ SCENARIO-PARAMETER-FILE
013700         AT END
013800             GO TO 9999-ABEND
013900     END-READ.
014000     MOVE SFC-SCENARIO-ID TO WS-SCENARIO-ID.
014100     MOVE SFC-END-DATE TO WS-END-DATE.
014200     MOVE SPACES TO SCENARIO-REPORT-LINE.
014300     WRITE SCENARIO-REPORT-LINE FROM HDG-LINE-1.
014400     WRITE SCENARIO-REPORT-LINE FROM HDG-LINE-2.
014500     PERFORM 1000-SELECT-SCENARIO-TXNS THRU 1000-EXIT.
014600     PERFORM 2000-SUM-SAME-TXN THRU 2000-EXIT.
014700     PERFORM 5000-PRINT-CLOSING-BALANCE THRU 5000-EXIT.
014800     CLOSE SCENARIO-PARAMETER-FILE
014900           SCENARIO-TXN-FILE
015000           SCENARIO-REPORT-FILE.
015100     STOP RUN.
015200 1000-SELECT-SCENARIO-TXNS.
015300*    READS FORWARD UNTIL A RECORD FOR THE REQUESTED SCENARIO AND NOT
015400*    LATER THAN THE REQUESTED END DATE IS FOUND, OR END OF FILE.
015500     READ SCENARIO-TXN-FILE
015600         AT END
015700             MOVE "Y" TO WS-SCN-EOF-SW
015800     END-READ.
015900     IF WS-SCN-EOF
016000         GO TO 1000-EXIT.
016100     IF SCN-SCENARIO-ID NOT = WS-SCENARIO-ID
016200         GO TO 1000-SELECT-SCENARIO-TXNS.
016300     IF SCN-DATE > WS-END-DATE
016400         MOVE "Y" TO WS-SCN-EOF-SW
016500         GO TO 1000-EXIT.
016600     MOVE SCN-DATE TO WS-CUR-DATE.
016700     MOVE SCN-DESC TO WS-CUR-DESC.
016800     MOVE SCN-AMOUNT TO WS-CUR-AMOUNT.
016900 1000-EXIT.
017000     EXIT.
017100 2000-SUM-SAME-TXN.
017200*    EACH PASS THROUGH HERE SUMS ALL ADJACENT LEGS SHARING THE SAME
017300*    DATE AND DESCRIPTION INTO ONE NET AMOUNT FOR THE RUNNING BALANCE.
017400     IF WS-SCN-EOF
017500         GO TO 2000-EXIT.
017600     MOVE WS-CUR-DATE TO WS-GROUP-DATE.
017700     MOVE WS-CUR-DESC TO WS-GROUP-DESC.
017800     MOVE WS-CUR-AMOUNT TO WS-GROUP-AMOUNT.
017900     PERFORM 1000-SELECT-SCENARIO-TXNS THRU 1000-EXIT.
018000 2100-GROUP-LOOP.
018100     IF WS-SCN-EOF
018200         GO TO 2150-GROUP-DONE.
018300     IF WS-CUR-DATE NOT = WS-GROUP-DATE OR WS-CUR-DESC NOT = WS-GROUP-DESC
018400         GO TO 2150-GROUP-DONE.
018500     ADD WS-CUR-AMOUNT TO WS-GROUP-AMOUNT.
018600     PERFORM 1000-SELECT-SCENARIO-TXNS THRU 1000-EXIT.
018700     GO TO 2100-GROUP-LOOP.
018800 2150-GROUP-DONE.
018900     PERFORM 3000-ACCUM-RUNNING-BALANCE THRU 3000-EXIT.
019000     PERFORM 4000-PRINT-REPORT-LINE THRU 4000-EXIT.
019100     GO TO 2000-SUM-SAME-TXN.
019200 2000-EXIT.
019300     EXIT.
019400 3000-ACCUM-RUNNING-BALANCE.
019500     ADD WS-GROUP-AMOUNT TO WS-RUNNING-BALANCE.
019600 3000-EXIT.
019700     EXIT.
019800 4000-PRINT-REPORT-LINE.
019900     ADD 1 TO WS-LINES-WRITTEN.
020000     MOVE WS-GROUP-DATE TO DTL-DATE.
020100     MOVE WS-GROUP-DESC TO DTL-DESC.
020200     MOVE WS-GROUP-AMOUNT TO DTL-AMOUNT.
020300     MOVE WS-RUNNING-BALANCE TO DTL-BALANCE.
020400     WRITE SCENARIO-REPORT-LINE FROM DTL-LINE.
020500 4000-EXIT.
020600     EXIT.
020700 5000-PRINT-CLOSING-BALANCE.
020800     MOVE SPACES TO SCENARIO-REPORT-LINE.
020900     WRITE SCENARIO-REPORT-LINE.
021000     MOVE WS-RUNNING-BALANCE TO CLS-BALANCE.
021100     WRITE SCENARIO-REPORT-LINE FROM CLS-LINE.
021200 5000-EXIT.
021300     EXIT.
021400 9999-ABEND.
021500     DISPLAY "PFC-SCENFCST - UNABLE TO OPEN REQUIRED FILES - ABENDING".
021600     STOP RUN.

