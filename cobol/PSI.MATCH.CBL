000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. PSI-MATCH.
000300 AUTHOR. MVB DATA PROCESSING. MODIFIED BY RTH.
000400 INSTALLATION. MVB DATA PROCESSING CENTER - BATCH SYSTEMS.
000500 DATE-WRITTEN. 02/19/1992.
000600 DATE-COMPILED. 02/19/1992.
000700 SECURITY. MVB INTERNAL USE ONLY - NOT FOR DISTRIBUTION.
000800*
000900*---------------------------------------------------------------*
001000* CHANGE LOG.                                                   *
001100*---------------------------------------------------------------*
001200* DATE      BY    TICKET      DESCRIPTION                       *
001300*---------------------------------------------------------------*
001400* 021992   RTH   CR-92-014   ORIGINAL PROGRAM - COMPARES IMPORTED *
001500* 021992   RTH   CR-92-014   STATEMENT TRANSACTIONS ACROSS          *
001600* 021992   RTH   CR-92-014   ACCOUNTS AND REPORTS LIKELY TRANSFER   *
001700* 021992   RTH   CR-92-014   PAIRS.                                  *
001800* 081496   MSK   CR-96-008   POT TRANSFER KEYWORD LIST EXPANDED TO  *
001900* 081496   MSK   CR-96-008   INCLUDE SAVINGS SPACE, VAULT TRANSFER   *
002000* 081496   MSK   CR-96-008   AND SPACE TRANSFER IN ADDITION TO POT   *
002100* 081496   MSK   CR-96-008   TRANSFER ITSELF.                         *
002200* 091598   CWB   Y2K-9821    Y2K READINESS REVIEW - DAY NUMBER        *
002300* 091598   CWB   Y2K-9821    CONVERSION ALREADY CARRIES A FULL FOUR   *
002400* 091598   CWB   Y2K-9821    DIGIT CENTURY THROUGHOUT.                 *
002500* 231103   DPC   CR-03-061   OUTPUT MATCHES NOW SEQUENCED POT        *
002600* 231103   DPC   CR-03-061   TRANSFERS FIRST, THEN BY DAYS APART      *
002700* 231103   DPC   CR-03-061   ASCENDING, PER THE RECONCILIATION        *
002800* 231103   DPC   CR-03-061   DESK'S STANDING REQUEST.                 *
002900*---------------------------------------------------------------*
003000 ENVIRONMENT DIVISION.
003100 CONFIGURATION SECTION.
003200 SPECIAL-NAMES.
003300     C01 IS TOP-OF-FORM
003400     CLASS LEDGER-NUMERIC-CLASS IS "0" THRU "9"
003500     UPSI-0 ON STATUS IS PNY-TEST-RUN
003600            OFF STATUS IS PNY-PRODUCTION-RUN.
003700 INPUT-OUTPUT SECTION.
003800 FILE-CONTROL.
003900     SELECT MATCH-PARAMETER-FILE ASSIGN TO MATPARM
004000         ORGANIZATION IS LINE SEQUENTIAL
004100         FILE STATUS IS WS-PRM-FST.
004200     SELECT IMPORTED-TXN-FILE ASSIGN TO IMPTXN
004300         ORGANIZATION IS LINE SEQUENTIAL
004400         FILE STATUS IS WS-IMP-FST.
004500     SELECT TRANSFER-MATCH-FILE ASSIGN TO XFRMAT
004600         ORGANIZATION IS LINE SEQUENTIAL
004700         FILE STATUS IS WS-MAT-FST.
004800     SELECT MATCH-REPORT-FILE ASSIGN TO PSMRPT
004900         ORGANIZATION IS LINE SEQUENTIAL
005000         FILE STATUS IS WS-RPT-FST.
005100 DATA DIVISION.
005200 FILE SECTION.
005300 FD  MATCH-PARAMETER-FILE
005400     LABEL RECORD STANDARD.
005500 01  MATCH-PARAMETER-RECORD.
005600     05  PRM-MAX-DAYS                  PIC 9(02).
005700     05  FILLER                        PIC X(78).
005800 FD  IMPORTED-TXN-FILE
005900     LABEL RECORD STANDARD.
006000 01  IMPORTED-TXN-RECORD.
006100     05  IMP-SEQ                       PIC 9(06).
006200     05  IMP-ACCT-ID                   PIC 9(06).
006300     05  IMP-DATE                      PIC 9(08).
006400     05  IMP-AMOUNT                    PIC S9(10)V99.
006500     05  IMP-DESC                      PIC X(40).
006600     05  IMP-BALANCE                   PIC S9(10)V99.
006700     05  IMP-BAL-PRESENT               PIC X(01).
006800 FD  TRANSFER-MATCH-FILE
006900     LABEL RECORD STANDARD.
007000 01  TRANSFER-MATCH-RECORD.
007100     05  MAT-SRC-SEQ                   PIC 9(06).
007200     05  MAT-DST-SEQ                   PIC 9(06).
007300     05  MAT-DAYS-APART                PIC 9(02).
007400     05  MAT-TYPE-CDE                  PIC X(01).
007500         88  MAT-TYPE-POT                   VALUE "P".
007600         88  MAT-TYPE-ACCOUNT                VALUE "A".
007700     05  MAT-AMOUNT                    PIC 9(10)V99.
007800     05  FILLER                        PIC X(13).
007900 FD  MATCH-REPORT-FILE
008000     LABEL RECORD STANDARD.
008100 01  MATCH-REPORT-LINE                   PIC X(132).
008200 WORKING-STORAGE SECTION.
008300 01  WS-FILE-STATUS-GROUP.
008400     05  WS-PRM-FST                    PIC X(02) VALUE "00".
008500     05  WS-IMP-FST                    PIC X(02) VALUE "00".
008600     05  WS-MAT-FST                    PIC X(02) VALUE "00".
008700     05  WS-RPT-FST                    PIC X(02) VALUE "00".
008800 01  WS-SWITCHES.
008900     05  WS-IMP-EOF-SW                 PIC X(01) VALUE "N".
009000         88  WS-IMP-EOF                    VALUE "Y".
009100     05  WS-SORT-SWAPPED-SW            PIC X(01) VALUE "N".
009200         88  WS-SORT-DID-SWAP              VALUE "Y".
009300 01  WS-MAX-DAYS                       PIC 9(02) VALUE 3.
009400 01  WS-UPPERCASE-TABLES.
009500     05  WS-LOWER-ALPHABET             PIC X(26) VALUE
009600         "abcdefghijklmnopqrstuvwxyz".
009700     05  WS-UPPER-ALPHABET             PIC X(26) VALUE
009800         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
009900 01  WS-TXN-TABLE-CTL.
010000     05  WS-TXN-COUNT                  PIC 9(04) COMP VALUE ZERO.
010100 01  WS-TXN-TABLE-AREA.
010200     05  WS-TXN-TABLE OCCURS 1 TO 300 TIMES
010300             DEPENDING ON WS-TXN-COUNT
010400             INDEXED BY WS-TXN-IDX-I WS-TXN-IDX-J.
010500         10  WS-TXN-TBL-SEQ             PIC 9(06).
010600         10  WS-TXN-TBL-ACCT-ID         PIC 9(06).
010700         10  WS-TXN-TBL-DATE            PIC 9(08).
010800         10  WS-TXN-TBL-AMOUNT          PIC S9(10)V99.
010900         10  WS-TXN-TBL-DESC            PIC X(40).
011000 01  WS-MATCH-TABLE-CTL.
011100     05  WS-MATCH-COUNT                PIC 9(04) COMP VALUE ZERO.
011200 01  WS-MATCH-TABLE-AREA.
011300     05  WS-MATCH-TABLE OCCURS 1 TO 500 TIMES
011400             DEPENDING ON WS-MATCH-COUNT
011500             INDEXED BY WS-MATCH-IDX-I WS-MATCH-IDX-J.
011600         10  WS-MAT-TBL-SRC-SEQ         PIC 9(06).
011700         10  WS-MAT-TBL-DST-SEQ         PIC 9(06).
011800         10  WS-MAT-TBL-DAYS-APART      PIC 9(02).
011900         10  WS-MAT-TBL-TYPE-CDE        PIC X(01).
012000         10  WS-MAT-TBL-AMOUNT          PIC 9(10)V99.
012100 01  WS-MATCH-SWAP-HOLD.
012200     05  WS-MSH-SRC-SEQ                 PIC 9(06).
012300     05  WS-MSH-DST-SEQ                 PIC 9(06).
012400     05  WS-MSH-DAYS-APART               PIC 9(02).
012500     05  WS-MSH-TYPE-CDE                 PIC X(01).
012600     05  WS-MSH-AMOUNT                   PIC 9(10)V99.
012700 01  WS-KEYWORD-LITERAL                PIC X(60) VALUE
012800     "POT TRANSFER   SAVINGS SPACE  VAULT TRANSFER SPACE TRANSFER ".
012900 01  WS-KEYWORD-TABLE REDEFINES WS-KEYWORD-LITERAL.
013000     05  WS-KEYWORD OCCURS 4 TIMES     PIC X(15).
013100 01  WS-KEYWORD-SCAN-IDX                PIC 9(01) COMP VALUE ZERO.
013200 01  WS-KEYWORD-HIT-CNT                 PIC 9(04) COMP VALUE ZERO.
013300 01  WS-SRC-DESC-UPPER                  PIC X(40).
013400 01  WS-DST-DESC-UPPER                  PIC X(40).
013500 01  WS-PAIR-IS-POT-SW                  PIC X(01) VALUE "N".
013600     88  WS-PAIR-IS-POT                     VALUE "Y".
013700 01  WS-CUM-DAYS-LITERAL                PIC X(24) VALUE
013800     "000031059090120151181212".
013900 01  WS-CUM-DAYS-TABLE REDEFINES WS-CUM-DAYS-LITERAL.
014000     05  WS-CUM-DAYS OCCURS 8 TIMES    PIC 9(03).
014100 01  WS-CUM-DAYS-REST-LITERAL          PIC X(12) VALUE
014200     "243273304334".
014300 01  WS-CUM-DAYS-REST-TABLE REDEFINES WS-CUM-DAYS-REST-LITERAL.
014400     05  WS-CUM-DAYS-REST OCCURS 4 TIMES PIC 9(03).
014500 01  WS-CONV-DATE                      PIC 9(08).
014600 01  WS-CONV-DATE-VIEW REDEFINES WS-CONV-DATE.
014700     05  WS-CONV-CCYY                  PIC 9(04).
014800     05  WS-CONV-MM                    PIC 9(02).
014900     05  WS-CONV-DD                    PIC 9(02).
015000 01  WS-CONV-DAYNUM                    PIC 9(09) COMP.
015100 01  WS-LEAP-WORK.
015200     05  WS-LEAP-REM-4                  PIC 9(04) COMP.
015300     05  WS-LEAP-REM-100                PIC 9(04) COMP.
015400     05  WS-LEAP-REM-400                PIC 9(04) COMP.
015500     05  WS-LEAP-QUOT                   PIC 9(09) COMP.
015600 01  WS-LEAP-SW                        PIC X(01) VALUE "N".
015700     88  WS-YEAR-IS-LEAP                    VALUE "Y".
015800 01  WS-LEAP-COUNT-BEFORE               PIC 9(09) COMP.
015900 01  WS-DAY-NUM-1                      PIC 9(09) COMP.
016000 01  WS-DAY-NUM-2                      PIC 9(09) COMP.
016100 01  WS-DAYS-APART-WORK                PIC S9(09) COMP.
016200 01  WS-MATCH-TOTALS.
016300     05  WS-PAIRS-COMPARED             PIC 9(08) COMP VALUE ZERO.
016400     05  WS-MATCHES-FOUND              PIC 9(06) COMP VALUE ZERO.
016500     05  WS-POT-MATCHES                PIC 9(06) COMP VALUE ZERO.
016600     05  WS-ACCT-MATCHES                PIC 9(06) COMP VALUE ZERO.
016700 01  WS-MATCH-TOTALS-ALT REDEFINES WS-MATCH-TOTALS.
016800     05  FILLER                        PIC X(04).
016900     05  WS-MTA-MATCHES-FOUND           PIC 9(06).
017000     05  FILLER                        PIC X(12).
017100 01  HDG-LINE-1.
017200     05  FILLER                        PIC X(26) VALUE
017300         "PENNYWISE TRANSFER MATCH".
017400     05  FILLER                        PIC X(106) VALUE SPACES.
017500 01  TOT-LINE-1.
017600     05  FILLER                        PIC X(18) VALUE "PAIRS COMPARED".
017700     05  TOT-PAIRS                     PIC ZZZZZZZ9.
017800     05  FILLER                        PIC X(90) VALUE SPACES.
017900 01  TOT-LINE-2.
018000     05  FILLER                        PIC X(18) VALUE "MATCHES FOUND".
018100     05  TOT-MATCHES                   PIC ZZZZZ9.
018200     05  FILLER                        PIC X(91) VALUE SPACES.
018300 01  TOT-LINE-3.
018400     05  FILLER                        PIC X(18) VALUE "POT TRANSFERS".
018500     05  TOT-POT                       PIC ZZZZZ9.
018600     05  FILLER                        PIC X(91) VALUE SPACES.
018700 01  TOT-LINE-4.
018800     05  FILLER                   PIC X(18) VALUE "ACCOUNT TRANSFERS".
018900     05  TOT-ACCT                      PIC ZZZZZ9.
019000     05  FILLER                        PIC X(91) VALUE SPACES.
019100 PROCEDURE DIVISION.
019200 0000-MAINLINE.
019300     OPEN INPUT  MATCH-PARAMETER-FILE
019400          INPUT  IMPORTED-TXN-FILE
019500          OUTPUT TRANSFER-MATCH-FILE
019600          OUTPUT MATCH-REPORT-FILE.
019700     IF WS-PRM-FST NOT = "00" OR WS-IMP-FST NOT = "00"
019800         GO TO 9999-ABEND.
019900     READ MATCH-PARAMETER-FILE
020000         AT END
020100             GO TO 0100-DEFAULT-PARM
020200     END-READ.
020300     IF PRM-MAX-DAYS NOT = ZERO
020400         MOVE PRM-MAX-DAYS TO WS-MAX-DAYS.
020500 0100-DEFAULT-PARM.
020600     MOVE SPACES TO MATCH-REPORT-LINE.
020700     WRITE MATCH-REPORT-LINE FROM HDG-LINE-1.
020800     PERFORM 1000-LOAD-IMPORTED-TXNS THRU 1000-EXIT.
020900     PERFORM 2000-COMPARE-PAIRS THRU 2000-EXIT.
021000     PERFORM 3000-SORT-MATCHES THRU 3000-EXIT.
021100     PERFORM 4000-WRITE-MATCH-REPORT THRU 4000-EXIT.
021200     CLOSE MATCH-PARAMETER-FILE
021300           IMPORTED-TXN-FILE
021400           TRANSFER-MATCH-FILE
021500           MATCH-REPORT-FILE.
021600     STOP RUN.
021700 1000-LOAD-IMPORTED-TXNS.
021800     READ IMPORTED-TXN-FILE
021900         AT END
022000             MOVE "Y" TO WS-IMP-EOF-SW
022100     END-READ.
022200 1010-LOAD-TXN-LOOP.
022300     IF WS-IMP-EOF
022400         GO TO 1000-EXIT.
022500     ADD 1 TO WS-TXN-COUNT.
022600     MOVE IMP-SEQ TO WS-TXN-TBL-SEQ(WS-TXN-COUNT).
022700     MOVE IMP-ACCT-ID TO WS-TXN-TBL-ACCT-ID(WS-TXN-COUNT).
022800     MOVE IMP-DATE TO WS-TXN-TBL-DATE(WS-TXN-COUNT).
022900     MOVE IMP-AMOUNT TO WS-TXN-TBL-AMOUNT(WS-TXN-COUNT).
023000     MOVE IMP-DESC TO WS-TXN-TBL-DESC(WS-TXN-COUNT).
023100     READ IMPORTED-TXN-FILE
023200         AT END
023300             MOVE "Y" TO WS-IMP-EOF-SW
023400     END-READ.
023500     GO TO 1010-LOAD-TXN-LOOP.
023600 1000-EXIT.
023700     EXIT.
023800 2000-COMPARE-PAIRS.
023900     IF WS-TXN-COUNT < 2
024000         GO TO 2000-EXIT.
024100     SET WS-TXN-IDX-I TO 1.
024200 2010-OUTER-LOOP.
024300     IF WS-TXN-IDX-I > WS-TXN-COUNT
024400         GO TO 2000-EXIT.
024500     SET WS-TXN-IDX-J TO WS-TXN-IDX-I.
024600     SET WS-TXN-IDX-J UP BY 1.
024700 2020-INNER-LOOP.
024800     IF WS-TXN-IDX-J > WS-TXN-COUNT
024900         GO TO 2090-NEXT-OUTER.
025000     ADD 1 TO WS-PAIRS-COMPARED.
025100     IF WS-TXN-TBL-ACCT-ID(WS-TXN-IDX-I) NOT =
025200             WS-TXN-TBL-ACCT-ID(WS-TXN-IDX-J)
025300         IF WS-TXN-TBL-AMOUNT(WS-TXN-IDX-I) NOT = ZERO
025400             COMPUTE WS-DAYS-APART-WORK =
025500                     WS-TXN-TBL-AMOUNT(WS-TXN-IDX-I) +
025600                     WS-TXN-TBL-AMOUNT(WS-TXN-IDX-J)
025700             IF WS-DAYS-APART-WORK = ZERO
025800                 PERFORM 2100-CLASSIFY-PAIR THRU 2100-EXIT
025900             END-IF
026000         END-IF
026100     END-IF.
026200     SET WS-TXN-IDX-J UP BY 1.
026300     GO TO 2020-INNER-LOOP.
026400 2090-NEXT-OUTER.
026500     SET WS-TXN-IDX-I UP BY 1.
026600     GO TO 2010-OUTER-LOOP.
026700 2000-EXIT.
026800     EXIT.
026900 2100-CLASSIFY-PAIR.
027000     MOVE WS-TXN-TBL-DATE(WS-TXN-IDX-I) TO WS-CONV-DATE.
027100     PERFORM 2150-DATE-TO-DAYNUM THRU 2150-EXIT.
027200     MOVE WS-CONV-DAYNUM TO WS-DAY-NUM-1.
027300     MOVE WS-TXN-TBL-DATE(WS-TXN-IDX-J) TO WS-CONV-DATE.
027400     PERFORM 2150-DATE-TO-DAYNUM THRU 2150-EXIT.
027500     MOVE WS-CONV-DAYNUM TO WS-DAY-NUM-2.
027600     COMPUTE WS-DAYS-APART-WORK = WS-DAY-NUM-1 - WS-DAY-NUM-2.
027700     IF WS-DAYS-APART-WORK < ZERO
027800         COMPUTE WS-DAYS-APART-WORK = WS-DAYS-APART-WORK * -1.
027900     IF WS-DAYS-APART-WORK > WS-MAX-DAYS
028000         GO TO 2100-EXIT.
028100     ADD 1 TO WS-MATCHES-FOUND.
028200     ADD 1 TO WS-MATCH-COUNT.
028300     MOVE WS-TXN-TBL-DESC(WS-TXN-IDX-I) TO WS-SRC-DESC-UPPER.
028400     MOVE WS-TXN-TBL-DESC(WS-TXN-IDX-J) TO WS-DST-DESC-UPPER.
028500     INSPECT WS-SRC-DESC-UPPER CONVERTING WS-LOWER-ALPHABET TO
028600         WS-UPPER-ALPHABET.
028700     INSPECT WS-DST-DESC-UPPER CONVERTING WS-LOWER-ALPHABET TO
028800         WS-UPPER-ALPHABET.
028900     MOVE "N" TO WS-PAIR-IS-POT-SW.
029000     MOVE ZERO TO WS-KEYWORD-SCAN-IDX.
029100 2110-KEYWORD-LOOP.
029200     ADD 1 TO WS-KEYWORD-SCAN-IDX.
029300     IF WS-KEYWORD-SCAN-IDX > 4
029400         GO TO 2120-KEYWORD-DONE.
029500     MOVE ZERO TO WS-KEYWORD-HIT-CNT.
029600     INSPECT WS-SRC-DESC-UPPER TALLYING WS-KEYWORD-HIT-CNT FOR ALL
029700         WS-KEYWORD(WS-KEYWORD-SCAN-IDX).
029800     IF WS-KEYWORD-HIT-CNT > ZERO
029900         MOVE "Y" TO WS-PAIR-IS-POT-SW
030000         GO TO 2120-KEYWORD-DONE.
030100     MOVE ZERO TO WS-KEYWORD-HIT-CNT.
030200     INSPECT WS-DST-DESC-UPPER TALLYING WS-KEYWORD-HIT-CNT FOR ALL
030300         WS-KEYWORD(WS-KEYWORD-SCAN-IDX).
030400     IF WS-KEYWORD-HIT-CNT > ZERO
030500         MOVE "Y" TO WS-PAIR-IS-POT-SW
030600         GO TO 2120-KEYWORD-DONE.
030700     GO TO 2110-KEYWORD-LOOP.
030800 2120-KEYWORD-DONE.
030900     IF WS-TXN-TBL-AMOUNT(WS-TXN-IDX-I) < ZERO
031000         MOVE WS-TXN-TBL-SEQ(WS-TXN-IDX-I) TO
031100             WS-MAT-TBL-SRC-SEQ(WS-MATCH-COUNT)
031200         MOVE WS-TXN-TBL-SEQ(WS-TXN-IDX-J) TO
031300             WS-MAT-TBL-DST-SEQ(WS-MATCH-COUNT)
031400         COMPUTE WS-MAT-TBL-AMOUNT(WS-MATCH-COUNT) =
031500                 WS-TXN-TBL-AMOUNT(WS-TXN-IDX-J)
031600     ELSE
031700         MOVE WS-TXN-TBL-SEQ(WS-TXN-IDX-J) TO
031800             WS-MAT-TBL-SRC-SEQ(WS-MATCH-COUNT)
031900         MOVE WS-TXN-TBL-SEQ(WS-TXN-IDX-I) TO
032000             WS-MAT-TBL-DST-SEQ(WS-MATCH-COUNT)
032100         COMPUTE WS-MAT-TBL-AMOUNT(WS-MATCH-COUNT) =
032200                 WS-TXN-TBL-AMOUNT(WS-TXN-IDX-I)
032300     END-IF.
032400     MOVE WS-DAYS-APART-WORK TO WS-MAT-TBL-DAYS-APART(WS-MATCH-COUNT).
032500     IF WS-PAIR-IS-POT
032600         MOVE "P" TO WS-MAT-TBL-TYPE-CDE(WS-MATCH-COUNT)
032700         ADD 1 TO WS-POT-MATCHES
032800     ELSE
032900         MOVE "A" TO WS-MAT-TBL-TYPE-CDE(WS-MATCH-COUNT)
033000         ADD 1 TO WS-ACCT-MATCHES
033100     END-IF.
033200 2100-EXIT.
033300     EXIT.
033400 2150-DATE-TO-DAYNUM.
033500     PERFORM 2750-CHECK-LEAP-YEAR THRU 2750-EXIT.
033600     COMPUTE WS-LEAP-COUNT-BEFORE =
033700             (WS-CONV-CCYY / 4) - (WS-CONV-CCYY / 100) +
033800             (WS-CONV-CCYY / 400).
033900     COMPUTE WS-CONV-DAYNUM = (WS-CONV-CCYY * 365) +
034000             WS-LEAP-COUNT-BEFORE + WS-CONV-DD.
034100     IF WS-CONV-MM < 9
034200         ADD WS-CUM-DAYS(WS-CONV-MM) TO WS-CONV-DAYNUM
034300     ELSE
034400         COMPUTE WS-LEAP-QUOT = WS-CONV-MM - 8
034500         ADD WS-CUM-DAYS-REST(WS-LEAP-QUOT) TO WS-CONV-DAYNUM
034600     END-IF.
034700     IF WS-CONV-MM > 2 AND WS-YEAR-IS-LEAP
034800         ADD 1 TO WS-CONV-DAYNUM.
034900 2150-EXIT.
035000     EXIT.
035100 2750-CHECK-LEAP-YEAR.
035200     MOVE "N" TO WS-LEAP-SW.
035300     DIVIDE WS-CONV-CCYY BY 4 GIVING WS-LEAP-QUOT
035400         REMAINDER WS-LEAP-REM-4.
035500     IF WS-LEAP-REM-4 NOT = ZERO
035600         GO TO 2750-EXIT.
035700     DIVIDE WS-CONV-CCYY BY 100 GIVING WS-LEAP-QUOT
035800         REMAINDER WS-LEAP-REM-100.
035900     IF WS-LEAP-REM-100 NOT = ZERO
036000         MOVE "Y" TO WS-LEAP-SW
036100         GO TO 2750-EXIT.
036200     DIVIDE WS-CONV-CCYY BY 400 GIVING WS-LEAP-QUOT
036300         REMAINDER WS-LEAP-REM-400.
036400     IF WS-LEAP-REM-400 = ZERO
036500         MOVE "Y" TO WS-LEAP-SW.
036600 2750-EXIT.
036700     EXIT.
036800 3000-SORT-MATCHES.
036900     IF WS-MATCH-COUNT < 2
037000         GO TO 3000-EXIT.
037100     MOVE "Y" TO WS-SORT-SWAPPED-SW.
037200 3010-SORT-PASS.
037300     IF NOT WS-SORT-DID-SWAP
037400         GO TO 3000-EXIT.
037500     MOVE "N" TO WS-SORT-SWAPPED-SW.
037600     SET WS-MATCH-IDX-I TO 1.
037700 3020-SORT-SCAN.
037800     SET WS-MATCH-IDX-J TO WS-MATCH-IDX-I.
037900     SET WS-MATCH-IDX-J UP BY 1.
038000     IF WS-MATCH-IDX-J > WS-MATCH-COUNT
038100         GO TO 3030-SORT-SCAN-DONE.
038200     IF WS-MAT-TBL-TYPE-CDE(WS-MATCH-IDX-I) <
038300             WS-MAT-TBL-TYPE-CDE(WS-MATCH-IDX-J)
038400         PERFORM 3100-SWAP-ENTRIES THRU 3100-EXIT
038500         MOVE "Y" TO WS-SORT-SWAPPED-SW
038600     ELSE
038700         IF WS-MAT-TBL-TYPE-CDE(WS-MATCH-IDX-I) =
038800                 WS-MAT-TBL-TYPE-CDE(WS-MATCH-IDX-J)
038900             IF WS-MAT-TBL-DAYS-APART(WS-MATCH-IDX-I) >
039000                     WS-MAT-TBL-DAYS-APART(WS-MATCH-IDX-J)
039100                 PERFORM 3100-SWAP-ENTRIES THRU 3100-EXIT
039200                 MOVE "Y" TO WS-SORT-SWAPPED-SW
039300             END-IF
039400         END-IF
039500     END-IF.
039600     SET WS-MATCH-IDX-I UP BY 1.
039700     GO TO 3020-SORT-SCAN.
039800 3030-SORT-SCAN-DONE.
039900     GO TO 3010-SORT-PASS.
040000 3000-EXIT.
040100     EXIT.
040200 3100-SWAP-ENTRIES.
040300     MOVE WS-MATCH-TABLE(WS-MATCH-IDX-I) TO WS-MATCH-SWAP-HOLD.
040400     MOVE WS-MATCH-TABLE(WS-MATCH-IDX-J) TO
040500         WS-MATCH-TABLE(WS-MATCH-IDX-I).
040600     MOVE WS-MATCH-SWAP-HOLD TO WS-MATCH-TABLE(WS-MATCH-IDX-J).
040700 3100-EXIT.
040800     EXIT.
040900 4000-WRITE-MATCH-REPORT.
041000     MOVE ZERO TO WS-MATCH-IDX-I.
041100     IF WS-MATCH-COUNT = ZERO
041200         GO TO 4090-WRITE-TOTALS.
041300     SET WS-MATCH-IDX-I TO 1.
041400 4010-WRITE-LOOP.
041500     IF WS-MATCH-IDX-I > WS-MATCH-COUNT
041600         GO TO 4090-WRITE-TOTALS.
041700     MOVE WS-MAT-TBL-SRC-SEQ(WS-MATCH-IDX-I) TO MAT-SRC-SEQ.
041800     MOVE WS-MAT-TBL-DST-SEQ(WS-MATCH-IDX-I) TO MAT-DST-SEQ.
041900     MOVE WS-MAT-TBL-DAYS-APART(WS-MATCH-IDX-I) TO MAT-DAYS-APART.
042000     MOVE WS-MAT-TBL-TYPE-CDE(WS-MATCH-IDX-I) TO MAT-TYPE-CDE.
042100     MOVE WS-MAT-TBL-AMOUNT(WS-MATCH-IDX-I) TO MAT-AMOUNT.
042200     MOVE SPACES TO FILLER OF TRANSFER-MATCH-RECORD.
042300     WRITE TRANSFER-MATCH-RECORD.
042400     SET WS-MATCH-IDX-I UP BY 1.
042500     GO TO 4010-WRITE-LOOP.
042600 4090-WRITE-TOTALS.
042700     MOVE WS-PAIRS-COMPARED TO TOT-PAIRS.
042800     MOVE WS-MATCHES-FOUND TO TOT-MATCHES.
042900     MOVE WS-POT-MATCHES TO TOT-POT.
043000     MOVE WS-ACCT-MATCHES TO TOT-ACCT.
043100     MOVE SPACES TO MATCH-REPORT-LINE.
043200     WRITE MATCH-REPORT-LINE FROM TOT-LINE-1.
043300     WRITE MATCH-REPORT-LINE FROM TOT-LINE-2.
043400     WRITE MATCH-REPORT-LINE FROM TOT-LINE-3.
043500     WRITE MATCH-REPORT-LINE FROM TOT-LINE-4.
043600 4000-EXIT.
043700     EXIT.
043800 9999-ABEND.
043900     DISPLAY "PSI-MATCH - ABNORMAL TERMINATION - FILE STATUS ERROR".
044000     STOP RUN.

