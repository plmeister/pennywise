000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. PCV-CONVERT.
000300 AUTHOR. MVB DATA PROCESSING. MODIFIED BY RTH.
000400 INSTALLATION. MVB DATA PROCESSING CENTER - BATCH SYSTEMS.
000500 DATE-WRITTEN. 04/03/1990.
000600 DATE-COMPILED. 04/03/1990.
000700 SECURITY. MVB INTERNAL USE ONLY - NOT FOR DISTRIBUTION.
000800*
000900*---------------------------------------------------------------*
001000* CHANGE LOG.                                                   *
001100*---------------------------------------------------------------*
001200* DATE      BY    TICKET      DESCRIPTION                       *
001300*---------------------------------------------------------------*
001400* 040390   RTH   CR-90-022   ORIGINAL PROGRAM - CONVERTS A BATCH  *
001500* 040390   RTH   CR-90-022   OF AMOUNTS BETWEEN CURRENCIES USING  *
001600* 040390   RTH   CR-90-022   THE EXCHANGE RATE MASTER.            *
001700* 071794   MSK   CR-94-016   RATE LOOKUP NOW HONORS AN OPTIONAL    *
001800* 071794   MSK   CR-94-016   AS-AT TIMESTAMP ON THE REQUEST - USES *
001900* 071794   MSK   CR-94-016   THE LATEST RATE NOT LATER THAN IT.    *
002000* 091598   CWB   Y2K-9819    Y2K READINESS REVIEW - XRT-TIMESTAMP  *
002100* 091598   CWB   Y2K-9819    ALREADY STORED 9(14) CCYYMMDDHHMMSS.  *
002200* 033006   DPC   CR-06-008   ROUNDING OF THE CONVERTED AMOUNT NOW  *
002300* 033006   DPC   CR-06-008   USES THE TO CURRENCY'S OWN DECIMAL    *
002400* 033006   DPC   CR-06-008   PLACES INSTEAD OF A FLAT TWO.         *
002500*---------------------------------------------------------------*
002600 ENVIRONMENT DIVISION.
002700 CONFIGURATION SECTION.
002800 SPECIAL-NAMES.
002900     C01 IS TOP-OF-FORM
003000     CLASS LEDGER-NUMERIC-CLASS IS "0" THRU "9"
003100     UPSI-0 ON STATUS IS PNY-TEST-RUN
003200            OFF STATUS IS PNY-PRODUCTION-RUN.
003300 INPUT-OUTPUT SECTION.
003400 FILE-CONTROL.
003500     SELECT CURRENCY-MASTER-FILE ASSIGN TO CURRMAST
003600         ORGANIZATION IS LINE SEQUENTIAL
003700         FILE STATUS IS WS-CUR-FST.
003800     SELECT EXCHANGE-RATE-FILE ASSIGN TO XRATE
003900         ORGANIZATION IS LINE SEQUENTIAL
004000         FILE STATUS IS WS-XRT-FST.
004100     SELECT CONVERSION-REQUEST-FILE ASSIGN TO CVRREQ
004200         ORGANIZATION IS LINE SEQUENTIAL
004300         FILE STATUS IS WS-REQ-FST.
004400     SELECT CONVERSION-RESULT-FILE ASSIGN TO CVRRES
004500         ORGANIZATION IS LINE SEQUENTIAL
004600         FILE STATUS IS WS-RES-FST.
004700     SELECT CONVERT-REPORT-FILE ASSIGN TO PCVRPT
004800         ORGANIZATION IS LINE SEQUENTIAL
004900         FILE STATUS IS WS-RPT-FST.
005000 DATA DIVISION.
005100 FILE SECTION.
005200 FD  CURRENCY-MASTER-FILE
005300     LABEL RECORD STANDARD.
005400 01  CURRENCY-MASTER-RECORD.
005500     05  CUR-CODE                      PIC X(03).
005600     05  CUR-NAME                      PIC X(20).
005700     05  CUR-SYMBOL                    PIC X(04).
005800     05  CUR-TYPE-CDE                  PIC X(01).
005900         88  CUR-TYPE-FIAT                  VALUE "F".
006000         88  CUR-TYPE-CRYPTO                VALUE "C".
006100     05  CUR-DECIMALS                  PIC 9(02).
006200     05  CUR-ACTIVE-SW                 PIC X(01).
006300         88  CUR-IS-ACTIVE                  VALUE "Y".
006400         88  CUR-IS-INACTIVE                VALUE "N".
006500     05  FILLER                        PIC X(09).
006600 FD  EXCHANGE-RATE-FILE
006700     LABEL RECORD STANDARD.
006800 01  EXCHANGE-RATE-RECORD.
006900     05  XRT-FROM-CODE                 PIC X(03).
007000     05  XRT-TO-CODE                   PIC X(03).
007100     05  XRT-RATE                      PIC 9(06)V9(06).
007200     05  XRT-TIMESTAMP                 PIC 9(14).
007300     05  FILLER                        PIC X(08).
007400 01  XRT-TIMESTAMP-VIEW REDEFINES EXCHANGE-RATE-RECORD.
007500     05  FILLER                        PIC X(18).
007600     05  XTV-TS-CCYY                   PIC 9(04).
007700     05  XTV-TS-MM                     PIC 9(02).
007800     05  XTV-TS-DD                     PIC 9(02).
007900     05  XTV-TS-HH                     PIC 9(02).
008000     05  XTV-TS-MI                     PIC 9(02).
008100     05  XTV-TS-SS                     PIC 9(02).
008200     05  FILLER                        PIC X(08).
008300 FD  CONVERSION-REQUEST-FILE
008400     LABEL RECORD STANDARD.
008500 01  CONVERSION-REQUEST-RECORD.
008600     05  CVR-SEQ                       PIC 9(06).
008700     05  CVR-AMOUNT                    PIC 9(10)V99.
008800     05  CVR-FROM-CODE                 PIC X(03).
008900     05  CVR-TO-CODE                   PIC X(03).
009000     05  CVR-AS-AT-TIMESTAMP           PIC 9(14).
009100     05  FILLER                        PIC X(46).
009200 FD  CONVERSION-RESULT-FILE
009300     LABEL RECORD STANDARD.
009400 01  CONVERSION-RESULT-RECORD.
009500     05  CVO-SEQ                       PIC 9(06).
009600     05  CVO-CONVERTED-AMT             PIC 9(10)V9(08).
009700     05  CVO-STATUS-CDE                PIC X(01).
009800         88  CVO-STATUS-OK                  VALUE "O".
009900         88  CVO-STATUS-REJECTED            VALUE "R".
010000     05  CVO-REJECT-REASON             PIC X(30).
010100     05  FILLER                        PIC X(21).
010200 FD  CONVERT-REPORT-FILE
010300     LABEL RECORD STANDARD.
010400 01  CONVERT-REPORT-LINE                PIC X(132).
010500 WORKING-STORAGE SECTION.
010600 01  WS-FILE-STATUS-GROUP.
010700     05  WS-CUR-FST                    PIC X(02).
010800     05  WS-XRT-FST                    PIC X(02).
010900     05  WS-REQ-FST                    PIC X(02).
011000     05  WS-RES-FST                    PIC X(02).
011100     05  WS-RPT-FST                    PIC X(02).
011200 01  WS-SWITCHES.
011300     05  WS-REQ-EOF-SW                 PIC X(01) VALUE "N".
011400         88  WS-REQ-EOF                    VALUE "Y".
011500     05  WS-CUR-EOF-SW                 PIC X(01) VALUE "N".
011600         88  WS-CUR-EOF                    VALUE "Y".
011700     05  WS-XRT-EOF-SW                 PIC X(01) VALUE "N".
011800         88  WS-XRT-EOF                    VALUE "Y".
011900     05  WS-RATE-FOUND-SW              PIC X(01) VALUE "N".
012000         88  WS-RATE-WAS-FOUND             VALUE "Y".
012100     05  WS-CODE-FOUND-SW              PIC X(01) VALUE "N".
012200         88  WS-CODE-WAS-FOUND             VALUE "Y".
012300 01  WS-UPPERCASE-TABLES.
012400     05  WS-LOWER-ALPHABET             PIC X(26) VALUE
012500         "abcdefghijklmnopqrstuvwxyz".
012600     05  WS-UPPER-ALPHABET             PIC X(26) VALUE
012700         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
012800 01  WS-CURRENCY-TABLE-CTL.
012900     05  WS-CUR-COUNT                  PIC 9(04) COMP VALUE ZERO.
013000 01  WS-CURRENCY-TABLE.
013100     05  WS-CUR-ENTRY OCCURS 1 TO 200 TIMES
013200             DEPENDING ON WS-CUR-COUNT
013300             ASCENDING KEY IS WS-CUR-TBL-CODE
013400             INDEXED BY WS-CUR-IDX.
013500         10  WS-CUR-TBL-CODE           PIC X(03).
013600         10  WS-CUR-TBL-DECIMALS       PIC 9(02).
013700         10  WS-CUR-TBL-ACTIVE-SW      PIC X(01).
013800 01  WS-RATE-TABLE-CTL.
013900     05  WS-RATE-COUNT                 PIC 9(04) COMP VALUE ZERO.
014000 01  WS-RATE-TABLE.
014100     05  WS-RATE-ENTRY OCCURS 1 TO 500 TIMES
014200             DEPENDING ON WS-RATE-COUNT
014300             INDEXED BY WS-RATE-IDX.
014400         10  WS-RATE-TBL-FROM          PIC X(03).
014500         10  WS-RATE-TBL-TO            PIC X(03).
014600         10  WS-RATE-TBL-RATE          PIC 9(06)V9(06).
014700         10  WS-RATE-TBL-TIMESTAMP     PIC 9(14).
014800 01  WS-RATE-SCAN-IDX                  PIC 9(04) COMP VALUE ZERO.
014900 01  WS-BEST-TIMESTAMP                 PIC 9(14) VALUE ZERO.
015000 01  WS-BEST-RATE                      PIC 9(06)V9(06) VALUE ZERO.
015100 01  WS-FOUND-DECIMALS                 PIC 9(02) VALUE ZERO.
015200 01  WS-CONVERT-WORK-AREA.
015300     05  WS-RAW-CONVERTED              PIC S9(10)V9(08).
015400     05  WS-SCALE                      PIC 9(08) COMP VALUE 1.
015500 01  WS-CONVERT-WORK-ALT REDEFINES WS-CONVERT-WORK-AREA.
015600     05  WS-RAW-DOLLARS                PIC S9(10).
015700     05  WS-RAW-DECIMAL-PART           PIC 9(08).
015800 01  WS-SCALED-RESULT                  PIC S9(18).
015900 01  WS-CONVERT-TOTALS.
016000     05  WS-REQS-READ                  PIC 9(06) COMP VALUE ZERO.
016100     05  WS-REQS-CONVERTED             PIC 9(06) COMP VALUE ZERO.
016200     05  WS-REQS-REJECTED              PIC 9(06) COMP VALUE ZERO.
016300 01  WS-CONVERT-TOTALS-ALT REDEFINES WS-CONVERT-TOTALS.
016400     05  FILLER                        PIC X(02).
016500     05  WS-REQS-CONV-ALT              PIC 9(04).
016600     05  WS-REQS-REJ-ALT               PIC 9(04).
016700 01  HDG-LINE-1.
016800     05  FILLER                        PIC X(27) VALUE
016900         "PENNYWISE CURRENCY CONVERT".
017000     05  FILLER                        PIC X(105) VALUE SPACES.
017100 01  TOT-LINE-1.
017200     05  FILLER                        PIC X(18) VALUE "REQUESTS READ".
017300     05  TOT-REQS-READ                 PIC ZZZZZ9.
017400     05  FILLER                        PIC X(91) VALUE SPACES.
017500 01  TOT-LINE-2.
017600     05  FILLER                   PIC X(18) VALUE "REQUESTS CONVERTED".
017700     05  TOT-REQS-CONV                 PIC ZZZZZ9.
017800     05  FILLER                        PIC X(91) VALUE SPACES.
017900 01  TOT-LINE-3.
018000     05  FILLER                   PIC X(18) VALUE "REQUESTS REJECTED".
018100     05  TOT-REQS-REJ                  PIC ZZZZZ9.
018200     05  FILLER                        PIC X(91) VALUE SPACES.
018300 PROCEDURE DIVISION.
018400 0000-MAINLINE.
018500     OPEN INPUT  CURRENCY-MASTER-FILE
018600          INPUT  EXCHANGE-RATE-FILE
018700          INPUT  CONVERSION-REQUEST-FILE
018800          OUTPUT CONVERSION-RESULT-FILE
018900          OUTPUT CONVERT-REPORT-FILE.
019000     IF WS-CUR-FST NOT = "00" OR WS-XRT-FST NOT = "00" OR
019100             WS-REQ-FST NOT = "00"
019200         GO TO 9999-ABEND.
019300     PERFORM 1000-LOAD-CURRENCY-MASTER THRU 1000-EXIT.
019400     PERFORM 1100-LOAD-RATE-TABLE THRU 1100-EXIT.
019500     MOVE SPACES TO CONVERT-REPORT-LINE.
019600     WRITE CONVERT-REPORT-LINE FROM HDG-LINE-1.
019700     PERFORM 2000-PROCESS-REQUESTS THRU 2000-EXIT.
019800     PERFORM 4000-WRITE-TOTALS THRU 4000-EXIT.
019900     CLOSE CURRENCY-MASTER-FILE
020000           EXCHANGE-RATE-FILE
020100           CONVERSION-REQUEST-FILE
020200           CONVERSION-RESULT-FILE
020300           CONVERT-REPORT-FILE.
020400     STOP RUN.
020500 1000-LOAD-CURRENCY-MASTER.
020600     READ CURRENCY-MASTER-FILE
020700         AT END
020800             MOVE "Y" TO WS-CUR-EOF-SW
020900     END-READ.
021000 1010-LOAD-CURR-LOOP.
021100     IF WS-CUR-EOF
021200         GO TO 1000-EXIT.
021300     ADD 1 TO WS-CUR-COUNT.
021400     MOVE CUR-CODE TO WS-CUR-TBL-CODE(WS-CUR-COUNT).
021500     MOVE CUR-DECIMALS TO WS-CUR-TBL-DECIMALS(WS-CUR-COUNT).
021600     MOVE CUR-ACTIVE-SW TO WS-CUR-TBL-ACTIVE-SW(WS-CUR-COUNT).
021700     READ CURRENCY-MASTER-FILE
021800         AT END
021900             MOVE "Y" TO WS-CUR-EOF-SW
022000     END-READ.
022100     GO TO 1010-LOAD-CURR-LOOP.
022200 1000-EXIT.
022300     EXIT.
022400 1100-LOAD-RATE-TABLE.
022500     READ EXCHANGE-RATE-FILE
022600         AT END
022700             MOVE "Y" TO WS-XRT-EOF-SW
022800     END-READ.
022900 1110-LOAD-RATE-LOOP.
023000     IF WS-XRT-EOF
023100         GO TO 1100-EXIT.
023200     ADD 1 TO WS-RATE-COUNT.
023300     MOVE XRT-FROM-CODE TO WS-RATE-TBL-FROM(WS-RATE-COUNT).
023400     MOVE XRT-TO-CODE TO WS-RATE-TBL-TO(WS-RATE-COUNT).
023500     MOVE XRT-RATE TO WS-RATE-TBL-RATE(WS-RATE-COUNT).
023600     MOVE XRT-TIMESTAMP TO WS-RATE-TBL-TIMESTAMP(WS-RATE-COUNT).
023700     READ EXCHANGE-RATE-FILE
023800         AT END
023900             MOVE "Y" TO WS-XRT-EOF-SW
024000     END-READ.
024100     GO TO 1110-LOAD-RATE-LOOP.
024200 1100-EXIT.
024300     EXIT.
024400 2000-PROCESS-REQUESTS.
024500     READ CONVERSION-REQUEST-FILE
024600         AT END
024700             MOVE "Y" TO WS-REQ-EOF-SW
024800     END-READ.
024900 2010-REQUEST-LOOP.
025000     IF WS-REQ-EOF
025100         GO TO 2000-EXIT.
025200     ADD 1 TO WS-REQS-READ.
025300     INSPECT CVR-FROM-CODE CONVERTING WS-LOWER-ALPHABET TO
025400         WS-UPPER-ALPHABET.
025500     INSPECT CVR-TO-CODE CONVERTING WS-LOWER-ALPHABET TO
025600         WS-UPPER-ALPHABET.
025700     MOVE "O" TO CVO-STATUS-CDE.
025800     MOVE SPACES TO CVO-REJECT-REASON.
025900     MOVE CVR-SEQ TO CVO-SEQ.
026000     MOVE ZERO TO CVO-CONVERTED-AMT.
026100     PERFORM 2100-FIND-RATE THRU 2100-EXIT.
026200     IF CVO-STATUS-OK
026300         PERFORM 2200-ROUND-CONVERTED-AMT THRU 2200-EXIT
026400         ADD 1 TO WS-REQS-CONVERTED
026500     ELSE
026600         ADD 1 TO WS-REQS-REJECTED.
026700     WRITE CONVERSION-RESULT-RECORD.
026800     READ CONVERSION-REQUEST-FILE
026900         AT END
027000             MOVE "Y" TO WS-REQ-EOF-SW
027100     END-READ.
027200     GO TO 2010-REQUEST-LOOP.
027300 2000-EXIT.
027400     EXIT.
027500 2100-FIND-RATE.
027600*    UNKNOWN CODES ARE REJECTED FIRST, THEN SAME-CODE REQUESTS ARE
027700*    SHORT-CIRCUITED AT A RATE OF 1, THEN THE RATE TABLE IS SCANNED
027800*    FOR THE LATEST RATE NOT LATER THAN THE REQUEST'S AS-AT TIME.
027900     MOVE "N" TO WS-CODE-FOUND-SW.
028000     SEARCH ALL WS-CUR-ENTRY
028100         AT END
028200             CONTINUE
028300         WHEN WS-CUR-TBL-CODE(WS-CUR-IDX) = CVR-FROM-CODE
028400             MOVE "Y" TO WS-CODE-FOUND-SW
028500     END-SEARCH.
028600     IF NOT WS-CODE-WAS-FOUND
028700         MOVE "R" TO CVO-STATUS-CDE
028800         MOVE "UNKNOWN FROM CURRENCY CODE" TO CVO-REJECT-REASON
028900         GO TO 2100-EXIT.
029000     MOVE "N" TO WS-CODE-FOUND-SW.
029100     MOVE ZERO TO WS-FOUND-DECIMALS.
029200     SEARCH ALL WS-CUR-ENTRY
029300         AT END
029400             CONTINUE
029500         WHEN WS-CUR-TBL-CODE(WS-CUR-IDX) = CVR-TO-CODE
029600             MOVE "Y" TO WS-CODE-FOUND-SW
029700             MOVE WS-CUR-TBL-DECIMALS(WS-CUR-IDX) TO WS-FOUND-DECIMALS
029800     END-SEARCH.
029900     IF NOT WS-CODE-WAS-FOUND
030000         MOVE "R" TO CVO-STATUS-CDE
030100         MOVE "UNKNOWN TO CURRENCY CODE" TO CVO-REJECT-REASON
030200         GO TO 2100-EXIT.
030300     IF CVR-FROM-CODE = CVR-TO-CODE
030400         MOVE 1.000000 TO WS-BEST-RATE
030500         GO TO 2100-EXIT.
030600     MOVE "N" TO WS-RATE-FOUND-SW.
030700     MOVE ZERO TO WS-BEST-TIMESTAMP.
030800     MOVE ZERO TO WS-RATE-SCAN-IDX.
030900 2150-RATE-SCAN-LOOP.
031000     ADD 1 TO WS-RATE-SCAN-IDX.
031100     IF WS-RATE-SCAN-IDX > WS-RATE-COUNT
031200         GO TO 2150-SCAN-DONE.
031300     IF WS-RATE-TBL-FROM(WS-RATE-SCAN-IDX) = CVR-FROM-CODE AND
031400             WS-RATE-TBL-TO(WS-RATE-SCAN-IDX) = CVR-TO-CODE
031500         IF CVR-AS-AT-TIMESTAMP = ZERO
031600             IF WS-RATE-TBL-TIMESTAMP(WS-RATE-SCAN-IDX) >
031700                     WS-BEST-TIMESTAMP
031800                 MOVE WS-RATE-TBL-TIMESTAMP(WS-RATE-SCAN-IDX) TO
031900                     WS-BEST-TIMESTAMP
032000                 MOVE WS-RATE-TBL-RATE(WS-RATE-SCAN-IDX) TO WS-BEST-RATE
032100                 MOVE "Y" TO WS-RATE-FOUND-SW
032200             END-IF
032300         ELSE
032400             IF WS-RATE-TBL-TIMESTAMP(WS-RATE-SCAN-IDX) <=
032500                     CVR-AS-AT-TIMESTAMP AND
032600                     WS-RATE-TBL-TIMESTAMP(WS-RATE-SCAN-IDX) >
032700                     WS-BEST-TIMESTAMP
032800                 MOVE WS-RATE-TBL-TIMESTAMP(WS-RATE-SCAN-IDX) TO
032900                     WS-BEST-TIMESTAMP
033000                 MOVE WS-RATE-TBL-RATE(WS-RATE-SCAN-IDX) TO WS-BEST-RATE
033100                 MOVE "Y" TO WS-RATE-FOUND-SW
033200             END-IF
033300         END-IF.
033400     GO TO 2150-RATE-SCAN-LOOP.
033500 2150-SCAN-DONE.
033600     IF NOT WS-RATE-WAS-FOUND
033700         MOVE "R" TO CVO-STATUS-CDE
033800         MOVE "NO RATE FOR CURRENCY PAIR" TO CVO-REJECT-REASON.
033900 2100-EXIT.
034000     EXIT.
034100 2200-ROUND-CONVERTED-AMT.
034200*    THE CONVERTED AMOUNT IS SCALED TO AN INTEGER AT THE TO
034300*    CURRENCY'S OWN DECIMAL PLACES, ROUNDED HALF-UP, THEN SCALED
034400*    BACK DOWN BEFORE IT IS STORED ON THE RESULT RECORD.
034500     COMPUTE WS-RAW-CONVERTED ROUNDED = CVR-AMOUNT * WS-BEST-RATE.
034600     COMPUTE WS-SCALE = 10 ** WS-FOUND-DECIMALS.
034700     COMPUTE WS-SCALED-RESULT ROUNDED =
034800         WS-RAW-CONVERTED * WS-SCALE.
034900     COMPUTE CVO-CONVERTED-AMT ROUNDED =
035000         WS-SCALED-RESULT / WS-SCALE.
035100 2200-EXIT.
035200     EXIT.
035300 4000-WRITE-TOTALS.
035400     MOVE SPACES TO CONVERT-REPORT-LINE.
035500     WRITE CONVERT-REPORT-LINE.
035600     MOVE WS-REQS-READ TO TOT-REQS-READ.
035700     WRITE CONVERT-REPORT-LINE FROM TOT-LINE-1.
035800     MOVE WS-REQS-CONVERTED TO TOT-REQS-CONV.
035900     WRITE CONVERT-REPORT-LINE FROM TOT-LINE-2.
036000     MOVE WS-REQS-REJECTED TO TOT-REQS-REJ.
036100     WRITE CONVERT-REPORT-LINE FROM TOT-LINE-3.
036200 4000-EXIT.
036300     EXIT.
036400 9999-ABEND.
036500     DISPLAY "PCV-CONVERT - UNABLE TO OPEN REQUIRED FILES - ABENDING".
036600     STOP RUN.

