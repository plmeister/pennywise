000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. PLE-POST.
000300 AUTHOR. MVB DATA PROCESSING. MODIFIED BY JKW.
000400 INSTALLATION. MVB DATA PROCESSING CENTER - BATCH SYSTEMS.
000500 DATE-WRITTEN. 03/21/1986.
000600 DATE-COMPILED. 03/21/1986.
000700 SECURITY. MVB INTERNAL USE ONLY - NOT FOR DISTRIBUTION.
000800*
000900*---------------------------------------------------------------*
001000* CHANGE LOG.                                                   *
001100*---------------------------------------------------------------*
001200* DATE      BY    TICKET      DESCRIPTION                       *
001300*---------------------------------------------------------------*
001400* 032186   JKW   CR-86-014   ORIGINAL PROGRAM - POSTS SIMPLE     *
001500* 032186   JKW   CR-86-014   TRANSFERS AND MULTI-LEG REQUEST     *
001600* 032186   JKW   CR-86-014   GROUPS TO THE LEDGER.               *
001700* 040288   RTH   CR-88-009   ADDED ACCOUNT-NOT-FOUND CHECK ON    *
001800* 040288   RTH   CR-88-009   EVERY LEG OF A MULTI-LEG GROUP, NOT *
001900* 040288   RTH   CR-88-009   JUST THE FIRST ONE.                 *
002000* 112090   DPC   CR-90-061   ADDED DEFAULT TRANSFER DESCRIPTION  *
002100* 112090   DPC   CR-90-061   WHEN PRQ-DESC IS BLANK.             *
002200* 082494   MSK   CR-94-022   RAISED MAX LEGS PER GROUP FROM 10   *
002300* 082494   MSK   CR-94-022   TO 20 AFTER OVERFLOW ON BATCH 0394. *
002400* 110898   CWB   Y2K-9811    Y2K READINESS REVIEW - PRQ-DATE AND *
002500* 110898   CWB   Y2K-9811    TXN-DATE ALREADY STORED 9(8) CCYY-  *
002600* 110898   CWB   Y2K-9811    MMDD, NO WINDOWING LOGIC PRESENT.   *
002700* 051303   JKW   CR-03-017   CONTROL TOTALS NOW INCLUDE TOTAL    *
002800* 051303   JKW   CR-03-017   AMOUNT POSTED PER REQUEST BY PSI.   *
002900*---------------------------------------------------------------*
003000 ENVIRONMENT DIVISION.
003100 CONFIGURATION SECTION.
003200 SPECIAL-NAMES.
003300     C01 IS TOP-OF-FORM
003400     CLASS LEDGER-NUMERIC-CLASS IS "0" THRU "9"
003500     UPSI-0 ON STATUS IS PNY-TEST-RUN
003600            OFF STATUS IS PNY-PRODUCTION-RUN.
003700 INPUT-OUTPUT SECTION.
003800 FILE-CONTROL.
003900     SELECT ACCOUNT-MASTER-FILE ASSIGN TO ACCTMAST
004000         ORGANIZATION IS LINE SEQUENTIAL
004100         FILE STATUS IS WS-ACCT-FST.
004200     SELECT POSTING-REQUEST-FILE ASSIGN TO POSTREQ
004300         ORGANIZATION IS LINE SEQUENTIAL
004400         FILE STATUS IS WS-PRQ-FST.
004500     SELECT TRANSACTION-HEADER-FILE ASSIGN TO TRANHDR
004600         ORGANIZATION IS LINE SEQUENTIAL
004700         FILE STATUS IS WS-HDR-FST.
004800     SELECT TRANSACTION-LEG-FILE ASSIGN TO TRANLEG
004900         ORGANIZATION IS LINE SEQUENTIAL
005000         FILE STATUS IS WS-LEG-FST.
005100     SELECT EXCEPTION-REPORT-FILE ASSIGN TO POSTRPT
005200         ORGANIZATION IS LINE SEQUENTIAL
005300         FILE STATUS IS WS-RPT-FST.
005400 DATA DIVISION.
005500 FILE SECTION.
005600 FD  ACCOUNT-MASTER-FILE
005700     LABEL RECORD STANDARD.
005800 01  ACCOUNT-MASTER-RECORD.
005900     05  ACCT-ID                       PIC 9(06).
006000     05  ACCT-NAME                     PIC X(30).
006100     05  ACCT-TYPE                     PIC X(02).
006200     05  ACCT-EXTERNAL-SW              PIC X(01).
006300     05  ACCT-BALANCE                  PIC S9(10)V99.
006400     05  ACCT-INT-RATE                 PIC 9(01)V9(04).
006500     05  ACCT-INT-COMP-CDE             PIC X(01).
006600     05  ACCT-MIN-PAYMENT              PIC 9(10)V99.
006700     05  ACCT-OD-LIMIT                 PIC S9(10)V99.
006800     05  ACCT-OD-RATE                  PIC 9(01)V9(04).
006900     05  ACCT-CURR-CODE                PIC X(03).
007000     05  FILLER                        PIC X(31).
007100 FD  POSTING-REQUEST-FILE
007200     LABEL RECORD STANDARD.
007300 01  POSTING-REQUEST-RECORD.
007400     05  PRQ-SEQ                       PIC 9(06).
007500     05  PRQ-TYPE-CDE                  PIC X(01).
007600         88  PRQ-IS-TRANSFER               VALUE "T".
007700         88  PRQ-IS-GROUP-HEADER            VALUE "M".
007800         88  PRQ-IS-GROUP-LEG               VALUE "L".
007900     05  PRQ-GROUP-ID                  PIC 9(06).
008000     05  PRQ-DATE                      PIC 9(08).
008100     05  PRQ-DESC                      PIC X(40).
008200     05  PRQ-ACCT-ID                   PIC 9(06).
008300     05  PRQ-ACCT-ID-2                 PIC 9(06).
008400     05  PRQ-DR-CR-CDE                 PIC X(01).
008500         88  PRQ-LEG-IS-DEBIT               VALUE "D".
008600         88  PRQ-LEG-IS-CREDIT              VALUE "C".
008700     05  PRQ-AMOUNT                    PIC 9(10)V99.
008800     05  FILLER                        PIC X(14).
008900 01  PRQ-GROUP-KEY-VIEW REDEFINES POSTING-REQUEST-RECORD.
009000     05  PGV-SEQ                       PIC 9(06).
009100     05  PGV-TYPE-CDE                  PIC X(01).
009200     05  PGV-GROUP-ID                  PIC 9(06).
009300     05  FILLER                        PIC X(67).
009400 FD  TRANSACTION-HEADER-FILE
009500     LABEL RECORD STANDARD.
009600 01  TRANSACTION-HEADER-RECORD.
009700     05  TXN-ID                        PIC 9(08).
009800     05  TXN-DATE                      PIC 9(08).
009900     05  TXN-DESC                      PIC X(40).
010000     05  TXN-CURR-CODE                 PIC X(03).
010100     05  FILLER                        PIC X(21).
010200 FD  TRANSACTION-LEG-FILE
010300     LABEL RECORD STANDARD.
010400 01  TRANSACTION-LEG-RECORD.
010500     05  LEG-ID                        PIC 9(08).
010600     05  LEG-TXN-ID                    PIC 9(08).
010700     05  LEG-ACCT-ID                   PIC 9(06).
010800     05  LEG-POT-ID                    PIC 9(06).
010900     05  LEG-DEBIT                     PIC 9(10)V99.
011000     05  LEG-CREDIT                    PIC 9(10)V99.
011100     05  LEG-CURR-CODE                 PIC X(03).
011200     05  LEG-EXCH-RATE                 PIC 9(06)V9(06).
011300     05  FILLER                        PIC X(13).
011400 FD  EXCEPTION-REPORT-FILE
011500     LABEL RECORD STANDARD.
011600 01  EXCEPTION-REPORT-LINE             PIC X(132).
011700 WORKING-STORAGE SECTION.
011800 01  WS-FILE-STATUS-GROUP.
011900     05  WS-ACCT-FST                   PIC X(02).
012000     05  WS-PRQ-FST                    PIC X(02).
012100     05  WS-HDR-FST                    PIC X(02).
012200     05  WS-LEG-FST                    PIC X(02).
012300     05  WS-RPT-FST                    PIC X(02).
012400 01  WS-SWITCHES.
012500     05  WS-PRQ-EOF-SW                 PIC X(01)  VALUE "N".
012600         88  WS-PRQ-EOF                    VALUE "Y".
012700     05  WS-REC-PENDING-SW             PIC X(01)  VALUE "N".
012800         88  WS-REC-PENDING                VALUE "Y".
012900     05  WS-FOUND-SW                   PIC X(01)  VALUE "N".
013000         88  WS-ACCT-FOUND                 VALUE "Y".
013100     05  WS-REJECT-SW                  PIC X(01)  VALUE "N".
013200         88  WS-REQUEST-REJECTED            VALUE "Y".
013300 01  WS-REJECT-REASON                  PIC X(30).
013400 01  WS-CONTROL-TOTALS.
013500     05  WS-REQS-READ                  PIC 9(06)  COMP   VALUE ZERO.
013600     05  WS-REQS-POSTED                PIC 9(06)  COMP   VALUE ZERO.
013700     05  WS-REQS-REJECTED              PIC 9(06)  COMP   VALUE ZERO.
013800     05  WS-AMOUNT-POSTED               PIC S9(12)V99     VALUE ZERO.
013900 01  WS-CONTROL-TOTALS-ALT REDEFINES WS-CONTROL-TOTALS.
014000     05  FILLER                        PIC X(18).
014100     05  WS-AMOUNT-POSTED-SIGN         PIC X(01).
014200     05  FILLER                        PIC X(13).
014300 01  WS-ID-COUNTERS.
014400     05  WS-NEXT-TXN-ID                PIC 9(08)  COMP.
014500     05  WS-NEXT-LEG-ID                PIC 9(08)  COMP.
014600 01  WS-ACCOUNT-TABLE.
014700     05  WS-ACCT-COUNT                 PIC 9(04)  COMP  VALUE ZERO.
014800     05  WS-ACCT-ENTRY OCCURS 1 TO 2000 TIMES
014900             DEPENDING ON WS-ACCT-COUNT
015000             ASCENDING KEY IS WS-ACCT-ID
015100             INDEXED BY WS-ACCT-IDX.
015200         10  WS-ACCT-ID                PIC 9(06).
015300         10  WS-ACCT-NAME               PIC X(30).
015350         10  WS-ACCT-TYPE               PIC X(02).
015375         10  WS-ACCT-EXTERNAL-SW        PIC X(01).
015400         10  WS-ACCT-BAL                PIC S9(10)V99.
015425         10  WS-ACCT-INT-RATE           PIC 9(01)V9(04).
015450         10  WS-ACCT-INT-COMP-CDE       PIC X(01).
015475         10  WS-ACCT-MIN-PAYMENT        PIC 9(10)V99.
015490         10  WS-ACCT-OD-LIMIT           PIC S9(10)V99.
015495         10  WS-ACCT-OD-RATE            PIC 9(01)V9(04).
015498         10  WS-ACCT-CURR-CODE          PIC X(03).
015499         10  WS-ACCT-FILLER             PIC X(31).
015500 01  WS-ACCOUNT-TABLE-NAME-VIEW REDEFINES WS-ACCOUNT-TABLE.
015600     05  FILLER                        PIC X(02).
015700     05  FILLER                        PIC X(16080).
015800 01  WS-GROUP-LEG-TABLE.
015900     05  WS-GROUP-LEG-COUNT            PIC 9(02)  COMP  VALUE ZERO.
016000     05  WS-GROUP-LEG OCCURS 20 TIMES
016100             INDEXED BY WS-LEG-IDX.
016200         10  WS-GL-ACCT-ID              PIC 9(06).
016300         10  WS-GL-DR-CR-CDE            PIC X(01).
016400         10  WS-GL-AMOUNT               PIC 9(10)V99.
016500 01  WS-GROUP-TOTALS.
016600     05  WS-GROUP-DEBIT-TOTAL          PIC 9(12)V99 VALUE ZERO.
016700     05  WS-GROUP-CREDIT-TOTAL         PIC 9(12)V99 VALUE ZERO.
016900 01  WS-SAVE-GROUP-AREA.
017000     05  WS-SAVE-GROUP-SEQ              PIC 9(06).
017100     05  WS-SAVE-GROUP-DATE             PIC 9(08).
017200     05  WS-SAVE-GROUP-DESC             PIC X(40).
017300 01  WS-SEARCH-AREA.
017400     05  WS-SEARCH-ID                  PIC 9(06).
017500     05  WS-SEARCH-IDX-SAVE             PIC 9(04) COMP.
017600 01  WS-FROM-ACCT-IDX-SAVE              PIC 9(04) COMP.
017700 01  WS-TO-ACCT-IDX-SAVE                PIC 9(04) COMP.
017800 01  WS-MISC-WORK-AREA.
017900     05  WS-EFFECTIVE-DESC             PIC X(40).
018000     05  WS-LEG-SUB                    PIC 9(02) COMP.
018100     05  WS-PAGE-COUNT                 PIC 9(04) COMP VALUE ZERO.
018200     05  WS-LINE-COUNT                 PIC 9(02) COMP VALUE ZERO.
018300 01  WS-RUN-DATE.
018400     05  WS-RUN-YY                     PIC 9(02).
018500     05  WS-RUN-MM                     PIC 9(02).
018600     05  WS-RUN-DD                     PIC 9(02).
018700 01  HDG-LINE-1.
018800     05  FILLER PIC X(40) VALUE "PENNYWISE LEDGER POSTING - EXCEPTIONS".
018900     05  FILLER                        PIC X(20) VALUE "RUN DATE ".
019000     05  HDG-RUN-DATE                  PIC 9(06).
019100     05  FILLER                        PIC X(62) VALUE SPACES.
019200 01  DTL-LINE.
019300     05  DTL-SEQ                       PIC ZZZZZ9.
019400     05  FILLER                        PIC X(02) VALUE SPACES.
019500     05  DTL-TYPE                      PIC X(01).
019600     05  FILLER                        PIC X(02) VALUE SPACES.
019700     05  DTL-ACCT-FROM                 PIC ZZZZZ9.
019800     05  FILLER                        PIC X(02) VALUE SPACES.
019900     05  DTL-ACCT-TO                   PIC ZZZZZ9.
020000     05  FILLER                        PIC X(02) VALUE SPACES.
020100     05  DTL-AMOUNT                    PIC ZZZZZZZZZ9.99.
020200     05  FILLER                        PIC X(02) VALUE SPACES.
020300     05  DTL-REASON                    PIC X(30).
020400     05  FILLER                        PIC X(36) VALUE SPACES.
020500 01  TOT-LINE.
020600     05  FILLER PIC X(20) VALUE "REQUESTS READ     ".
020700     05  TOT-READ                      PIC ZZZZZ9.
020800     05  FILLER                        PIC X(05) VALUE SPACES.
020900     05  FILLER PIC X(20) VALUE "REQUESTS POSTED   ".
021000     05  TOT-POSTED                    PIC ZZZZZ9.
021100     05  FILLER                        PIC X(05) VALUE SPACES.
021200     05  FILLER PIC X(20) VALUE "REQUESTS REJECTED ".
021300     05  TOT-REJECTED                  PIC ZZZZZ9.
021400     05  FILLER                        PIC X(30) VALUE SPACES.
021500 01  TOT-LINE-2.
021600     05  FILLER PIC X(20) VALUE "TOTAL AMOUNT POSTED ".
021700     05  TOT-AMOUNT                    PIC ZZZZZZZZZ9.99.
021800     05  FILLER                        PIC X(92) VALUE SPACES.
021900 PROCEDURE DIVISION.
022000 0000-MAINLINE.
022100     OPEN INPUT  ACCOUNT-MASTER-FILE
022200          INPUT  POSTING-REQUEST-FILE
022300          OUTPUT TRANSACTION-HEADER-FILE
022400          OUTPUT TRANSACTION-LEG-FILE
022500          OUTPUT EXCEPTION-REPORT-FILE.
022600     IF WS-ACCT-FST NOT = "00" OR WS-PRQ-FST NOT = "00"
022700         GO TO 9999-ABEND.
022800     ACCEPT WS-RUN-DATE FROM DATE.
022900     MOVE 1 TO WS-NEXT-TXN-ID.
023000     MOVE 1 TO WS-NEXT-LEG-ID.
023100     PERFORM 1000-LOAD-ACCOUNT-MASTER THRU 1000-EXIT.
023200     PERFORM 1500-WRITE-RPT-HEADING THRU 1500-EXIT.
023300     PERFORM 2010-READ-NEXT-REQUEST THRU 2010-EXIT.
023400     PERFORM 2000-PROCESS-REQUESTS THRU 2000-EXIT.
023500     PERFORM 3000-REWRITE-ACCOUNT-MASTER THRU 3000-EXIT.
023600     PERFORM 4000-WRITE-TOTALS THRU 4000-EXIT.
023700     STOP RUN.
023800 2000-PROCESS-REQUESTS.
023900     IF WS-PRQ-EOF
024000         GO TO 2000-EXIT.
024100     ADD 1 TO WS-REQS-READ.
024200     MOVE "N" TO WS-REJECT-SW.
024300     IF PRQ-IS-TRANSFER
024400         PERFORM 2100-POST-TRANSFER THRU 2100-EXIT
024500         PERFORM 2010-READ-NEXT-REQUEST THRU 2010-EXIT
024600     ELSE
024700         IF PRQ-IS-GROUP-HEADER
024800             PERFORM 2200-POST-MULTI-LEG THRU 2200-EXIT
024900         ELSE
025000             MOVE "UNKNOWN REQUEST TYPE" TO WS-REJECT-REASON
025100             MOVE "Y" TO WS-REJECT-SW
025200             PERFORM 2300-REJECT-REQUEST THRU 2300-EXIT
025300             PERFORM 2010-READ-NEXT-REQUEST THRU 2010-EXIT.
025400     GO TO 2000-PROCESS-REQUESTS.
025500 2000-EXIT.
025600     EXIT.
025700 2010-READ-NEXT-REQUEST.
025800     READ POSTING-REQUEST-FILE
025900         AT END
026000             MOVE "Y" TO WS-PRQ-EOF-SW
026100         NOT AT END
026200             CONTINUE
026300     END-READ.
026400 2010-EXIT.
026500     EXIT.
026600 2100-POST-TRANSFER.
026700*    SIMPLE TWO-ACCOUNT TRANSFER - NO SUFFICIENT-FUNDS CHECK.
026800     MOVE PRQ-ACCT-ID   TO WS-SEARCH-ID.
026900     PERFORM 2110-FIND-ACCOUNT THRU 2110-EXIT.
027000     IF NOT WS-ACCT-FOUND
027100         MOVE "ACCOUNT NOT FOUND" TO WS-REJECT-REASON
027200         MOVE "Y" TO WS-REJECT-SW
027300         PERFORM 2300-REJECT-REQUEST THRU 2300-EXIT
027400         GO TO 2100-EXIT.
027500     MOVE WS-ACCT-IDX TO WS-FROM-ACCT-IDX-SAVE.
027600     MOVE PRQ-ACCT-ID-2 TO WS-SEARCH-ID.
027700     PERFORM 2110-FIND-ACCOUNT THRU 2110-EXIT.
027800     IF NOT WS-ACCT-FOUND
027900         MOVE "ACCOUNT NOT FOUND" TO WS-REJECT-REASON
028000         MOVE "Y" TO WS-REJECT-SW
028100         PERFORM 2300-REJECT-REQUEST THRU 2300-EXIT
028200         GO TO 2100-EXIT.
028300     MOVE WS-ACCT-IDX TO WS-TO-ACCT-IDX-SAVE.
028400     MOVE PRQ-DESC TO WS-EFFECTIVE-DESC.
028500     IF PRQ-DESC = SPACES
028600         MOVE WS-ACCT-NAME(WS-FROM-ACCT-IDX-SAVE) TO WS-EFFECTIVE-DESC
028700         STRING "TRANSFER FROM " DELIMITED BY SIZE
028800                WS-ACCT-NAME(WS-FROM-ACCT-IDX-SAVE) DELIMITED BY "  "
028900                " TO " DELIMITED BY SIZE
029000                WS-ACCT-NAME(WS-TO-ACCT-IDX-SAVE) DELIMITED BY "  "
029100           INTO WS-EFFECTIVE-DESC.
029200     MOVE WS-NEXT-TXN-ID TO TXN-ID.
029300     MOVE PRQ-DATE TO TXN-DATE.
029400     MOVE WS-EFFECTIVE-DESC TO TXN-DESC.
029500     MOVE WS-ACCT-CURR-CODE(WS-FROM-ACCT-IDX-SAVE) TO TXN-CURR-CODE.
029600     WRITE TRANSACTION-HEADER-RECORD.
029700     MOVE WS-NEXT-LEG-ID TO LEG-ID.
029800     ADD 1 TO WS-NEXT-LEG-ID.
029900     MOVE WS-NEXT-TXN-ID TO LEG-TXN-ID.
030000     MOVE PRQ-ACCT-ID TO LEG-ACCT-ID.
030100     MOVE ZERO TO LEG-POT-ID.
030200     MOVE PRQ-AMOUNT TO LEG-DEBIT.
030300     MOVE ZERO TO LEG-CREDIT.
030400     MOVE WS-ACCT-CURR-CODE(WS-FROM-ACCT-IDX-SAVE) TO LEG-CURR-CODE.
030500     MOVE 1.000000 TO LEG-EXCH-RATE.
030600     WRITE TRANSACTION-LEG-RECORD.
030700     MOVE WS-NEXT-LEG-ID TO LEG-ID.
030800     ADD 1 TO WS-NEXT-LEG-ID.
030900     MOVE PRQ-ACCT-ID-2 TO LEG-ACCT-ID.
031000     MOVE ZERO TO LEG-POT-ID.
031100     MOVE ZERO TO LEG-DEBIT.
031200     MOVE PRQ-AMOUNT TO LEG-CREDIT.
031250     MOVE WS-ACCT-CURR-CODE(WS-TO-ACCT-IDX-SAVE) TO LEG-CURR-CODE.
031300     WRITE TRANSACTION-LEG-RECORD.
031400     SUBTRACT PRQ-AMOUNT FROM WS-ACCT-BAL(WS-FROM-ACCT-IDX-SAVE).
031500     ADD      PRQ-AMOUNT TO   WS-ACCT-BAL(WS-TO-ACCT-IDX-SAVE).
031600     ADD 1 TO WS-NEXT-TXN-ID.
031700     ADD 1 TO WS-REQS-POSTED.
031800     ADD PRQ-AMOUNT TO WS-AMOUNT-POSTED.
031900 2100-EXIT.
032000     EXIT.
032100 2110-FIND-ACCOUNT.
032200     MOVE "N" TO WS-FOUND-SW.
032300     SEARCH ALL WS-ACCT-ENTRY
032400         AT END
032500             MOVE "N" TO WS-FOUND-SW
032600         WHEN WS-ACCT-ID(WS-ACCT-IDX) = WS-SEARCH-ID
032700             MOVE "Y" TO WS-FOUND-SW
032800     END-SEARCH.
032900 2110-EXIT.
033000     EXIT.
033100 2200-POST-MULTI-LEG.
033200*    ACCUMULATE ALL "L" LINES THAT FOLLOW THIS GROUP HEADER AND
033300*    SHARE THE SAME PRQ-GROUP-ID, THEN VALIDATE AND POST AS ONE
033400*    BALANCED TRANSACTION.
033500     MOVE ZERO TO WS-GROUP-LEG-COUNT.
033600     MOVE ZERO TO WS-GROUP-DEBIT-TOTAL.
033700     MOVE ZERO TO WS-GROUP-CREDIT-TOTAL.
033800     MOVE PRQ-GROUP-ID TO WS-SEARCH-ID.
033900     MOVE PRQ-DATE TO WS-SAVE-GROUP-DATE.
034000     MOVE PRQ-DESC TO WS-SAVE-GROUP-DESC.
034100     MOVE PRQ-SEQ  TO WS-SAVE-GROUP-SEQ.
034200     PERFORM 2010-READ-NEXT-REQUEST THRU 2010-EXIT.
034300 2210-COLLECT-LEGS.
034400     IF WS-PRQ-EOF
034500         GO TO 2220-VALIDATE-GROUP.
034600     IF NOT PRQ-IS-GROUP-LEG OR PRQ-GROUP-ID NOT = WS-SEARCH-ID
034700         GO TO 2220-VALIDATE-GROUP.
034800     ADD 1 TO WS-GROUP-LEG-COUNT.
034900     MOVE PRQ-ACCT-ID    TO WS-GL-ACCT-ID(WS-GROUP-LEG-COUNT).
035000     MOVE PRQ-DR-CR-CDE  TO WS-GL-DR-CR-CDE(WS-GROUP-LEG-COUNT).
035100     MOVE PRQ-AMOUNT     TO WS-GL-AMOUNT(WS-GROUP-LEG-COUNT).
035200     IF PRQ-LEG-IS-DEBIT
035300         ADD PRQ-AMOUNT TO WS-GROUP-DEBIT-TOTAL
035400     ELSE
035500         ADD PRQ-AMOUNT TO WS-GROUP-CREDIT-TOTAL.
035600     PERFORM 2010-READ-NEXT-REQUEST THRU 2010-EXIT.
035700     GO TO 2210-COLLECT-LEGS.
035800 2220-VALIDATE-GROUP.
035900*    AT THIS POINT THE "CURRENT" READ RECORD (IF ANY) IS THE NEXT
036000*    REQUEST TO DISPATCH - IT IS NOT RE-READ BY 2000-PROCESS-REQUESTS.
036100     MOVE "N" TO WS-REJECT-SW.
036200     MOVE 1 TO WS-LEG-SUB.
036300 2221-VALIDATE-LEG-LOOP.
036400     IF WS-LEG-SUB > WS-GROUP-LEG-COUNT
036500         GO TO 2221-EXIT.
036600     MOVE WS-GL-ACCT-ID(WS-LEG-SUB) TO WS-SEARCH-ID.
036700     PERFORM 2110-FIND-ACCOUNT THRU 2110-EXIT.
036800     IF NOT WS-ACCT-FOUND
036900         MOVE "ACCOUNT NOT FOUND" TO WS-REJECT-REASON
037000         MOVE "Y" TO WS-REJECT-SW.
037100     ADD 1 TO WS-LEG-SUB.
037200     GO TO 2221-VALIDATE-LEG-LOOP.
037300 2221-EXIT.
037400     EXIT.
037500     IF WS-REQUEST-REJECTED
037600         PERFORM 2300-REJECT-REQUEST THRU 2300-EXIT
037700         GO TO 2200-EXIT.
037800     IF WS-GROUP-DEBIT-TOTAL NOT = WS-GROUP-CREDIT-TOTAL
037900         MOVE "LEGS DO NOT BALANCE" TO WS-REJECT-REASON
038000         MOVE "Y" TO WS-REJECT-SW
038100         PERFORM 2300-REJECT-REQUEST THRU 2300-EXIT
038200         GO TO 2200-EXIT.
038300     MOVE WS-NEXT-TXN-ID TO TXN-ID.
038400     MOVE WS-SAVE-GROUP-DATE TO TXN-DATE.
038500     MOVE WS-SAVE-GROUP-DESC TO TXN-DESC.
038550     MOVE WS-GL-ACCT-ID(1) TO WS-SEARCH-ID.
038570     PERFORM 2110-FIND-ACCOUNT THRU 2110-EXIT.
038600     MOVE WS-ACCT-CURR-CODE(WS-ACCT-IDX) TO TXN-CURR-CODE.
038700     WRITE TRANSACTION-HEADER-RECORD.
038800     MOVE 1 TO WS-LEG-SUB.
038900 2230-WRITE-LEG-LOOP.
039000     IF WS-LEG-SUB > WS-GROUP-LEG-COUNT
039100         GO TO 2230-EXIT.
039200     MOVE WS-NEXT-LEG-ID TO LEG-ID.
039300     ADD 1 TO WS-NEXT-LEG-ID.
039400     MOVE WS-NEXT-TXN-ID TO LEG-TXN-ID.
039500     MOVE WS-GL-ACCT-ID(WS-LEG-SUB) TO LEG-ACCT-ID.
039600     MOVE ZERO TO LEG-POT-ID.
039800     MOVE 1.000000 TO LEG-EXCH-RATE.
039900     MOVE WS-GL-ACCT-ID(WS-LEG-SUB) TO WS-SEARCH-ID.
040000     PERFORM 2110-FIND-ACCOUNT THRU 2110-EXIT.
040050     MOVE WS-ACCT-CURR-CODE(WS-ACCT-IDX) TO LEG-CURR-CODE.
040100     IF WS-GL-DR-CR-CDE(WS-LEG-SUB) = "D"
040200         MOVE WS-GL-AMOUNT(WS-LEG-SUB) TO LEG-DEBIT
040300         MOVE ZERO TO LEG-CREDIT
040400         SUBTRACT WS-GL-AMOUNT(WS-LEG-SUB)
040500             FROM WS-ACCT-BAL(WS-ACCT-IDX)
040600     ELSE
040700         MOVE ZERO TO LEG-DEBIT
040800         MOVE WS-GL-AMOUNT(WS-LEG-SUB) TO LEG-CREDIT
040900         ADD WS-GL-AMOUNT(WS-LEG-SUB)
041000             TO WS-ACCT-BAL(WS-ACCT-IDX).
041100     WRITE TRANSACTION-LEG-RECORD.
041200     ADD 1 TO WS-LEG-SUB.
041300     GO TO 2230-WRITE-LEG-LOOP.
041400 2230-EXIT.
041500     EXIT.
041600     ADD 1 TO WS-NEXT-TXN-ID.
041700     ADD 1 TO WS-REQS-POSTED.
041800     ADD WS-GROUP-DEBIT-TOTAL TO WS-AMOUNT-POSTED.
041900 2200-EXIT.
042000     EXIT.
042100 2300-REJECT-REQUEST.
042200     ADD 1 TO WS-REQS-REJECTED.
042300     MOVE SPACES TO DTL-LINE.
042400     MOVE WS-SAVE-GROUP-SEQ TO DTL-SEQ.
042500     IF PRQ-IS-TRANSFER
042600         MOVE PRQ-SEQ TO DTL-SEQ
042700         MOVE "T" TO DTL-TYPE
042800         MOVE PRQ-ACCT-ID TO DTL-ACCT-FROM
042900         MOVE PRQ-ACCT-ID-2 TO DTL-ACCT-TO
043000         MOVE PRQ-AMOUNT TO DTL-AMOUNT
043100     ELSE
043200         MOVE "M" TO DTL-TYPE
043300         MOVE ZERO TO DTL-ACCT-FROM
043400         MOVE ZERO TO DTL-ACCT-TO
043500         MOVE WS-GROUP-DEBIT-TOTAL TO DTL-AMOUNT
043600     END-IF.
043700     MOVE WS-REJECT-REASON TO DTL-REASON.
043800     WRITE EXCEPTION-REPORT-LINE FROM DTL-LINE.
043900 2300-EXIT.
044000     EXIT.
044100 1000-LOAD-ACCOUNT-MASTER.
044200     MOVE ZERO TO WS-ACCT-COUNT.
044300 1010-LOAD-LOOP.
044400     READ ACCOUNT-MASTER-FILE
044500         AT END
044600             GO TO 1000-EXIT
044700     END-READ.
044800     ADD 1 TO WS-ACCT-COUNT.
044850     MOVE ACCOUNT-MASTER-RECORD TO WS-ACCT-ENTRY(WS-ACCT-COUNT).
045300     GO TO 1010-LOAD-LOOP.
045400 1000-EXIT.
045500     EXIT.
045600 1500-WRITE-RPT-HEADING.
045700     MOVE WS-RUN-DATE TO HDG-RUN-DATE.
045800     WRITE EXCEPTION-REPORT-LINE FROM HDG-LINE-1.
045900     MOVE SPACES TO EXCEPTION-REPORT-LINE.
046000     WRITE EXCEPTION-REPORT-LINE.
046100 1500-EXIT.
046200     EXIT.
046300 3000-REWRITE-ACCOUNT-MASTER.
046400     CLOSE ACCOUNT-MASTER-FILE.
046500     OPEN OUTPUT ACCOUNT-MASTER-FILE.
046600     SET WS-ACCT-IDX TO 1.
046700 3010-REWRITE-LOOP.
046800     IF WS-ACCT-IDX > WS-ACCT-COUNT
046900         GO TO 3000-EXIT.
047000     MOVE WS-ACCT-ENTRY(WS-ACCT-IDX) TO ACCOUNT-MASTER-RECORD.
047300     WRITE ACCOUNT-MASTER-RECORD.
047400     ADD 1 TO WS-ACCT-IDX.
047500     GO TO 3010-REWRITE-LOOP.
047600 3000-EXIT.
047700     CLOSE ACCOUNT-MASTER-FILE.
047800 4000-WRITE-TOTALS.
047900     MOVE SPACES TO EXCEPTION-REPORT-LINE.
048000     WRITE EXCEPTION-REPORT-LINE.
048100     MOVE WS-REQS-READ TO TOT-READ.
048200     MOVE WS-REQS-POSTED TO TOT-POSTED.
048300     MOVE WS-REQS-REJECTED TO TOT-REJECTED.
048400     WRITE EXCEPTION-REPORT-LINE FROM TOT-LINE.
048500     MOVE WS-AMOUNT-POSTED TO TOT-AMOUNT.
048600     WRITE EXCEPTION-REPORT-LINE FROM TOT-LINE-2.
048700     CLOSE POSTING-REQUEST-FILE
048800           TRANSACTION-HEADER-FILE
048900           TRANSACTION-LEG-FILE
049000           EXCEPTION-REPORT-FILE.
049100 4000-EXIT.
049200     EXIT.
049300 9999-ABEND.
049400     DISPLAY "PLE-POST - UNABLE TO OPEN REQUIRED FILES - ABENDING".
049500     STOP RUN.

