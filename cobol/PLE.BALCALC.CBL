000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. PLE-BALCALC.
000300 AUTHOR. MVB DATA PROCESSING. MODIFIED BY RTH.
000400 INSTALLATION. MVB DATA PROCESSING CENTER - BATCH SYSTEMS.
000500 DATE-WRITTEN. 04/09/1986.
000600 DATE-COMPILED. 04/09/1986.
000700 SECURITY. MVB INTERNAL USE ONLY - NOT FOR DISTRIBUTION.
000800*
000900*---------------------------------------------------------------*
001000* CHANGE LOG.                                                   *
001100*---------------------------------------------------------------*
001200* DATE      BY    TICKET      DESCRIPTION                       *
001300*---------------------------------------------------------------*
001400* 040986   RTH   CR-86-019   ORIGINAL PROGRAM - DERIVES AN       *
001500* 040986   RTH   CR-86-019   ACCOUNT OR POT BALANCE FROM THE     *
001600* 040986   RTH   CR-86-019   TRANSACTION LEG FILE.                *
001700* 061488   JKW   CR-88-031   ADDED AS-OF DATE FILTERING - LEGS    *
001800* 061488   JKW   CR-88-031   ON TRANSACTIONS DATED AFTER THE      *
001900* 061488   JKW   CR-88-031   CUTOFF ARE NOW EXCLUDED.             *
002000* 092691   DPC   CR-91-047   SEPARATED ACCOUNT-LEVEL BALANCE      *
002100* 092691   DPC   CR-91-047   FROM POT-LEVEL BALANCE VIA MODE      *
002200* 092691   DPC   CR-91-047   PARAMETER ON BALPARM CARD.           *
002300* 110898   CWB   Y2K-9813    Y2K READINESS REVIEW - HTV-TXN-DATE  *
002400* 110898   CWB   Y2K-9813    AND BPR-ASOF-DATE ALREADY 9(8) CCYY- *
002500* 110898   CWB   Y2K-9813    MMDD, NO WINDOWING LOGIC PRESENT.    *
002600* 031402   MSK   CR-02-012   RAISED MAX IN-MEMORY HEADER TABLE    *
002700* 031402   MSK   CR-02-012   FROM 5000 TO 20000 HEADER ENTRIES.   *
002800*---------------------------------------------------------------*
002900 ENVIRONMENT DIVISION.
003000 CONFIGURATION SECTION.
003100 SPECIAL-NAMES.
003200     C01 IS TOP-OF-FORM
003300     CLASS LEDGER-NUMERIC-CLASS IS "0" THRU "9"
003400     UPSI-0 ON STATUS IS PNY-TEST-RUN
003500            OFF STATUS IS PNY-PRODUCTION-RUN.
003600 INPUT-OUTPUT SECTION.
003700 FILE-CONTROL.
003800     SELECT BALANCE-PARAMETER-FILE ASSIGN TO BALPARM
003900         ORGANIZATION IS LINE SEQUENTIAL
004000         FILE STATUS IS WS-PRM-FST.
004100     SELECT TRANSACTION-HEADER-FILE ASSIGN TO TRANHDR
004200         ORGANIZATION IS LINE SEQUENTIAL
004300         FILE STATUS IS WS-HDR-FST.
004400     SELECT TRANSACTION-LEG-FILE ASSIGN TO TRANLEG
004500         ORGANIZATION IS LINE SEQUENTIAL
004600         FILE STATUS IS WS-LEG-FST.
004700     SELECT BALANCE-REPORT-FILE ASSIGN TO BALRPT
004800         ORGANIZATION IS LINE SEQUENTIAL
004900         FILE STATUS IS WS-RPT-FST.
005000 DATA DIVISION.
005100 FILE SECTION.
005200 FD  BALANCE-PARAMETER-FILE
005300     LABEL RECORD STANDARD.
005400 01  BALANCE-PARAMETER-RECORD.
005500     05  BPR-MODE-CDE                  PIC X(01).
005600         88  BPR-MODE-ACCOUNT              VALUE "A".
005700         88  BPR-MODE-POT                   VALUE "P".
005800     05  BPR-TARGET-ID                 PIC 9(06).
005900     05  BPR-ASOF-DATE                 PIC 9(08).
006000     05  FILLER                        PIC X(65).
006100 FD  TRANSACTION-HEADER-FILE
006200     LABEL RECORD STANDARD.
006300 01  TRANSACTION-HEADER-RECORD.
006400     05  TXN-ID                        PIC 9(08).
006500     05  TXN-DATE                      PIC 9(08).
006600     05  TXN-DESC                      PIC X(40).
006700     05  TXN-CURR-CODE                 PIC X(03).
006800     05  FILLER                        PIC X(21).
006900 01  HDR-DATE-VIEW REDEFINES TRANSACTION-HEADER-RECORD.
007000     05  FILLER                        PIC X(08).
007100     05  HDV-TXN-CCYY                  PIC 9(04).
007200     05  HDV-TXN-MM                    PIC 9(02).
007300     05  HDV-TXN-DD                    PIC 9(02).
007400     05  FILLER                        PIC X(64).
007500 FD  TRANSACTION-LEG-FILE
007600     LABEL RECORD STANDARD.
007700 01  TRANSACTION-LEG-RECORD.
007800     05  LEG-ID                        PIC 9(08).
007900     05  LEG-TXN-ID                    PIC 9(08).
008000     05  LEG-ACCT-ID                   PIC 9(06).
008100     05  LEG-POT-ID                    PIC 9(06).
008200     05  LEG-DEBIT                     PIC 9(10)V99.
008300     05  LEG-CREDIT                    PIC 9(10)V99.
008400     05  LEG-CURR-CODE                 PIC X(03).
008500     05  LEG-EXCH-RATE                 PIC 9(06)V9(06).
008600     05  FILLER                        PIC X(13).
008700 01  LEG-NET-VIEW REDEFINES TRANSACTION-LEG-RECORD.
008800     05  FILLER                        PIC X(24).
008900     05  LNV-NET-AMOUNT                PIC S9(10)V99.
009000     05  FILLER                        PIC X(23).
009100 FD  BALANCE-REPORT-FILE
009200     LABEL RECORD STANDARD.
009300 01  BALANCE-REPORT-LINE               PIC X(132).
009400 WORKING-STORAGE SECTION.
009500 01  WS-FILE-STATUS-GROUP.
009600     05  WS-PRM-FST                    PIC X(02).
009700     05  WS-HDR-FST                    PIC X(02).
009800     05  WS-LEG-FST                    PIC X(02).
009900     05  WS-RPT-FST                    PIC X(02).
010000 01  WS-SWITCHES.
010100     05  WS-LEG-EOF-SW                 PIC X(01) VALUE "N".
010200         88  WS-LEG-EOF                    VALUE "Y".
010300     05  WS-FOUND-SW                   PIC X(01) VALUE "N".
010400         88  WS-HDR-FOUND                  VALUE "Y".
010500 01  WS-HEADER-TABLE.
010600     05  WS-HDR-COUNT                  PIC 9(05)  COMP  VALUE ZERO.
010700     05  WS-HDR-ENTRY OCCURS 1 TO 20000 TIMES
010800             DEPENDING ON WS-HDR-COUNT
010900             ASCENDING KEY IS WS-HDR-TXN-ID
011000             INDEXED BY WS-HDR-IDX.
011100         10  WS-HDR-TXN-ID              PIC 9(08).
011200         10  WS-HDR-TXN-DATE            PIC 9(08).
011300 01  WS-HEADER-TABLE-WIDE-VIEW REDEFINES WS-HEADER-TABLE.
011400     05  FILLER                        PIC X(05).
011500     05  FILLER                        PIC X(320000).
011600 01  WS-BALANCE-ACCUM                  PIC S9(12)V99 VALUE ZERO.
011700 01  WS-BALANCE-DOLLARS-CENTS-VIEW REDEFINES WS-BALANCE-ACCUM.
011800     05  WS-BAL-DOLLARS                PIC S9(12).
011900     05  WS-BAL-CENTS                  PIC 99.
012000 01  WS-SEARCH-TXN-ID                  PIC 9(08).
012100 01  WS-LEGS-SCANNED                   PIC 9(08) COMP VALUE ZERO.
012200 01  WS-LEGS-SELECTED                  PIC 9(08) COMP VALUE ZERO.
012300 01  RPT-LINE-1.
012400     05  FILLER PIC X(30) VALUE "PENNYWISE BALANCE CALCULATION".
012500     05  FILLER                        PIC X(10) VALUE SPACES.
012600     05  RL1-MODE                      PIC X(01).
012700     05  FILLER                        PIC X(02) VALUE SPACES.
012800     05  RL1-TARGET-ID                 PIC ZZZZZ9.
012900     05  FILLER                        PIC X(10) VALUE SPACES.
013000     05  RL1-ASOF                      PIC 9(08).
013100     05  FILLER                        PIC X(71) VALUE SPACES.
013200 01  RPT-LINE-2.
013300     05  FILLER                        PIC X(20) VALUE "LEGS SCANNED   ".
013400     05  RL2-SCANNED                   PIC ZZZZZZZ9.
013500     05  FILLER                        PIC X(05) VALUE SPACES.
013600     05  FILLER                        PIC X(20) VALUE "LEGS SELECTED   ".
013700     05  RL2-SELECTED                  PIC ZZZZZZZ9.
013800     05  FILLER                        PIC X(70) VALUE SPACES.
013900 01  RPT-LINE-3.
014000     05  FILLER PIC X(20) VALUE "BALANCE          ".
014100     05  RL3-SIGN                      PIC X(01).
014200     05  RL3-BALANCE                   PIC ZZZZZZZZZ9.99.
014300     05  FILLER                        PIC X(98) VALUE SPACES.
014400 PROCEDURE DIVISION.
014500 0000-MAINLINE.
014600     OPEN INPUT  BALANCE-PARAMETER-FILE
014700          INPUT  TRANSACTION-HEADER-FILE
014800          INPUT  TRANSACTION-LEG-FILE
014900          OUTPUT BALANCE-REPORT-FILE.
015000     IF WS-PRM-FST NOT = "00"
015100         GO TO 9999-ABEND.
015200     READ BALANCE-PARAMETER-FILE
015300         AT END
015400             GO TO 9999-ABEND
015500     END-READ.
015600     PERFORM 1000-LOAD-HEADER-DATES THRU 1000-EXIT.
015700     PERFORM 2000-SCAN-LEGS THRU 2000-EXIT.
015800     PERFORM 3000-PRINT-BALANCE THRU 3000-EXIT.
015900     CLOSE BALANCE-PARAMETER-FILE
016000           TRANSACTION-HEADER-FILE
016100           TRANSACTION-LEG-FILE
016200           BALANCE-REPORT-FILE.
016300     STOP RUN.
016400 1000-LOAD-HEADER-DATES.
016500     MOVE ZERO TO WS-HDR-COUNT.
016600 1010-LOAD-LOOP.
016700     READ TRANSACTION-HEADER-FILE
016800         AT END
016900             GO TO 1000-EXIT
017000     END-READ.
017100     ADD 1 TO WS-HDR-COUNT.
017200     MOVE TXN-ID   TO WS-HDR-TXN-ID(WS-HDR-COUNT).
017300     MOVE TXN-DATE TO WS-HDR-TXN-DATE(WS-HDR-COUNT).
017400     GO TO 1010-LOAD-LOOP.
017500 1000-EXIT.
017600     EXIT.
017700 2000-SCAN-LEGS.
017800     MOVE ZERO TO WS-BALANCE-ACCUM.
017900 2010-SCAN-LOOP.
018000     READ TRANSACTION-LEG-FILE
018100         AT END
018200             GO TO 2000-EXIT
018300     END-READ.
018400     ADD 1 TO WS-LEGS-SCANNED.
018500     IF BPR-MODE-ACCOUNT AND LEG-ACCT-ID NOT = BPR-TARGET-ID
018600         GO TO 2010-SCAN-LOOP.
018700     IF BPR-MODE-POT AND LEG-POT-ID NOT = BPR-TARGET-ID
018800         GO TO 2010-SCAN-LOOP.
018900     MOVE LEG-TXN-ID TO WS-SEARCH-TXN-ID.
019000     PERFORM 2100-FIND-HEADER THRU 2100-EXIT.
019100     IF NOT WS-HDR-FOUND
019200         GO TO 2010-SCAN-LOOP.
019300     IF BPR-ASOF-DATE NOT = ZERO
019400         AND WS-HDR-TXN-DATE(WS-HDR-IDX) > BPR-ASOF-DATE
019500             GO TO 2010-SCAN-LOOP.
019600     ADD 1 TO WS-LEGS-SELECTED.
019700     ADD LEG-CREDIT TO WS-BALANCE-ACCUM.
019800     SUBTRACT LEG-DEBIT FROM WS-BALANCE-ACCUM.
019900     GO TO 2010-SCAN-LOOP.
020000 2000-EXIT.
020100     EXIT.
020200 2100-FIND-HEADER.
020300     MOVE "N" TO WS-FOUND-SW.
020400     SEARCH ALL WS-HDR-ENTRY
020500         AT END
020600             MOVE "N" TO WS-FOUND-SW
020700         WHEN WS-HDR-TXN-ID(WS-HDR-IDX) = WS-SEARCH-TXN-ID
020800             MOVE "Y" TO WS-FOUND-SW
020900     END-SEARCH.
021000 2100-EXIT.
021100     EXIT.
021200 3000-PRINT-BALANCE.
021300     MOVE BPR-MODE-CDE TO RL1-MODE.
021400     MOVE BPR-TARGET-ID TO RL1-TARGET-ID.
021500     MOVE BPR-ASOF-DATE TO RL1-ASOF.
021600     WRITE BALANCE-REPORT-LINE FROM RPT-LINE-1.
021700     MOVE WS-LEGS-SCANNED TO RL2-SCANNED.
021800     MOVE WS-LEGS-SELECTED TO RL2-SELECTED.
021900     WRITE BALANCE-REPORT-LINE FROM RPT-LINE-2.
022000     IF WS-BALANCE-ACCUM < ZERO
022100         MOVE "-" TO RL3-SIGN
022200     ELSE
022300         MOVE " " TO RL3-SIGN.
022400     MOVE WS-BALANCE-ACCUM TO RL3-BALANCE.
022500     WRITE BALANCE-REPORT-LINE FROM RPT-LINE-3.
022600 3000-EXIT.
022700     EXIT.
022800 9999-ABEND.
022900     DISPLAY "PLE-BALCALC - UNABLE TO OPEN/READ BALPARM - ABENDING".
023000     STOP RUN.

