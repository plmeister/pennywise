000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. PFC-EXPAND.
000300 AUTHOR. MVB DATA PROCESSING. MODIFIED BY JKW.
000400 INSTALLATION. MVB DATA PROCESSING CENTER - BATCH SYSTEMS.
000500 DATE-WRITTEN. 03/14/1988.
000600 DATE-COMPILED. 03/14/1988.
000700 SECURITY. MVB INTERNAL USE ONLY - NOT FOR DISTRIBUTION.
000800*
000900*---------------------------------------------------------------*
001000* CHANGE LOG.                                                   *
001100*---------------------------------------------------------------*
001200* DATE      BY    TICKET      DESCRIPTION                       *
001300*---------------------------------------------------------------*
001400* 031488   JKW   CR-88-019   ORIGINAL PROGRAM - EXPANDS ACTIVE   *
001500* 031488   JKW   CR-88-019   SCHEDULED TRANSACTIONS INTO ONE     *
001600* 031488   JKW   CR-88-019   FORECAST-TXN RECORD PER OCCURRENCE  *
001700* 031488   JKW   CR-88-019   WITHIN THE REQUESTED WINDOW.        *
001800* 072291   RTH   CR-91-041   MONTHLY STEP NOW CLIPS TO THE LAST  *
001900* 072291   RTH   CR-91-041   DAY OF A SHORTER TARGET MONTH.      *
002000* 051797   MSK   CR-97-033   ADDED LEAP-YEAR CHECK TO THE DAYS-  *
002100* 051797   MSK   CR-97-033   IN-MONTH LOOKUP FOR FEBRUARY.       *
002200* 111598   CWB   Y2K-9817    Y2K READINESS REVIEW - ALL DATE      *
002300* 111598   CWB   Y2K-9817    FIELDS STORED 9(8) CCYYMMDD, DATE    *
002400* 111598   CWB   Y2K-9817    STEPPING DOES ITS OWN CENTURY CARRY. *
002500* 081405   DPC   CR-05-021   ONCE AND CUSTOM SCHEDULES NOW COUNT  *
002600* 081405   DPC   CR-05-021   AS SKIPPED RATHER THAN SILENTLY      *
002700* 081405   DPC   CR-05-021   DROPPED FROM THE CONTROL TOTALS.     *
002800*---------------------------------------------------------------*
002900 ENVIRONMENT DIVISION.
003000 CONFIGURATION SECTION.
003100 SPECIAL-NAMES.
003200     C01 IS TOP-OF-FORM
003300     CLASS LEDGER-NUMERIC-CLASS IS "0" THRU "9"
003400     UPSI-0 ON STATUS IS PNY-TEST-RUN
003500            OFF STATUS IS PNY-PRODUCTION-RUN.
003600 INPUT-OUTPUT SECTION.
003700 FILE-CONTROL.
003800     SELECT EXPAND-PARAMETER-FILE ASSIGN TO EXPPARM
003900         ORGANIZATION IS LINE SEQUENTIAL
004000         FILE STATUS IS WS-EXP-FST.
004100     SELECT SCHEDULED-TXN-FILE ASSIGN TO SCHDTXN
004200         ORGANIZATION IS LINE SEQUENTIAL
004300         FILE STATUS IS WS-SCH-FST.
004400     SELECT FORECAST-TXN-FILE ASSIGN TO FCSTTXN
004500         ORGANIZATION IS LINE SEQUENTIAL
004600         FILE STATUS IS WS-FCT-FST.
004700     SELECT EXPAND-REPORT-FILE ASSIGN TO FCSRPT
004800         ORGANIZATION IS LINE SEQUENTIAL
004900         FILE STATUS IS WS-RPT-FST.
005000 DATA DIVISION.
005100 FILE SECTION.
005200 FD  EXPAND-PARAMETER-FILE
005300     LABEL RECORD STANDARD.
005400 01  EXPAND-PARAMETER-RECORD.
005500     05  EXP-WINDOW-START              PIC 9(08).
005600     05  EXP-WINDOW-END                PIC 9(08).
005700     05  FILLER                        PIC X(64).
005800 FD  SCHEDULED-TXN-FILE
005900     LABEL RECORD STANDARD.
006000 01  SCHEDULED-TXN-RECORD.
006100     05  SCH-ID                        PIC 9(06).
006200     05  SCH-DESC                      PIC X(40).
006300     05  SCH-AMOUNT                    PIC 9(10)V99.
006400     05  SCH-FROM-ACCT                 PIC 9(06).
006500     05  SCH-TO-ACCT                   PIC 9(06).
006600     05  SCH-FROM-POT                  PIC 9(06).
006700     05  SCH-TO-POT                    PIC 9(06).
006800     05  SCH-RECUR-CDE                 PIC X(01).
006900         88  SCH-RECUR-ONCE                VALUE "O".
007000         88  SCH-RECUR-DAILY                VALUE "D".
007100         88  SCH-RECUR-WEEKLY               VALUE "W".
007200         88  SCH-RECUR-MONTHLY              VALUE "M".
007300         88  SCH-RECUR-CUSTOM               VALUE "C".
007400     05  SCH-START-DATE                PIC 9(08).
007500     05  SCH-END-DATE                  PIC 9(08).
007600     05  SCH-ACTIVE-SW                 PIC X(01).
007700         88  SCH-IS-ACTIVE                  VALUE "Y".
007800         88  SCH-IS-INACTIVE                VALUE "N".
007900 01  SCH-DATE-VIEW REDEFINES SCHEDULED-TXN-RECORD.
008000     05  FILLER                        PIC X(58).
008100     05  SDV-START-CCYY                PIC 9(04).
008200     05  SDV-START-MM                  PIC 9(02).
008300     05  SDV-START-DD                  PIC 9(02).
008400     05  FILLER                        PIC X(34).
008500 FD  FORECAST-TXN-FILE
008600     LABEL RECORD STANDARD.
008700 01  FORECAST-TXN-RECORD.
008800     05  FCT-DATE                      PIC 9(08).
008900     05  FCT-DESC                      PIC X(40).
009000     05  FCT-AMOUNT                    PIC 9(10)V99.
009100     05  FCT-FROM-ACCT                 PIC 9(06).
009200     05  FCT-TO-ACCT                   PIC 9(06).
009300     05  FILLER                        PIC X(28).
009400 01  FCT-DATE-VIEW REDEFINES FORECAST-TXN-RECORD.
009500     05  FDV-OCCUR-CCYY                PIC 9(04).
009600     05  FDV-OCCUR-MM                  PIC 9(02).
009700     05  FDV-OCCUR-DD                  PIC 9(02).
009800     05  FILLER                        PIC X(92).
009900 FD  EXPAND-REPORT-FILE
010000     LABEL RECORD STANDARD.
010100 01  EXPAND-REPORT-LINE                PIC X(132).
010200 WORKING-STORAGE SECTION.
010300 01  WS-FILE-STATUS-GROUP.
010400     05  WS-EXP-FST                    PIC X(02).
010500     05  WS-SCH-FST                    PIC X(02).
010600     05  WS-FCT-FST                    PIC X(02).
010700     05  WS-RPT-FST                    PIC X(02).
010800 01  WS-SWITCHES.
010900     05  WS-SCH-EOF-SW                 PIC X(01) VALUE "N".
011000         88  WS-SCH-EOF                    VALUE "Y".
011100 01  WS-WINDOW-DATES.
011200     05  WS-WINDOW-START               PIC 9(08).
011300     05  WS-WINDOW-END                 PIC 9(08).
011400 01  WS-CLAMP-DATES.
011500     05  WS-CLAMP-START                PIC 9(08).
011600     05  WS-CLAMP-END                  PIC 9(08).
011700 01  WS-OCCUR-DATE                     PIC 9(08).
011800 01  WS-OCCUR-DATE-VIEW REDEFINES WS-OCCUR-DATE.
011900     05  WS-OD-CCYY                    PIC 9(04).
012000     05  WS-OD-MM                      PIC 9(02).
012100     05  WS-OD-DD                      PIC 9(02).
012200 01  WS-TARGET-DAY                     PIC 9(02) COMP.
012300 01  WS-DAYS-IN-TARGET-MONTH           PIC 9(02) COMP.
012400 01  WS-WEEKLY-STEP-CTR                PIC 9(02) COMP.
012500 01  WS-LEAP-SW                        PIC X(01) VALUE "N".
012600     88  WS-YEAR-IS-LEAP                   VALUE "Y".
012700 01  WS-LEAP-WORK.
012800     05  WS-LEAP-REM-4                 PIC 9(02) COMP.
012900     05  WS-LEAP-REM-100                PIC 9(02) COMP.
013000     05  WS-LEAP-REM-400                PIC 9(02) COMP.
013100     05  WS-LEAP-QUOT                  PIC 9(06) COMP.
013200 01  WS-MONTH-DAYS-LITERAL          PIC X(24) VALUE
013300         "312831303130313130313031".
013400 01  WS-MONTH-DAYS-TABLE REDEFINES WS-MONTH-DAYS-LITERAL.
013500     05  WS-MONTH-DAYS                 PIC 9(02) OCCURS 12 TIMES.
013600 01  WS-EXPAND-TOTALS.
013700     05  WS-SCHEDULES-READ             PIC 9(06) COMP VALUE ZERO.
013800     05  WS-SCHEDULES-SKIPPED          PIC 9(06) COMP VALUE ZERO.
013900     05  WS-OCCURRENCES-WRITTEN        PIC 9(06) COMP VALUE ZERO.
014000 01  HDG-LINE-1.
014100     05  FILLER                        PIC X(26) VALUE
014200         "PENNYWISE FORECAST EXPAND".
014300     05  FILLER                        PIC X(106) VALUE SPACES.
014400 01  TOT-LINE-1.
014500     05  FILLER                        PIC X(18) VALUE "SCHEDULES READ".
014600     05  TOT-SCH-READ                  PIC ZZZZZ9.
014700     05  FILLER                        PIC X(91) VALUE SPACES.
014800 01  TOT-LINE-2.
014900     05  FILLER                   PIC X(18) VALUE "SCHEDULES SKIPPED".
015000     05  TOT-SCH-SKIPPED               PIC ZZZZZ9.
015100     05  FILLER                        PIC X(91) VALUE SPACES.
015200 01  TOT-LINE-3.
015300     05  FILLER                   PIC X(22) VALUE "OCCURRENCES WRITTEN".
015400     05  TOT-OCCUR-WRITTEN             PIC ZZZZZ9.
015500     05  FILLER                        PIC X(87) VALUE SPACES.
015600 PROCEDURE DIVISION.
015700 0000-MAINLINE.
015800     OPEN INPUT  EXPAND-PARAMETER-FILE
015900          INPUT  SCHEDULED-TXN-FILE
016000          OUTPUT FORECAST-TXN-FILE
016100          OUTPUT EXPAND-REPORT-FILE.
016200     IF WS-EXP-FST NOT = "00" OR WS-SCH-FST NOT = "00"
016300         GO TO 9999-ABEND.
016400     READ EXPAND-PARAMETER-FILE
016500         AT END
016600             GO TO 9999-ABEND
016700     END-READ.
016800     MOVE EXP-WINDOW-START TO WS-WINDOW-START.
016900     MOVE EXP-WINDOW-END TO WS-WINDOW-END.
017000     MOVE SPACES TO EXPAND-REPORT-LINE.
017100     WRITE EXPAND-REPORT-LINE FROM HDG-LINE-1.
017200     PERFORM 1000-READ-SCHEDULE THRU 1000-EXIT.
017300     PERFORM 2000-PROCESS-SCHEDULES THRU 2000-EXIT.
017400     PERFORM 4000-WRITE-CONTROL-TOTALS THRU 4000-EXIT.
017500     CLOSE EXPAND-PARAMETER-FILE
017600           SCHEDULED-TXN-FILE
017700           FORECAST-TXN-FILE
017800           EXPAND-REPORT-FILE.
017900     STOP RUN.
018000 1000-READ-SCHEDULE.
018100     READ SCHEDULED-TXN-FILE
018200         AT END
018300             MOVE "Y" TO WS-SCH-EOF-SW
018400     END-READ.
018500 1000-EXIT.
018600     EXIT.
018700 2000-PROCESS-SCHEDULES.
018800*    THIS PARAGRAPH DRIVES THE MAIN SCHEDULE LOOP - EACH ACTIVE
018900*    DAILY, WEEKLY OR MONTHLY SCHEDULE IS CLAMPED TO THE REQUESTED
019000*    WINDOW AND EXPANDED BEFORE THE NEXT SCHEDULE IS READ.
019100     IF WS-SCH-EOF
019200         GO TO 2000-EXIT.
019300     ADD 1 TO WS-SCHEDULES-READ.
019400     IF SCH-IS-INACTIVE OR SCH-RECUR-ONCE OR SCH-RECUR-CUSTOM
019500         ADD 1 TO WS-SCHEDULES-SKIPPED
019600         PERFORM 1000-READ-SCHEDULE THRU 1000-EXIT
019700         GO TO 2000-PROCESS-SCHEDULES.
019800     PERFORM 2400-CLAMP-RANGE THRU 2400-EXIT.
019900     IF WS-CLAMP-START > WS-CLAMP-END
020000         ADD 1 TO WS-SCHEDULES-SKIPPED
020100     ELSE
020200         PERFORM 2500-GENERATE-OCCURRENCES THRU 2500-EXIT
020300     END-IF.
020400     PERFORM 1000-READ-SCHEDULE THRU 1000-EXIT.
020500     GO TO 2000-PROCESS-SCHEDULES.
020600 2000-EXIT.
020700     EXIT.
020800 2400-CLAMP-RANGE.
020900     IF SCH-START-DATE > WS-WINDOW-START
021000         MOVE SCH-START-DATE TO WS-CLAMP-START
021100     ELSE
021200         MOVE WS-WINDOW-START TO WS-CLAMP-START
021300     END-IF.
021400     IF SCH-END-DATE NOT = ZERO AND SCH-END-DATE < WS-WINDOW-END
021500         MOVE SCH-END-DATE TO WS-CLAMP-END
021600     ELSE
021700         MOVE WS-WINDOW-END TO WS-CLAMP-END
021800     END-IF.
021900 2400-EXIT.
022000     EXIT.
022100 2500-GENERATE-OCCURRENCES.
022200     MOVE WS-CLAMP-START TO WS-OCCUR-DATE.
022300     MOVE WS-OD-DD TO WS-TARGET-DAY.
022400 2510-EMIT-LOOP.
022500     IF WS-OCCUR-DATE > WS-CLAMP-END
022600         GO TO 2500-EXIT.
022700     PERFORM 3000-WRITE-FORECAST-TXN THRU 3000-EXIT.
022800     ADD 1 TO WS-OCCURRENCES-WRITTEN.
022900     IF SCH-RECUR-DAILY
023000         PERFORM 2610-ADVANCE-ONE-DAY THRU 2610-EXIT
023100     ELSE
023200         IF SCH-RECUR-WEEKLY
023300             PERFORM 2620-STEP-WEEKLY THRU 2620-EXIT
023400         ELSE
023500             PERFORM 2600-STEP-MONTHLY THRU 2600-EXIT
023600         END-IF
023700     END-IF.
023800     GO TO 2510-EMIT-LOOP.
023900 2500-EXIT.
024000     EXIT.
024100 2600-STEP-MONTHLY.
024200*    MONTHLY STEPPING ALWAYS RETURNS TO THE SAME TARGET DAY-OF-MONTH
024300*    AS THE CLAMPED START, CLIPPED TO THE LAST DAY OF A SHORT MONTH.
024400     ADD 1 TO WS-OD-MM.
024500     IF WS-OD-MM > 12
024600         MOVE 1 TO WS-OD-MM
024700         ADD 1 TO WS-OD-CCYY
024800     END-IF.
024900     PERFORM 2700-DAYS-IN-MONTH THRU 2700-EXIT.
025000     IF WS-TARGET-DAY > WS-DAYS-IN-TARGET-MONTH
025100         MOVE WS-DAYS-IN-TARGET-MONTH TO WS-OD-DD
025200     ELSE
025300         MOVE WS-TARGET-DAY TO WS-OD-DD
025400     END-IF.
025500 2600-EXIT.
025600     EXIT.
025700 2610-ADVANCE-ONE-DAY.
025800     ADD 1 TO WS-OD-DD.
025900     PERFORM 2700-DAYS-IN-MONTH THRU 2700-EXIT.
026000     IF WS-OD-DD > WS-DAYS-IN-TARGET-MONTH
026100         MOVE 1 TO WS-OD-DD
026200         ADD 1 TO WS-OD-MM
026300         IF WS-OD-MM > 12
026400             MOVE 1 TO WS-OD-MM
026500             ADD 1 TO WS-OD-CCYY
026600         END-IF
026700     END-IF.
026800 2610-EXIT.
026900     EXIT.
027000 2620-STEP-WEEKLY.
027100     MOVE 7 TO WS-WEEKLY-STEP-CTR.
027200 2625-WEEKLY-LOOP.
027300     IF WS-WEEKLY-STEP-CTR = ZERO
027400         GO TO 2620-EXIT.
027500     PERFORM 2610-ADVANCE-ONE-DAY THRU 2610-EXIT.
027600     SUBTRACT 1 FROM WS-WEEKLY-STEP-CTR.
027700     GO TO 2625-WEEKLY-LOOP.
027800 2620-EXIT.
027900     EXIT.
028000 2700-DAYS-IN-MONTH.
028100     MOVE WS-MONTH-DAYS(WS-OD-MM) TO WS-DAYS-IN-TARGET-MONTH.
028200     IF WS-OD-MM = 2
028300         PERFORM 2750-CHECK-LEAP-YEAR THRU 2750-EXIT
028400         IF WS-YEAR-IS-LEAP
028500             MOVE 29 TO WS-DAYS-IN-TARGET-MONTH
028600         END-IF
028700     END-IF.
028800 2700-EXIT.
028900     EXIT.
029000 2750-CHECK-LEAP-YEAR.
029100     MOVE "N" TO WS-LEAP-SW.
029200     DIVIDE WS-OD-CCYY BY 4 GIVING WS-LEAP-QUOT REMAINDER WS-LEAP-REM-4.
029300     IF WS-LEAP-REM-4 = ZERO
029400         DIVIDE WS-OD-CCYY BY 100 GIVING WS-LEAP-QUOT
029500             REMAINDER WS-LEAP-REM-100
029600         IF WS-LEAP-REM-100 NOT = ZERO
029700             MOVE "Y" TO WS-LEAP-SW
029800         ELSE
029900             DIVIDE WS-OD-CCYY BY 400 GIVING WS-LEAP-QUOT
030000                 REMAINDER WS-LEAP-REM-400
030100             IF WS-LEAP-REM-400 = ZERO
030200                 MOVE "Y" TO WS-LEAP-SW
030300             END-IF
030400         END-IF
030500     END-IF.
030600 2750-EXIT.
030700     EXIT.
030800 3000-WRITE-FORECAST-TXN.
030900     MOVE WS-OCCUR-DATE TO FCT-DATE.
031000     MOVE SCH-DESC TO FCT-DESC.
031100     MOVE SCH-AMOUNT TO FCT-AMOUNT.
031200     MOVE SCH-FROM-ACCT TO FCT-FROM-ACCT.
031300     MOVE SCH-TO-ACCT TO FCT-TO-ACCT.
031400     WRITE FORECAST-TXN-RECORD.
031500 3000-EXIT.
031600     EXIT.
031700 4000-WRITE-CONTROL-TOTALS.
031800     MOVE SPACES TO EXPAND-REPORT-LINE.
031900     WRITE EXPAND-REPORT-LINE.
032000     MOVE WS-SCHEDULES-READ TO TOT-SCH-READ.
032100     WRITE EXPAND-REPORT-LINE FROM TOT-LINE-1.
032200     MOVE WS-SCHEDULES-SKIPPED TO TOT-SCH-SKIPPED.
032300     WRITE EXPAND-REPORT-LINE FROM TOT-LINE-2.
032400     MOVE WS-OCCURRENCES-WRITTEN TO TOT-OCCUR-WRITTEN.
032500     WRITE EXPAND-REPORT-LINE FROM TOT-LINE-3.
032600 4000-EXIT.
032700     EXIT.
032800 9999-ABEND.
032900     DISPLAY "PFC-EXPAND - UNABLE TO OPEN REQUIRED FILES - ABENDING".
033000     STOP RUN.

