000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. PENNYWISE-TRANSACTION-MASTERS.
000300 AUTHOR. MVB DATA PROCESSING. MODIFIED BY JKW.
000400 INSTALLATION. MVB DATA PROCESSING CENTER - BATCH SYSTEMS.
000500 DATE-WRITTEN. 04/02/1986.
000600 DATE-COMPILED. 04/02/1986.
000700 SECURITY. MVB INTERNAL USE ONLY - NOT FOR DISTRIBUTION.
000800*
000900*---------------------------------------------------------------*
001000* CHANGE LOG.                                                   *
001100*---------------------------------------------------------------*
001200* DATE      BY    TICKET      DESCRIPTION                       *
001300*---------------------------------------------------------------*
001400* 040286   JKW   CR-86-017   ORIGINAL LAYOUT - TRANSACTION       *
001500* 040286   JKW   CR-86-017   HEADER AND LEG RECORDS FOR THE      *
001600* 040286   JKW   CR-86-017   DOUBLE-ENTRY LEDGER ENGINE.         *
001700* 062089   RTH   CR-89-044   ADDED LEG-CURR-CODE AND LEG-EXCH-   *
001800* 062089   RTH   CR-89-044   RATE FOR MULTI-CURRENCY LEGS.       *
001900* 031594   MSK   CR-94-008   ADDED HDR-DATE-VIEW REDEFINES FOR   *
002000* 031594   MSK   CR-94-008   CONTROL-BREAK REPORTING BY YEAR.    *
002100* 112098   CWB   Y2K-9812    Y2K READINESS REVIEW - TXN-DATE     *
002200* 112098   CWB   Y2K-9812    ALREADY STORED AS 9(8) CCYYMMDD.    *
002300* 091503   DPC   CR-03-021   ADDED LEG-NET-VIEW REDEFINES SO     *
002400* 091503   DPC   CR-03-021   THE BALANCE JOB CAN TREAT A LEG AS  *
002500* 091503   DPC   CR-03-021   ONE SIGNED NET AMOUNT.              *
002600*---------------------------------------------------------------*
002700 ENVIRONMENT DIVISION.
002800 CONFIGURATION SECTION.
002900 SPECIAL-NAMES.
003000     C01 IS TOP-OF-FORM
003100     CLASS LEDGER-NUMERIC-CLASS IS "0" THRU "9"
003200     UPSI-0 ON STATUS IS PNY-TEST-RUN
003300            OFF STATUS IS PNY-PRODUCTION-RUN.
003400 INPUT-OUTPUT SECTION.
003500 FILE-CONTROL.
003600     SELECT TRANSACTION-HEADER-FILE ASSIGN TO TRANHDR
003700         ORGANIZATION IS LINE SEQUENTIAL.
003800     SELECT TRANSACTION-LEG-FILE ASSIGN TO TRANLEG
003900         ORGANIZATION IS LINE SEQUENTIAL.
004000 DATA DIVISION.
004100 FILE SECTION.
004200 FD  TRANSACTION-HEADER-FILE
004300     LABEL RECORD STANDARD.
004400 01  TRANSACTION-HEADER-RECORD.
004500     05  TXN-ID                        PIC 9(08).
004600     05  TXN-DATE                      PIC 9(08).
004700     05  TXN-DESC                      PIC X(40).
004800     05  TXN-CURR-CODE                 PIC X(03).
004900     05  FILLER                        PIC X(21).
005000 01  HDR-DATE-VIEW REDEFINES TRANSACTION-HEADER-RECORD.
005100     05  FILLER                        PIC X(08).
005200     05  HDV-TXN-CCYY                  PIC 9(04).
005300     05  HDV-TXN-MM                    PIC 9(02).
005400     05  HDV-TXN-DD                    PIC 9(02).
005500     05  FILLER                        PIC X(64).
005600 01  HDR-TABLE-VIEW REDEFINES TRANSACTION-HEADER-RECORD.
005700     05  HTV-TXN-ID                    PIC 9(08).
005800     05  HTV-TXN-DATE                  PIC 9(08).
005900     05  FILLER                        PIC X(64).
006000 FD  TRANSACTION-LEG-FILE
006100     LABEL RECORD STANDARD.
006200 01  TRANSACTION-LEG-RECORD.
006300     05  LEG-ID                        PIC 9(08).
006400     05  LEG-TXN-ID                    PIC 9(08).
006500     05  LEG-ACCT-ID                   PIC 9(06).
006600     05  LEG-POT-ID                    PIC 9(06).
006700     05  LEG-DEBIT                     PIC 9(10)V99.
006800     05  LEG-CREDIT                    PIC 9(10)V99.
006900     05  LEG-CURR-CODE                 PIC X(03).
007000     05  LEG-EXCH-RATE                 PIC 9(06)V9(06).
007100     05  FILLER                        PIC X(13).
007200 01  LEG-NET-VIEW REDEFINES TRANSACTION-LEG-RECORD.
007300     05  FILLER                        PIC X(28).
007400     05  LNV-NET-AMOUNT                PIC S9(11)V99.
007500     05  FILLER                        PIC X(39).
007600 01  LEG-KEY-VIEW REDEFINES TRANSACTION-LEG-RECORD.
007700     05  LKV-LEG-TXN-ID                PIC 9(08).
007800     05  LKV-LEG-ID                    PIC 9(08).
007900     05  LKV-LEG-ACCT-ID               PIC 9(06).
008000     05  LKV-LEG-POT-ID                PIC 9(06).
008100     05  FILLER                        PIC X(52).
008200 WORKING-STORAGE SECTION.
008300 01  FILLER                            PIC X(01).
008400 PROCEDURE DIVISION.
008500 0000-MAINLINE.
008600*    THIS MEMBER IS A RECORD LAYOUT CARRIER ONLY - THE LEGER AND
008700*    LEG FILES ARE OPENED, READ AND WRITTEN BY THE PLE.POST,
008800*    PLE.BALCALC AND PLE.POTXFER JOB PROGRAMS, WHICH CARRY THEIR
008900*    OWN COPY OF THIS LAYOUT IN THEIR OWN FILE SECTIONS.
009000     STOP RUN.

