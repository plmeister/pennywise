000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. PENNYWISE-LEDGER-MASTERS.
000300 AUTHOR. MVB DATA PROCESSING. MODIFIED BY JKW.
000400 INSTALLATION. MVB DATA PROCESSING CENTER - BATCH SYSTEMS.
000500 DATE-WRITTEN. 03/14/1986.
000600 DATE-COMPILED. 03/14/1986.
000700 SECURITY. MVB INTERNAL USE ONLY - NOT FOR DISTRIBUTION.
000800*
000900*---------------------------------------------------------------*
001000* CHANGE LOG.                                                   *
001100*---------------------------------------------------------------*
001200* DATE      BY    TICKET      DESCRIPTION                       *
001300*---------------------------------------------------------------*
001400* 031486   JKW   CR-86-014   ORIGINAL LAYOUT - ACCOUNT MASTER   *
001500* 031486   JKW   CR-86-014   AND POT MASTER RECORD FOR THE      *
001600* 031486   JKW   CR-86-014   PENNYWISE LEDGER POSTING SYSTEM.   *
001700* 091588   RTH   CR-88-091   ADDED OVERDRAFT LIMIT AND RATE     *
001800* 091588   RTH   CR-88-091   FIELDS FOR CURRENT ACCOUNTS.       *
001900* 052291   DPC   CR-91-033   ADDED CURRENCY CODE FOR MULTI-     *
002000* 052291   DPC   CR-91-033   CURRENCY ACCOUNT SUPPORT.          *
002100* 071293   MSK   CR-93-058   ADDED ACCT-TABLE-VIEW REDEFINES    *
002200* 071293   MSK   CR-93-058   FOR IN-MEMORY KEYED LOOKUP BY THE  *
002300* 071293   MSK   CR-93-058   POSTING AND BALANCE JOBS.          *
002400* 110798   CWB   Y2K-9811    Y2K READINESS REVIEW - CONFIRMED   *
002500* 110798   CWB   Y2K-9811    ALL DATE FIELDS STORED 9(8) CCYY-  *
002600* 110798   CWB   Y2K-9811    MMDD, NO 2-DIGIT YEAR WINDOWS USED.*
002700* 042302   JKW   CR-02-019   ADDED POT-ACTIVE INDICATOR BYTE.   *
002800* 081506   RTH   CR-06-027   WIDENED ACCT-NAME TO 30 BYTES.     *
002900*---------------------------------------------------------------*
003000 ENVIRONMENT DIVISION.
003100 CONFIGURATION SECTION.
003200 SPECIAL-NAMES.
003300     C01 IS TOP-OF-FORM
003400     CLASS LEDGER-NUMERIC-CLASS IS "0" THRU "9"
003500     UPSI-0 ON STATUS IS PNY-TEST-RUN
003600            OFF STATUS IS PNY-PRODUCTION-RUN.
003700 INPUT-OUTPUT SECTION.
003800 FILE-CONTROL.
003900     SELECT ACCOUNT-MASTER-FILE ASSIGN TO ACCTMAST
004000         ORGANIZATION IS LINE SEQUENTIAL.
004100 DATA DIVISION.
004200 FILE SECTION.
004300 FD  ACCOUNT-MASTER-FILE
004400     LABEL RECORD STANDARD.
004500 01  ACCOUNT-MASTER-RECORD.
004600     05  ACCT-ID                       PIC 9(06).
004700     05  ACCT-NAME                     PIC X(30).
004800     05  ACCT-TYPE                     PIC X(02).
004900         88  ACCT-TYPE-CURRENT             VALUE "CU".
005000         88  ACCT-TYPE-SAVINGS             VALUE "SV".
005100         88  ACCT-TYPE-CREDIT-CARD          VALUE "CC".
005200         88  ACCT-TYPE-LOAN                 VALUE "LN".
005300         88  ACCT-TYPE-MORTGAGE             VALUE "MG".
005400     05  ACCT-EXTERNAL-SW               PIC X(01).
005500         88  ACCT-IS-EXTERNAL               VALUE "Y".
005600         88  ACCT-IS-INTERNAL               VALUE "N".
005700     05  ACCT-BALANCE                   PIC S9(10)V99.
005800     05  ACCT-INT-RATE                  PIC 9(01)V9(04).
005900     05  ACCT-INT-COMP-CDE              PIC X(01).
006000         88  ACCT-INT-COMP-DAILY            VALUE "D".
006100         88  ACCT-INT-COMP-MONTHLY          VALUE "M".
006200         88  ACCT-INT-COMP-NONE             VALUE " ".
006300     05  ACCT-MIN-PAYMENT                PIC 9(10)V99.
006400     05  ACCT-OD-LIMIT                   PIC S9(10)V99.
006500     05  ACCT-OD-RATE                    PIC 9(01)V9(04).
006600     05  ACCT-CURR-CODE                  PIC X(03).
006700     05  FILLER                         PIC X(31).
006800 01  POT-MASTER-RECORD REDEFINES ACCOUNT-MASTER-RECORD.
006900     05  POT-ID                         PIC 9(06).
007000     05  POT-ACCT-ID                    PIC 9(06).
007100     05  POT-NAME                       PIC X(30).
007200     05  POT-TARGET                     PIC 9(10)V99.
007300     05  POT-ACTIVE-SW                  PIC X(01).
007400         88  POT-IS-ACTIVE                  VALUE "Y".
007500         88  POT-IS-INACTIVE                VALUE "N".
007600     05  FILLER                         PIC X(25).
007700 01  ACCT-TABLE-VIEW REDEFINES ACCOUNT-MASTER-RECORD.
007800     05  ATV-ACCT-ID                   PIC 9(06).
007900     05  ATV-ACCT-NAME                 PIC X(30).
008000     05  FILLER                        PIC X(12).
008100     05  ATV-ACCT-BALANCE              PIC S9(10)V99.
008200     05  FILLER                        PIC X(60).
008300 01  ACCT-INTEREST-VIEW REDEFINES ACCOUNT-MASTER-RECORD.
008400     05  FILLER                        PIC X(38).
008500     05  AIV-INT-RATE                  PIC 9(01)V9(04).
008600     05  AIV-INT-COMP-CDE              PIC X(01).
008700     05  FILLER                        PIC X(12).
008800     05  AIV-OD-LIMIT                  PIC S9(10)V99.
008900     05  AIV-OD-RATE                   PIC 9(01)V9(04).
009000     05  FILLER                        PIC X(39).
009100 WORKING-STORAGE SECTION.
009200 01  FILLER                            PIC X(01).
009300 PROCEDURE DIVISION.
009400 0000-MAINLINE.
009500*    THIS MEMBER IS A RECORD LAYOUT CARRIER ONLY - THE ACCOUNT
009600*    AND POT MASTER FILES ARE OPENED, READ AND REWRITTEN BY THE
009700*    PLE.POST, PLE.BALCALC, PLE.POTXFER, PIN.ACCRUAL AND
009800*    PFC.EXPAND JOB PROGRAMS, WHICH CARRY THEIR OWN COPY OF
009900*    THIS LAYOUT IN THEIR OWN FILE SECTIONS.
010000     STOP RUN.

