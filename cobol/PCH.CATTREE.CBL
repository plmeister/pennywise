000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. PCH-CATTREE.
000300 AUTHOR. MVB DATA PROCESSING. MODIFIED BY JKW.
000400 INSTALLATION. MVB DATA PROCESSING CENTER - BATCH SYSTEMS.
000500 DATE-WRITTEN. 06/23/1993.
000600 DATE-COMPILED. 06/23/1993.
000700 SECURITY. MVB INTERNAL USE ONLY - NOT FOR DISTRIBUTION.
000800*
000900*---------------------------------------------------------------*
001000* CHANGE LOG.                                                   *
001100*---------------------------------------------------------------*
001200* DATE      BY    TICKET      DESCRIPTION                       *
001300*---------------------------------------------------------------*
001400* 062393   JKW   CR-93-021   ORIGINAL PROGRAM - PRINTS THE      *
001500* 062393   JKW   CR-93-021   SPENDING CATEGORY MASTER AS AN     *
001600* 062393   JKW   CR-93-021   INDENTED PARENT/CHILD TREE FOR     *
001700* 062393   JKW   CR-93-021   THE BUDGET DESK.                   *
001800* 062393   JKW   CR-93-021   TREE WALK USES AN EXPLICIT         *
001900* 062393   JKW   CR-93-021   PUSH-DOWN STACK TABLE SINCE THIS   *
002000* 062393   JKW   CR-93-021   SHOP'S COMPILER DOES NOT SUPPORT   *
002100* 062393   JKW   CR-93-021   RECURSIVE PERFORM.                 *
002200* 091598   CWB   Y2K-9822    Y2K READINESS REVIEW - CATEGORY    *
002300* 091598   CWB   Y2K-9822    MASTER CARRIES NO DATE FIELDS,     *
002400* 091598   CWB   Y2K-9822    NO CHANGE REQUIRED.                *
002500* 170406   DPC   CR-06-033   CATEGORIES WHOSE PARENT ID IS      *
002600* 170406   DPC   CR-06-033   NOT ON FILE ARE NOW COUNTED AS     *
002700* 170406   DPC   CR-06-033   ORPHANS ON THE CONTROL TOTALS      *
002800* 170406   DPC   CR-06-033   LINE INSTEAD OF BEING SILENTLY     *
002900* 170406   DPC   CR-06-033   DROPPED FROM THE TREE.             *
003000*---------------------------------------------------------------*
003100 ENVIRONMENT DIVISION.
003200 CONFIGURATION SECTION.
003300 SPECIAL-NAMES.
003400     C01 IS TOP-OF-FORM
003500     CLASS LEDGER-NUMERIC-CLASS IS "0" THRU "9"
003600     UPSI-0 ON STATUS IS PNY-TEST-RUN
003700            OFF STATUS IS PNY-PRODUCTION-RUN.
003800 INPUT-OUTPUT SECTION.
003900 FILE-CONTROL.
004000     SELECT CATEGORY-MASTER-FILE ASSIGN TO CATMAST
004100         ORGANIZATION IS LINE SEQUENTIAL
004200         FILE STATUS IS WS-CAT-FST.
004300     SELECT CATTREE-REPORT-FILE ASSIGN TO PCHRPT
004400         ORGANIZATION IS LINE SEQUENTIAL
004500         FILE STATUS IS WS-RPT-FST.
004600 DATA DIVISION.
004700 FILE SECTION.
004800 FD  CATEGORY-MASTER-FILE
004900     LABEL RECORD STANDARD.
005000 01  CATEGORY-MASTER-RECORD.
005100     05  CAT-ID                        PIC 9(06).
005200     05  CAT-PARENT-ID                 PIC 9(06).
005300     05  CAT-NAME                      PIC X(30).
005400     05  FILLER                        PIC X(08).
005500 01  CAT-INDENT-VIEW REDEFINES CATEGORY-MASTER-RECORD.
005600     05  CIV-CAT-ID                    PIC 9(06).
005700     05  CIV-PARENT-ID                 PIC 9(06).
005800     05  CIV-NAME-AND-FILLER           PIC X(38).
005900 FD  CATTREE-REPORT-FILE
006000     LABEL RECORD STANDARD.
006100 01  CATTREE-REPORT-LINE                 PIC X(132).
006200 WORKING-STORAGE SECTION.
006300 01  WS-FILE-STATUS-GROUP.
006400     05  WS-CAT-FST                    PIC X(02) VALUE "00".
006500     05  WS-RPT-FST                    PIC X(02) VALUE "00".
006600 01  WS-SWITCHES.
006700     05  WS-CAT-EOF-SW                 PIC X(01) VALUE "N".
006800         88  WS-CAT-EOF                    VALUE "Y".
006900 01  WS-CAT-TABLE-CTL.
007000     05  WS-CAT-COUNT                  PIC 9(04) COMP VALUE ZERO.
007100 01  WS-CAT-TABLE-AREA.
007200     05  WS-CAT-TABLE OCCURS 1 TO 500 TIMES
007300             DEPENDING ON WS-CAT-COUNT.
007400         10  WS-CAT-TBL-ID               PIC 9(06).
007500         10  WS-CAT-TBL-PARENT           PIC 9(06).
007600         10  WS-CAT-TBL-NAME             PIC X(30).
007700         10  WS-CAT-TBL-VISITED-SW       PIC X(01).
007800 01  WS-CAT-TABLE-ALT REDEFINES WS-CAT-TABLE-AREA.
007900     05  WS-CAT-TBL-BYTES OCCURS 1 TO 500 TIMES
008000             DEPENDING ON WS-CAT-COUNT  PIC X(43).
008100 01  WS-STACK-CTL.
008200     05  WS-STACK-PTR                  PIC 9(04) COMP VALUE ZERO.
008300 01  WS-STACK-AREA.
008400     05  WS-STACK-ENTRY OCCURS 500 TIMES.
008500         10  WS-STACK-TBL-IDX           PIC 9(04) COMP.
008600         10  WS-STACK-DEPTH             PIC 9(02) COMP.
008700 01  WS-CHILD-LIST-CTL.
008800     05  WS-CHILD-COUNT                PIC 9(04) COMP VALUE ZERO.
008900 01  WS-CHILD-LIST-AREA.
009000     05  WS-CHILD-TBL-IDX OCCURS 500 TIMES PIC 9(04) COMP.
009100 01  WS-SCAN-WORK.
009200     05  WS-SCAN-PARENT                PIC 9(06) VALUE ZERO.
009300     05  WS-SCAN-DEPTH                 PIC 9(02) COMP VALUE ZERO.
009400     05  WS-CAT-SCAN-IDX                PIC 9(04) COMP VALUE ZERO.
009500     05  WS-PUSH-SCAN-IDX               PIC 9(04) COMP VALUE ZERO.
009600 01  WS-CUR-NODE-WORK.
009700     05  WS-CUR-TBL-IDX                 PIC 9(04) COMP VALUE ZERO.
009800     05  WS-CUR-DEPTH                   PIC 9(02) COMP VALUE ZERO.
009900 01  WS-INDENT-POS                     PIC 9(04) COMP VALUE ZERO.
010000 01  WS-INDENT-AREA                    PIC X(90) VALUE SPACES.
010100 01  WS-TREE-TOTALS.
010200     05  WS-CATEGORIES-LOADED          PIC 9(06) COMP VALUE ZERO.
010300     05  WS-CATEGORIES-PRINTED         PIC 9(06) COMP VALUE ZERO.
010400     05  WS-ROOT-COUNT                 PIC 9(06) COMP VALUE ZERO.
010500     05  WS-MAX-DEPTH-SEEN             PIC 9(02) COMP VALUE ZERO.
010600 01  WS-TREE-TOTALS-ALT REDEFINES WS-TREE-TOTALS.
010700     05  FILLER                        PIC X(04).
010800     05  WS-TTA-PRINTED                 PIC 9(06).
010900     05  FILLER                        PIC X(08).
011000 01  HDG-LINE-1.
011100     05  FILLER                        PIC X(29) VALUE
011200         "PENNYWISE CATEGORY HIERARCHY".
011300     05  FILLER                        PIC X(103) VALUE SPACES.
011400 01  DTL-LINE.
011500     05  DTL-CAT-ID                    PIC ZZZZZ9.
011600     05  FILLER                        PIC X(02) VALUE SPACES.
011700     05  DTL-TREE-TEXT                 PIC X(90).
011800     05  FILLER                        PIC X(33) VALUE SPACES.
011900 01  TOT-LINE-1.
012000     05  FILLER PIC X(18) VALUE "CATEGORIES LOADED".
012100     05  TOT-LOADED                    PIC ZZZZZ9.
012200     05  FILLER                        PIC X(91) VALUE SPACES.
012300 01  TOT-LINE-2.
012400     05  FILLER PIC X(18) VALUE "CATEGORIES PRINTED".
012500     05  TOT-PRINTED                   PIC ZZZZZ9.
012600     05  FILLER                        PIC X(91) VALUE SPACES.
012700 01  TOT-LINE-3.
012800     05  FILLER PIC X(18) VALUE "TOP LEVEL ROOTS".
012900     05  TOT-ROOTS                     PIC ZZZZZ9.
013000     05  FILLER                        PIC X(91) VALUE SPACES.
013100 01  TOT-LINE-4.
013200     05  FILLER PIC X(19) VALUE "ORPHANED CATEGORIES".
013300     05  TOT-ORPHANS                   PIC ZZZZZ9.
013400     05  FILLER                        PIC X(90) VALUE SPACES.
013500 PROCEDURE DIVISION.
013600 0000-MAINLINE.
013700     OPEN INPUT  CATEGORY-MASTER-FILE
013800          OUTPUT CATTREE-REPORT-FILE.
013900     IF WS-CAT-FST NOT = "00"
014000         GO TO 9999-ABEND.
014100     PERFORM 1000-LOAD-CATEGORIES THRU 1000-EXIT.
014200     MOVE SPACES TO CATTREE-REPORT-LINE.
014300     WRITE CATTREE-REPORT-LINE FROM HDG-LINE-1.
014400     PERFORM 2000-PRINT-TOP-LEVEL THRU 2000-EXIT.
014500     PERFORM 4000-WRITE-CONTROL-TOTALS THRU 4000-EXIT.
014600     CLOSE CATEGORY-MASTER-FILE
014700           CATTREE-REPORT-FILE.
014800     STOP RUN.
014900 1000-LOAD-CATEGORIES.
015000     READ CATEGORY-MASTER-FILE
015100         AT END
015200             MOVE "Y" TO WS-CAT-EOF-SW
015300     END-READ.
015400 1010-LOAD-CAT-LOOP.
015500     IF WS-CAT-EOF
015600         GO TO 1000-EXIT.
015700     ADD 1 TO WS-CAT-COUNT.
015800     MOVE CAT-ID TO WS-CAT-TBL-ID(WS-CAT-COUNT).
015900     MOVE CAT-PARENT-ID TO WS-CAT-TBL-PARENT(WS-CAT-COUNT).
016000     MOVE CAT-NAME TO WS-CAT-TBL-NAME(WS-CAT-COUNT).
016100     MOVE "N" TO WS-CAT-TBL-VISITED-SW(WS-CAT-COUNT).
016200     ADD 1 TO WS-CATEGORIES-LOADED.
016300     READ CATEGORY-MASTER-FILE
016400         AT END
016500             MOVE "Y" TO WS-CAT-EOF-SW
016600     END-READ.
016700     GO TO 1010-LOAD-CAT-LOOP.
016800 1000-EXIT.
016900     EXIT.
017000 2000-PRINT-TOP-LEVEL.
017100     MOVE ZERO TO WS-STACK-PTR.
017200     MOVE ZERO TO WS-SCAN-PARENT.
017300     MOVE ZERO TO WS-SCAN-DEPTH.
017400     PERFORM 2100-FIND-AND-PUSH-CHILDREN THRU 2100-EXIT.
017500 2010-DFS-LOOP.
017600     IF WS-STACK-PTR = ZERO
017700         GO TO 2090-CHECK-ORPHANS.
017800     PERFORM 2300-POP-AND-PRINT THRU 2300-EXIT.
017900     GO TO 2010-DFS-LOOP.
018000 2090-CHECK-ORPHANS.
018100     MOVE 1 TO WS-CAT-SCAN-IDX.
018200 2095-ORPHAN-SCAN-LOOP.
018300     IF WS-CAT-SCAN-IDX > WS-CAT-COUNT
018400         GO TO 2000-EXIT.
018500     IF WS-CAT-TBL-VISITED-SW(WS-CAT-SCAN-IDX) = "N"
018600         MOVE WS-CAT-TBL-ID(WS-CAT-SCAN-IDX) TO DTL-CAT-ID
018700         MOVE SPACES TO WS-INDENT-AREA
018800         STRING "** ORPHANED - PARENT NOT ON FILE **"
018900             DELIMITED BY SIZE INTO WS-INDENT-AREA
019000         MOVE WS-INDENT-AREA TO DTL-TREE-TEXT
019100         MOVE SPACES TO CATTREE-REPORT-LINE
019200         WRITE CATTREE-REPORT-LINE FROM DTL-LINE
019300     END-IF.
019400     ADD 1 TO WS-CAT-SCAN-IDX.
019500     GO TO 2095-ORPHAN-SCAN-LOOP.
019600 2000-EXIT.
019700     EXIT.
019800 2100-FIND-AND-PUSH-CHILDREN.
019900     MOVE ZERO TO WS-CHILD-COUNT.
020000     MOVE 1 TO WS-CAT-SCAN-IDX.
020100 2110-CHILD-SCAN-LOOP.
020200     IF WS-CAT-SCAN-IDX > WS-CAT-COUNT
020300         GO TO 2120-CHILD-SCAN-DONE.
020400     IF WS-CAT-TBL-PARENT(WS-CAT-SCAN-IDX) = WS-SCAN-PARENT
020500         ADD 1 TO WS-CHILD-COUNT
020600         MOVE WS-CAT-SCAN-IDX TO WS-CHILD-TBL-IDX(WS-CHILD-COUNT)
020700         MOVE "Y" TO WS-CAT-TBL-VISITED-SW(WS-CAT-SCAN-IDX)
020800     END-IF.
020900     ADD 1 TO WS-CAT-SCAN-IDX.
021000     GO TO 2110-CHILD-SCAN-LOOP.
021100 2120-CHILD-SCAN-DONE.
021200     IF WS-CHILD-COUNT = ZERO
021300         GO TO 2100-EXIT.
021400     IF WS-SCAN-DEPTH = ZERO
021500         ADD WS-CHILD-COUNT TO WS-ROOT-COUNT.
021600     MOVE WS-CHILD-COUNT TO WS-PUSH-SCAN-IDX.
021700 2130-PUSH-REVERSE-LOOP.
021800     IF WS-PUSH-SCAN-IDX < 1
021900         GO TO 2100-EXIT.
022000     ADD 1 TO WS-STACK-PTR.
022100     MOVE WS-CHILD-TBL-IDX(WS-PUSH-SCAN-IDX) TO
022200         WS-STACK-TBL-IDX(WS-STACK-PTR).
022300     MOVE WS-SCAN-DEPTH TO WS-STACK-DEPTH(WS-STACK-PTR).
022400     SUBTRACT 1 FROM WS-PUSH-SCAN-IDX.
022500     GO TO 2130-PUSH-REVERSE-LOOP.
022600 2100-EXIT.
022700     EXIT.
022800 2300-POP-AND-PRINT.
022900     MOVE WS-STACK-TBL-IDX(WS-STACK-PTR) TO WS-CUR-TBL-IDX.
023000     MOVE WS-STACK-DEPTH(WS-STACK-PTR) TO WS-CUR-DEPTH.
023100     SUBTRACT 1 FROM WS-STACK-PTR.
023200     IF WS-CUR-DEPTH > WS-MAX-DEPTH-SEEN
023300         MOVE WS-CUR-DEPTH TO WS-MAX-DEPTH-SEEN.
023400     PERFORM 3000-WRITE-DETAIL-LINE THRU 3000-EXIT.
023500     ADD 1 TO WS-CATEGORIES-PRINTED.
023600     MOVE WS-CAT-TBL-ID(WS-CUR-TBL-IDX) TO WS-SCAN-PARENT.
023700     COMPUTE WS-SCAN-DEPTH = WS-CUR-DEPTH + 1.
023800     PERFORM 2100-FIND-AND-PUSH-CHILDREN THRU 2100-EXIT.
023900 2300-EXIT.
024000     EXIT.
024100 3000-WRITE-DETAIL-LINE.
024200     MOVE SPACES TO WS-INDENT-AREA.
024300     COMPUTE WS-INDENT-POS = (WS-CUR-DEPTH * 2) + 1.
024400     IF WS-INDENT-POS + 30 > 90
024500         MOVE 61 TO WS-INDENT-POS.
024600     MOVE WS-CAT-TBL-NAME(WS-CUR-TBL-IDX) TO
024700         WS-INDENT-AREA(WS-INDENT-POS:30).
024800     MOVE WS-CAT-TBL-ID(WS-CUR-TBL-IDX) TO DTL-CAT-ID.
024900     MOVE WS-INDENT-AREA TO DTL-TREE-TEXT.
025000     MOVE SPACES TO CATTREE-REPORT-LINE.
025100     WRITE CATTREE-REPORT-LINE FROM DTL-LINE.
025200 3000-EXIT.
025300     EXIT.
025400 4000-WRITE-CONTROL-TOTALS.
025500     MOVE WS-CATEGORIES-LOADED TO TOT-LOADED.
025600     MOVE WS-CATEGORIES-PRINTED TO TOT-PRINTED.
025700     MOVE WS-ROOT-COUNT TO TOT-ROOTS.
025800     COMPUTE TOT-ORPHANS =
025900         WS-CATEGORIES-LOADED - WS-CATEGORIES-PRINTED.
026000     MOVE SPACES TO CATTREE-REPORT-LINE.
026100     WRITE CATTREE-REPORT-LINE FROM TOT-LINE-1.
026200     WRITE CATTREE-REPORT-LINE FROM TOT-LINE-2.
026300     WRITE CATTREE-REPORT-LINE FROM TOT-LINE-3.
026400     WRITE CATTREE-REPORT-LINE FROM TOT-LINE-4.
026500 4000-EXIT.
026600     EXIT.
026700 9999-ABEND.
026800     DISPLAY "PCH-CATTREE - ABEND - FILE STATUS ERROR".
026900     STOP RUN.

