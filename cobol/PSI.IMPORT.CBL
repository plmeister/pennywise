000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. PSI-IMPORT.
000300 AUTHOR. MVB DATA PROCESSING. MODIFIED BY JKW.
000400 INSTALLATION. MVB DATA PROCESSING CENTER - BATCH SYSTEMS.
000500 DATE-WRITTEN. 11/08/1991.
000600 DATE-COMPILED. 11/08/1991.
000700 SECURITY. MVB INTERNAL USE ONLY - NOT FOR DISTRIBUTION.
000800*
000900*---------------------------------------------------------------*
001000* CHANGE LOG.                                                   *
001100*---------------------------------------------------------------*
001200* DATE      BY    TICKET      DESCRIPTION                       *
001300*---------------------------------------------------------------*
001400* 110891   JKW   CR-91-037   ORIGINAL PROGRAM - PARSES A DOWN-    *
001500* 110891   JKW   CR-91-037   LOADED BANK STATEMENT FILE AGAINST   *
001600* 110891   JKW   CR-91-037   AN IMPORT FORMAT AND BUILDS THE       *
001700* 110891   JKW   CR-91-037   IMPORTED TXN FILE USED BY THE MATCH   *
001800* 110891   JKW   CR-91-037   STEP.                                 *
001900* 052295   MSK   CR-95-029   AMOUNT PARSE NOW STRIPS THE CURRENCY  *
002000* 052295   MSK   CR-95-029   SYMBOL AND THOUSANDS COMMAS BEFORE     *
002100* 052295   MSK   CR-95-029   THE DECIMAL SPLIT.                     *
002200* 091598   CWB   Y2K-9820    Y2K READINESS REVIEW - IMP-DATE AND    *
002300* 091598   CWB   Y2K-9820    THE ISO DATE FORMAT ALREADY CARRY A     *
002400* 091598   CWB   Y2K-9820    FULL FOUR DIGIT CENTURY.                *
002500* 140702   DPC   CR-02-051   A STATEMENT FILE WITH NO GOOD ROWS     *
002600* 140702   DPC   CR-02-051   NOW FLAGS THE SUMMARY REPORT AS A       *
002700* 140702   DPC   CR-02-051   FILE-LEVEL REJECT RATHER THAN WRITING  *
002800* 140702   DPC   CR-02-051   ZERO TOTALS.                            *
002810* 220904   RTH   CR-04-033   DATE PARTS WERE LEFT-JUSTIFIED OUT OF   *
002820* 220904   RTH   CR-04-033   UNSTRING SO A 2-DIGIT DAY OR MONTH      *
002830* 220904   RTH   CR-04-033   CARRIED TRAILING SPACES AND FLUNKED THE *
002840* 220904   RTH   CR-04-033   NUMERIC TEST EVERY TIME - JUSTIFIED     *
002850* 220904   RTH   CR-04-033   RIGHT PLUS A ZERO-FILL INSPECT FIXES IT.*
002900*---------------------------------------------------------------*
003000 ENVIRONMENT DIVISION.
003100 CONFIGURATION SECTION.
003200 SPECIAL-NAMES.
003300     C01 IS TOP-OF-FORM
003400     CLASS LEDGER-NUMERIC-CLASS IS "0" THRU "9"
003500     UPSI-0 ON STATUS IS PNY-TEST-RUN
003600            OFF STATUS IS PNY-PRODUCTION-RUN.
003700 INPUT-OUTPUT SECTION.
003800 FILE-CONTROL.
003900     SELECT IMPORT-PARAMETER-FILE ASSIGN TO IMPPARM
004000         ORGANIZATION IS LINE SEQUENTIAL
004100         FILE STATUS IS WS-PRM-FST.
004200     SELECT IMPORT-FORMAT-FILE ASSIGN TO IMPFMT
004300         ORGANIZATION IS LINE SEQUENTIAL
004400         FILE STATUS IS WS-FMT-FST.
004500     SELECT STATEMENT-FILE ASSIGN TO STMTIN
004600         ORGANIZATION IS LINE SEQUENTIAL
004700         FILE STATUS IS WS-STM-FST.
004800     SELECT IMPORTED-TXN-FILE ASSIGN TO IMPTXN
004900         ORGANIZATION IS LINE SEQUENTIAL
005000         FILE STATUS IS WS-IMP-FST.
005100     SELECT IMPORT-REPORT-FILE ASSIGN TO PSIRPT
005200         ORGANIZATION IS LINE SEQUENTIAL
005300         FILE STATUS IS WS-RPT-FST.
005400 DATA DIVISION.
005500 FILE SECTION.
005600 FD  IMPORT-PARAMETER-FILE
005700     LABEL RECORD STANDARD.
005800 01  IMPORT-PARAMETER-RECORD.
005900     05  PRM-FORMAT-NAME               PIC X(20).
006000     05  PRM-ACCT-ID                   PIC 9(06).
006100     05  FILLER                        PIC X(54).
006200 FD  IMPORT-FORMAT-FILE
006300     LABEL RECORD STANDARD.
006400 01  IMPORT-FORMAT-RECORD.
006500     05  FMT-NAME                      PIC X(20).
006600     05  FMT-DATE-COL                  PIC 9(02).
006700     05  FMT-AMOUNT-COL                PIC 9(02).
006800     05  FMT-DESC-COL                  PIC 9(02).
006900     05  FMT-BAL-COL                   PIC 9(02).
007000     05  FMT-DATE-FMT-CDE              PIC X(01).
007100         88  FMT-DATE-FMT-DD-MM-YYYY        VALUE "D".
007200         88  FMT-DATE-FMT-ISO               VALUE "I".
007300     05  FMT-CURR-SYM                  PIC X(04).
007400     05  FILLER                        PIC X(07).
007500 FD  STATEMENT-FILE
007600     LABEL RECORD STANDARD.
007700 01  STATEMENT-LINE-RECORD               PIC X(200).
007800 FD  IMPORTED-TXN-FILE
007900     LABEL RECORD STANDARD.
008000 01  IMPORTED-TXN-RECORD.
008100     05  IMP-SEQ                       PIC 9(06).
008200     05  IMP-ACCT-ID                   PIC 9(06).
008300     05  IMP-DATE                      PIC 9(08).
008400     05  IMP-AMOUNT                    PIC S9(10)V99.
008500     05  IMP-DESC                      PIC X(40).
008600     05  IMP-BALANCE                   PIC S9(10)V99.
008700     05  IMP-BAL-PRESENT               PIC X(01).
008800         88  IMP-BAL-IS-PRESENT            VALUE "Y".
008900         88  IMP-BAL-NOT-PRESENT           VALUE "N".
009000 01  IMP-TIMING-VIEW REDEFINES IMPORTED-TXN-RECORD.
009100     05  ITV-SEQ-ACCT                  PIC X(12).
009200     05  ITV-CCYY                      PIC 9(04).
009300     05  ITV-MMDD                      PIC 9(04).
009400     05  FILLER                        PIC X(60).
009500 FD  IMPORT-REPORT-FILE
009600     LABEL RECORD STANDARD.
009700 01  IMPORT-REPORT-LINE                  PIC X(132).
009800 WORKING-STORAGE SECTION.
009900 01  WS-FILE-STATUS-GROUP.
010000     05  WS-PRM-FST                    PIC X(02) VALUE "00".
010100     05  WS-FMT-FST                    PIC X(02) VALUE "00".
010200     05  WS-STM-FST                    PIC X(02) VALUE "00".
010300     05  WS-IMP-FST                    PIC X(02) VALUE "00".
010400     05  WS-RPT-FST                    PIC X(02) VALUE "00".
010500 01  WS-SWITCHES.
010600     05  WS-FMT-EOF-SW                 PIC X(01) VALUE "N".
010700         88  WS-FMT-EOF                    VALUE "Y".
010800     05  WS-STM-EOF-SW                 PIC X(01) VALUE "N".
010900         88  WS-STM-EOF                    VALUE "Y".
011000     05  WS-FMT-FOUND-SW               PIC X(01) VALUE "N".
011100         88  WS-FMT-WAS-FOUND              VALUE "Y".
011200     05  WS-ROW-BAD-SW                 PIC X(01) VALUE "N".
011300         88  WS-ROW-IS-BAD                  VALUE "Y".
011400 01  WS-CHOSEN-FORMAT.
011500     05  WS-FMT-DATE-COL               PIC 9(02).
011600     05  WS-FMT-AMOUNT-COL             PIC 9(02).
011700     05  WS-FMT-DESC-COL               PIC 9(02).
011800     05  WS-FMT-BAL-COL                PIC 9(02).
011900     05  WS-FMT-DATE-FMT-CDE           PIC X(01).
012000         88  WS-FMT-IS-DD-MM-YYYY          VALUE "D".
012100         88  WS-FMT-IS-ISO                 VALUE "I".
012200     05  WS-FMT-CURR-SYM               PIC X(04).
012300 01  WS-CHOSEN-FORMAT-ALT REDEFINES WS-CHOSEN-FORMAT.
012400     05  FILLER                        PIC X(08).
012500     05  WS-CFA-DATE-FMT-CDE           PIC X(01).
012600     05  WS-CFA-CURR-SYM               PIC X(04).
012700 01  WS-FIELD-TABLE-AREA.
012800     05  WS-FIELD-TABLE OCCURS 10 TIMES PIC X(30).
012900 01  WS-FIELD-COUNT                    PIC 9(02) COMP VALUE ZERO.
013000 01  WS-RAW-DATE-TEXT                  PIC X(30).
013100 01  WS-RAW-AMOUNT-TEXT                PIC X(30).
013200 01  WS-RAW-DESC-TEXT                  PIC X(30).
013300 01  WS-RAW-BAL-TEXT                   PIC X(30).
013400 01  WS-DATE-PARTS.
013500     05  WS-DATE-PART-1       PIC X(04) JUSTIFIED RIGHT.
013600     05  WS-DATE-PART-2       PIC X(04) JUSTIFIED RIGHT.
013700     05  WS-DATE-PART-3       PIC X(04) JUSTIFIED RIGHT.
013800 01  WS-DATE-PARTS-NUM REDEFINES WS-DATE-PARTS.
013900     05  WS-DP1-NUM                    PIC 9(04).
014000     05  WS-DP2-NUM                    PIC 9(04).
014100     05  WS-DP3-NUM                    PIC 9(04).
014200 01  WS-BUILT-DATE                     PIC 9(08).
014300 01  WS-AMOUNT-SIGN                    PIC X(01) VALUE "+".
014400 01  WS-CLEAN-AMOUNT-TEXT              PIC X(20) VALUE SPACES.
014500 01  WS-PACK-SCAN-IDX                  PIC 9(02) COMP VALUE ZERO.
014600 01  WS-PACK-OUT-IDX                   PIC 9(02) COMP VALUE ZERO.
014700 01  WS-AMT-WHOLE-TEXT                 PIC X(10) VALUE SPACES.
014800 01  WS-AMT-FRAC-TEXT                  PIC X(02) VALUE SPACES.
014900 01  WS-AMT-WHOLE-NUM REDEFINES WS-AMT-WHOLE-TEXT PIC 9(10).
015000 01  WS-AMT-FRAC-NUM REDEFINES WS-AMT-FRAC-TEXT PIC 9(02).
015100 01  WS-PARSED-AMOUNT                  PIC S9(10)V99.
015200 01  WS-DESC-SCAN-IDX                  PIC 9(02) COMP VALUE ZERO.
015300 01  WS-DESC-FIRST-CHAR                PIC 9(02) COMP VALUE ZERO.
015400 01  WS-NEXT-SEQ                       PIC 9(06) COMP VALUE ZERO.
015500 01  WS-ROWS-READ                      PIC 9(06) COMP VALUE ZERO.
015600 01  WS-ROWS-OK                        PIC 9(06) COMP VALUE ZERO.
015700 01  WS-ROWS-ERROR                     PIC 9(06) COMP VALUE ZERO.
015800 01  WS-SUMMARY-FIELDS.
015900     05  WS-MIN-DATE                   PIC 9(08) VALUE 99999999.
016000     05  WS-MAX-DATE                   PIC 9(08) VALUE ZERO.
016100     05  WS-START-BAL                  PIC S9(10)V99 VALUE ZERO.
016200     05  WS-END-BAL                    PIC S9(10)V99 VALUE ZERO.
016300     05  WS-START-BAL-SET-SW           PIC X(01) VALUE "N".
016400         88  WS-START-BAL-IS-SET           VALUE "Y".
016500     05  WS-TOT-CREDITS                PIC S9(11)V99 VALUE ZERO.
016600     05  WS-TOT-DEBITS                 PIC S9(11)V99 VALUE ZERO.
016700 01  WS-SUMMARY-FIELDS-ALT REDEFINES WS-SUMMARY-FIELDS.
016800     05  FILLER                        PIC X(08).
016900     05  WS-SFA-START-BAL              PIC S9(10)V99.
017000     05  FILLER                        PIC X(13).
017100 01  HDG-LINE-1.
017200     05  FILLER                        PIC X(26) VALUE
017300         "PENNYWISE STATEMENT IMPORT".
017400     05  FILLER                        PIC X(106) VALUE SPACES.
017500 01  TOT-LINE-1.
017600     05  FILLER                        PIC X(18) VALUE "ROWS READ".
017700     05  TOT-ROWS-READ                 PIC ZZZZZ9.
017800     05  FILLER                        PIC X(91) VALUE SPACES.
017900 01  TOT-LINE-2.
018000     05  FILLER                        PIC X(18) VALUE "ROWS IMPORTED".
018100     05  TOT-ROWS-OK                   PIC ZZZZZ9.
018200     05  FILLER                        PIC X(91) VALUE SPACES.
018300 01  TOT-LINE-3.
018400     05  FILLER                        PIC X(18) VALUE "ROWS IN ERROR".
018500     05  TOT-ROWS-ERR                  PIC ZZZZZ9.
018600     05  FILLER                        PIC X(91) VALUE SPACES.
018700 01  TOT-LINE-4.
018800     05  FILLER                        PIC X(18) VALUE "START DATE".
018900     05  TOT-START-DATE                PIC 9999/99/99.
019000     05  FILLER                        PIC X(82) VALUE SPACES.
019100 01  TOT-LINE-5.
019200     05  FILLER                        PIC X(18) VALUE "END DATE".
019300     05  TOT-END-DATE                  PIC 9999/99/99.
019400     05  FILLER                        PIC X(82) VALUE SPACES.
019500 01  TOT-LINE-6.
019600     05  FILLER                        PIC X(18) VALUE "START BALANCE".
019700     05  TOT-START-BAL                 PIC -(9)9.99.
019800     05  FILLER                        PIC X(90) VALUE SPACES.
019900 01  TOT-LINE-7.
020000     05  FILLER                        PIC X(18) VALUE "END BALANCE".
020100     05  TOT-END-BAL                   PIC -(9)9.99.
020200     05  FILLER                        PIC X(90) VALUE SPACES.
020300 01  TOT-LINE-8.
020400     05  FILLER                        PIC X(18) VALUE "TOTAL CREDITS".
020500     05  TOT-CREDITS                   PIC -(10)9.99.
020600     05  FILLER                        PIC X(89) VALUE SPACES.
020700 01  TOT-LINE-9.
020800     05  FILLER                        PIC X(18) VALUE "TOTAL DEBITS".
020900     05  TOT-DEBITS                    PIC -(10)9.99.
021000     05  FILLER                        PIC X(89) VALUE SPACES.
021100 01  TOT-LINE-10.
021200     05  FILLER                        PIC X(18) VALUE "NET MOVEMENT".
021300     05  TOT-NET                       PIC -(10)9.99.
021400     05  FILLER                        PIC X(89) VALUE SPACES.
021500 01  REJECT-LINE.
021600     05  FILLER                        PIC X(52) VALUE
021700         "STATEMENT FILE REJECTED - NO VALID TRANSACTIONS FOUND".
021800     05  FILLER                        PIC X(80) VALUE SPACES.
021900 PROCEDURE DIVISION.
022000 0000-MAINLINE.
022100     OPEN INPUT  IMPORT-PARAMETER-FILE
022200          INPUT  IMPORT-FORMAT-FILE
022300          INPUT  STATEMENT-FILE
022400          OUTPUT IMPORTED-TXN-FILE
022500          OUTPUT IMPORT-REPORT-FILE.
022600     IF WS-PRM-FST NOT = "00" OR WS-FMT-FST NOT = "00" OR
022700             WS-STM-FST NOT = "00"
022800         GO TO 9999-ABEND.
022900     READ IMPORT-PARAMETER-FILE
023000         AT END
023100             GO TO 9999-ABEND
023200     END-READ.
023300     PERFORM 1000-LOAD-FORMAT THRU 1000-EXIT.
023400     MOVE SPACES TO IMPORT-REPORT-LINE.
023500     WRITE IMPORT-REPORT-LINE FROM HDG-LINE-1.
023600     PERFORM 2000-READ-STATEMENT-LINE THRU 2000-EXIT.
023700     PERFORM 4000-WRITE-SUMMARY THRU 4000-EXIT.
023800     CLOSE IMPORT-PARAMETER-FILE
023900           IMPORT-FORMAT-FILE
024000           STATEMENT-FILE
024100           IMPORTED-TXN-FILE
024200           IMPORT-REPORT-FILE.
024300     STOP RUN.
024400 1000-LOAD-FORMAT.
024500     READ IMPORT-FORMAT-FILE
024600         AT END
024700             MOVE "Y" TO WS-FMT-EOF-SW
024800     END-READ.
024900 1010-LOAD-FORMAT-LOOP.
025000     IF WS-FMT-EOF
025100         GO TO 1050-LOAD-FORMAT-DFLT.
025200     IF PRM-FORMAT-NAME = SPACES
025300         GO TO 1040-LOAD-FORMAT-TAKE.
025400     IF FMT-NAME = PRM-FORMAT-NAME
025500         GO TO 1040-LOAD-FORMAT-TAKE.
025600     READ IMPORT-FORMAT-FILE
025700         AT END
025800             MOVE "Y" TO WS-FMT-EOF-SW
025900     END-READ.
026000     GO TO 1010-LOAD-FORMAT-LOOP.
026100 1040-LOAD-FORMAT-TAKE.
026200     MOVE FMT-DATE-COL TO WS-FMT-DATE-COL.
026300     MOVE FMT-AMOUNT-COL TO WS-FMT-AMOUNT-COL.
026400     MOVE FMT-DESC-COL TO WS-FMT-DESC-COL.
026500     MOVE FMT-BAL-COL TO WS-FMT-BAL-COL.
026600     MOVE FMT-DATE-FMT-CDE TO WS-FMT-DATE-FMT-CDE.
026700     MOVE FMT-CURR-SYM TO WS-FMT-CURR-SYM.
026800     MOVE "Y" TO WS-FMT-FOUND-SW.
026900     GO TO 1000-EXIT.
027000 1050-LOAD-FORMAT-DFLT.
027100     IF WS-FMT-WAS-FOUND
027200         GO TO 1000-EXIT.
027300     GO TO 9999-ABEND.
027400 1000-EXIT.
027500     EXIT.
027600 2000-READ-STATEMENT-LINE.
027700     READ STATEMENT-FILE
027800         AT END
027900             MOVE "Y" TO WS-STM-EOF-SW
028000     END-READ.
028100 2010-STATEMENT-LOOP.
028200     IF WS-STM-EOF
028300         GO TO 2000-EXIT.
028400     ADD 1 TO WS-ROWS-READ.
028500     MOVE "N" TO WS-ROW-BAD-SW.
028600     MOVE SPACES TO WS-FIELD-TABLE-AREA.
028700     UNSTRING STATEMENT-LINE-RECORD DELIMITED BY "|"
028800         INTO WS-FIELD-TABLE(1) WS-FIELD-TABLE(2) WS-FIELD-TABLE(3)
028900              WS-FIELD-TABLE(4) WS-FIELD-TABLE(5) WS-FIELD-TABLE(6)
029000              WS-FIELD-TABLE(7) WS-FIELD-TABLE(8) WS-FIELD-TABLE(9)
029100              WS-FIELD-TABLE(10)
029200         TALLYING IN WS-FIELD-COUNT.
029300     MOVE WS-FIELD-TABLE(WS-FMT-DATE-COL) TO WS-RAW-DATE-TEXT.
029400     MOVE WS-FIELD-TABLE(WS-FMT-AMOUNT-COL) TO WS-RAW-AMOUNT-TEXT.
029500     MOVE WS-FIELD-TABLE(WS-FMT-DESC-COL) TO WS-RAW-DESC-TEXT.
029600     PERFORM 2100-PARSE-DATE THRU 2100-EXIT.
029700     IF NOT WS-ROW-IS-BAD
029800         PERFORM 2200-PARSE-AMOUNT THRU 2200-EXIT.
029900     IF NOT WS-ROW-IS-BAD
030000         PERFORM 2300-PARSE-DESC THRU 2300-EXIT.
030100     IF WS-ROW-IS-BAD
030200         ADD 1 TO WS-ROWS-ERROR
030300     ELSE
030400         ADD 1 TO WS-ROWS-OK
030500         ADD 1 TO WS-NEXT-SEQ
030600         MOVE WS-NEXT-SEQ TO IMP-SEQ
030700         MOVE PRM-ACCT-ID TO IMP-ACCT-ID
030800         MOVE WS-BUILT-DATE TO IMP-DATE
030900         MOVE WS-PARSED-AMOUNT TO IMP-AMOUNT
031000         MOVE WS-RAW-DESC-TEXT(WS-DESC-FIRST-CHAR:) TO IMP-DESC
031100         MOVE "N" TO IMP-BAL-PRESENT
031200         MOVE ZERO TO IMP-BALANCE
031300         IF WS-FMT-BAL-COL NOT = ZERO
031400             MOVE WS-FIELD-TABLE(WS-FMT-BAL-COL) TO WS-RAW-BAL-TEXT
031500             PERFORM 2400-PARSE-BALANCE THRU 2400-EXIT
031600         END-IF
031700         WRITE IMPORTED-TXN-RECORD
031800         PERFORM 3000-ACCUM-SUMMARY THRU 3000-EXIT
031900     END-IF.
032000     READ STATEMENT-FILE
032100         AT END
032200             MOVE "Y" TO WS-STM-EOF-SW
032300     END-READ.
032400     GO TO 2010-STATEMENT-LOOP.
032500 2000-EXIT.
032600     EXIT.
032700 2100-PARSE-DATE.
032800     IF FMT-DATE-FMT-DD-MM-YYYY
032900         UNSTRING WS-RAW-DATE-TEXT DELIMITED BY "/"
033000             INTO WS-DATE-PART-1 WS-DATE-PART-2 WS-DATE-PART-3
033100     ELSE
033200         UNSTRING WS-RAW-DATE-TEXT DELIMITED BY "-"
033300             INTO WS-DATE-PART-1 WS-DATE-PART-2 WS-DATE-PART-3
033400     END-IF.
033410*    PARTS ARE RIGHT-JUSTIFIED SO A 2-DIGIT DAY OR MONTH LINES UP
033420*    UNDER THE 4-DIGIT SLOT - THE GAP LEFT OF IT IS ZERO-FILLED
033430*    HERE SO THE NUMERIC TEST BELOW DOES NOT SEE LEADING SPACES.
033440     INSPECT WS-DATE-PART-1 REPLACING ALL SPACE BY "0".
033450     INSPECT WS-DATE-PART-2 REPLACING ALL SPACE BY "0".
033460     INSPECT WS-DATE-PART-3 REPLACING ALL SPACE BY "0".
033500     IF WS-DATE-PART-1 NOT NUMERIC OR WS-DATE-PART-2 NOT NUMERIC OR
033600             WS-DATE-PART-3 NOT NUMERIC
033700         MOVE "Y" TO WS-ROW-BAD-SW
033800         GO TO 2100-EXIT.
033900     IF FMT-DATE-FMT-DD-MM-YYYY
034000         COMPUTE WS-BUILT-DATE = (WS-DP3-NUM * 10000) +
034100                 (WS-DP2-NUM * 100) + WS-DP1-NUM
034200     ELSE
034300         COMPUTE WS-BUILT-DATE = (WS-DP1-NUM * 10000) +
034400                 (WS-DP2-NUM * 100) + WS-DP3-NUM
034500     END-IF.
034600 2100-EXIT.
034700     EXIT.
034800 2200-PARSE-AMOUNT.
034900     MOVE "+" TO WS-AMOUNT-SIGN.
035000     MOVE SPACES TO WS-CLEAN-AMOUNT-TEXT.
035100     IF WS-FMT-CURR-SYM NOT = SPACES
035200         INSPECT WS-RAW-AMOUNT-TEXT REPLACING ALL WS-FMT-CURR-SYM
035300             BY SPACES.
035400     INSPECT WS-RAW-AMOUNT-TEXT REPLACING ALL "," BY SPACE.
035500     MOVE ZERO TO WS-PACK-OUT-IDX.
035600     MOVE ZERO TO WS-PACK-SCAN-IDX.
035700 2210-PACK-SCAN-LOOP.
035800     ADD 1 TO WS-PACK-SCAN-IDX.
035900     IF WS-PACK-SCAN-IDX > 30
036000         GO TO 2220-PACK-SCAN-DONE.
036100     IF WS-RAW-AMOUNT-TEXT(WS-PACK-SCAN-IDX:1) = SPACE
036200         GO TO 2210-PACK-SCAN-LOOP.
036300     IF WS-RAW-AMOUNT-TEXT(WS-PACK-SCAN-IDX:1) = "-"
036400         MOVE "-" TO WS-AMOUNT-SIGN
036500         GO TO 2210-PACK-SCAN-LOOP.
036600     IF WS-RAW-AMOUNT-TEXT(WS-PACK-SCAN-IDX:1) = "+"
036700         GO TO 2210-PACK-SCAN-LOOP.
036800     ADD 1 TO WS-PACK-OUT-IDX.
036900     MOVE WS-RAW-AMOUNT-TEXT(WS-PACK-SCAN-IDX:1) TO
037000         WS-CLEAN-AMOUNT-TEXT(WS-PACK-OUT-IDX:1).
037100     GO TO 2210-PACK-SCAN-LOOP.
037200 2220-PACK-SCAN-DONE.
037300     IF WS-PACK-OUT-IDX = ZERO
037400         MOVE "Y" TO WS-ROW-BAD-SW
037500         GO TO 2200-EXIT.
037600     MOVE SPACES TO WS-AMT-WHOLE-TEXT.
037700     MOVE SPACES TO WS-AMT-FRAC-TEXT.
037800     UNSTRING WS-CLEAN-AMOUNT-TEXT DELIMITED BY "."
037900         INTO WS-AMT-WHOLE-TEXT WS-AMT-FRAC-TEXT.
038000     IF WS-AMT-FRAC-TEXT = SPACES
038100         MOVE "00" TO WS-AMT-FRAC-TEXT.
038200     IF WS-AMT-WHOLE-TEXT NOT NUMERIC OR WS-AMT-FRAC-TEXT NOT NUMERIC
038300         MOVE "Y" TO WS-ROW-BAD-SW
038400         GO TO 2200-EXIT.
038500     COMPUTE WS-PARSED-AMOUNT = WS-AMT-WHOLE-NUM +
038600             (WS-AMT-FRAC-NUM / 100).
038700     IF WS-AMOUNT-SIGN = "-"
038800         COMPUTE WS-PARSED-AMOUNT = WS-PARSED-AMOUNT * -1.
038900 2200-EXIT.
039000     EXIT.
039100 2300-PARSE-DESC.
039200     MOVE 1 TO WS-DESC-SCAN-IDX.
039300 2310-DESC-SCAN-LOOP.
039400     IF WS-DESC-SCAN-IDX > 30
039500         MOVE 30 TO WS-DESC-FIRST-CHAR
039600         GO TO 2300-EXIT.
039700     IF WS-RAW-DESC-TEXT(WS-DESC-SCAN-IDX:1) NOT = SPACE
039800         MOVE WS-DESC-SCAN-IDX TO WS-DESC-FIRST-CHAR
039900         GO TO 2300-EXIT.
040000     ADD 1 TO WS-DESC-SCAN-IDX.
040100     GO TO 2310-DESC-SCAN-LOOP.
040200 2300-EXIT.
040300     EXIT.
040400 2400-PARSE-BALANCE.
040500     MOVE WS-RAW-BAL-TEXT TO WS-RAW-AMOUNT-TEXT.
040600     PERFORM 2200-PARSE-AMOUNT THRU 2200-EXIT.
040700     IF NOT WS-ROW-IS-BAD
040800         MOVE WS-PARSED-AMOUNT TO IMP-BALANCE
040900         MOVE "Y" TO IMP-BAL-PRESENT
041000     ELSE
041100         MOVE "N" TO WS-ROW-BAD-SW
041200         MOVE "N" TO IMP-BAL-PRESENT
041300     END-IF.
041400 2400-EXIT.
041500     EXIT.
041600 3000-ACCUM-SUMMARY.
041700     IF WS-BUILT-DATE < WS-MIN-DATE
041800         MOVE WS-BUILT-DATE TO WS-MIN-DATE.
041900     IF WS-BUILT-DATE > WS-MAX-DATE
042000         MOVE WS-BUILT-DATE TO WS-MAX-DATE.
042100     IF WS-PARSED-AMOUNT >= ZERO
042200         ADD WS-PARSED-AMOUNT TO WS-TOT-CREDITS
042300     ELSE
042400         ADD WS-PARSED-AMOUNT TO WS-TOT-DEBITS.
042500     IF IMP-BAL-IS-PRESENT
042600         IF NOT WS-START-BAL-IS-SET
042700             MOVE IMP-BALANCE TO WS-START-BAL
042800             MOVE "Y" TO WS-START-BAL-SET-SW
042900         END-IF
043000         MOVE IMP-BALANCE TO WS-END-BAL
043100     END-IF.
043200 3000-EXIT.
043300     EXIT.
043400 4000-WRITE-SUMMARY.
043500     IF WS-ROWS-OK = ZERO
043600         MOVE SPACES TO IMPORT-REPORT-LINE
043700         WRITE IMPORT-REPORT-LINE FROM REJECT-LINE
043800         GO TO 4000-EXIT.
043900     MOVE WS-ROWS-READ TO TOT-ROWS-READ.
044000     MOVE WS-ROWS-OK TO TOT-ROWS-OK.
044100     MOVE WS-ROWS-ERROR TO TOT-ROWS-ERR.
044200     MOVE WS-MIN-DATE TO TOT-START-DATE.
044300     MOVE WS-MAX-DATE TO TOT-END-DATE.
044400     MOVE WS-START-BAL TO TOT-START-BAL.
044500     MOVE WS-END-BAL TO TOT-END-BAL.
044600     MOVE WS-TOT-CREDITS TO TOT-CREDITS.
044700     MOVE WS-TOT-DEBITS TO TOT-DEBITS.
044800     COMPUTE TOT-NET = WS-TOT-CREDITS + WS-TOT-DEBITS.
044900     MOVE SPACES TO IMPORT-REPORT-LINE.
045000     WRITE IMPORT-REPORT-LINE FROM TOT-LINE-1.
045100     WRITE IMPORT-REPORT-LINE FROM TOT-LINE-2.
045200     WRITE IMPORT-REPORT-LINE FROM TOT-LINE-3.
045300     WRITE IMPORT-REPORT-LINE FROM TOT-LINE-4.
045400     WRITE IMPORT-REPORT-LINE FROM TOT-LINE-5.
045500     WRITE IMPORT-REPORT-LINE FROM TOT-LINE-6.
045600     WRITE IMPORT-REPORT-LINE FROM TOT-LINE-7.
045700     WRITE IMPORT-REPORT-LINE FROM TOT-LINE-8.
045800     WRITE IMPORT-REPORT-LINE FROM TOT-LINE-9.
045900     WRITE IMPORT-REPORT-LINE FROM TOT-LINE-10.
046000 4000-EXIT.
046100     EXIT.
046200 9999-ABEND.
046300     DISPLAY "PSI-IMPORT - ABNORMAL TERMINATION - FILE STATUS ERROR".
046400     STOP RUN.

