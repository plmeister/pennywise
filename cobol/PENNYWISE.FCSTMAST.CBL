000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. PENNYWISE-FORECAST-MASTERS.
000300 AUTHOR. MVB DATA PROCESSING. MODIFIED BY RTH.
000400 INSTALLATION. MVB DATA PROCESSING CENTER - BATCH SYSTEMS.
000500 DATE-WRITTEN. 08/11/1987.
000600 DATE-COMPILED. 08/11/1987.
000700 SECURITY. MVB INTERNAL USE ONLY - NOT FOR DISTRIBUTION.
000800*
000900*---------------------------------------------------------------*
001000* CHANGE LOG.                                                   *
001100*---------------------------------------------------------------*
001200* DATE      BY    TICKET      DESCRIPTION                       *
001300*---------------------------------------------------------------*
001400* 081187   RTH   CR-87-052   ORIGINAL LAYOUT - SCHEDULED,        *
001500* 081187   RTH   CR-87-052   FORECAST AND SCENARIO TRANSACTION   *
001600* 081187   RTH   CR-87-052   RECORDS FOR THE CASH-FLOW FORECAST  *
001700* 081187   RTH   CR-87-052   SUBSYSTEM.                          *
001800* 051690   JKW   CR-90-029   ADDED SCH-FROM-POT AND SCH-TO-POT   *
001900* 051690   JKW   CR-90-029   FOR POT-LEVEL RECURRING TRANSFERS.  *
002000* 022295   MSK   CR-95-011   ADDED SCH-DATE-VIEW AND FCT-DATE-   *
002100* 022295   MSK   CR-95-011   VIEW REDEFINES FOR CONTROL-BREAK    *
002200* 022295   MSK   CR-95-011   REPORTING BY SCHEDULE ID.           *
002300* 120598   CWB   Y2K-9815    Y2K READINESS REVIEW - ALL DATE      *
002400* 120598   CWB   Y2K-9815    FIELDS STORED 9(8) CCYYMMDD.         *
002500* 063004   DPC   CR-04-037   ADDED SCN-DATE-VIEW REDEFINES FOR    *
002600* 063004   DPC   CR-04-037   SCENARIO FORECAST SORT VERIFICATION. *
002700*---------------------------------------------------------------*
002800 ENVIRONMENT DIVISION.
002900 CONFIGURATION SECTION.
003000 SPECIAL-NAMES.
003100     C01 IS TOP-OF-FORM
003200     CLASS LEDGER-NUMERIC-CLASS IS "0" THRU "9"
003300     UPSI-0 ON STATUS IS PNY-TEST-RUN
003400            OFF STATUS IS PNY-PRODUCTION-RUN.
003500 INPUT-OUTPUT SECTION.
003600 FILE-CONTROL.
003700     SELECT SCHEDULED-TXN-FILE ASSIGN TO SCHDTXN
003800         ORGANIZATION IS LINE SEQUENTIAL.
003900     SELECT FORECAST-TXN-FILE ASSIGN TO FCSTTXN
004000         ORGANIZATION IS LINE SEQUENTIAL.
004100     SELECT SCENARIO-TXN-FILE ASSIGN TO SCENTXN
004200         ORGANIZATION IS LINE SEQUENTIAL.
004300 DATA DIVISION.
004400 FILE SECTION.
004500 FD  SCHEDULED-TXN-FILE
004600     LABEL RECORD STANDARD.
004700 01  SCHEDULED-TXN-RECORD.
004800     05  SCH-ID                        PIC 9(06).
004900     05  SCH-DESC                      PIC X(40).
005000     05  SCH-AMOUNT                    PIC 9(10)V99.
005100     05  SCH-FROM-ACCT                 PIC 9(06).
005200     05  SCH-TO-ACCT                   PIC 9(06).
005300     05  SCH-FROM-POT                  PIC 9(06).
005400     05  SCH-TO-POT                    PIC 9(06).
005500     05  SCH-RECUR-CDE                 PIC X(01).
005600         88  SCH-RECUR-ONCE                VALUE "O".
005700         88  SCH-RECUR-DAILY               VALUE "D".
005800         88  SCH-RECUR-WEEKLY               VALUE "W".
005900         88  SCH-RECUR-MONTHLY              VALUE "M".
006000         88  SCH-RECUR-CUSTOM               VALUE "C".
006100     05  SCH-START-DATE                PIC 9(08).
006200     05  SCH-END-DATE                  PIC 9(08).
006300     05  SCH-ACTIVE-SW                 PIC X(01).
006400         88  SCH-IS-ACTIVE                  VALUE "Y".
006500         88  SCH-IS-INACTIVE                VALUE "N".
006600 01  SCH-DATE-VIEW REDEFINES SCHEDULED-TXN-RECORD.
006700     05  FILLER                        PIC X(58).
006800     05  SDV-START-CCYY                PIC 9(04).
006900     05  SDV-START-MM                  PIC 9(02).
007000     05  SDV-START-DD                  PIC 9(02).
007100     05  FILLER                        PIC X(34).
007200 FD  FORECAST-TXN-FILE
007300     LABEL RECORD STANDARD.
007400 01  FORECAST-TXN-RECORD.
007500     05  FCT-DATE                      PIC 9(08).
007600     05  FCT-DESC                      PIC X(40).
007700     05  FCT-AMOUNT                    PIC 9(10)V99.
007800     05  FCT-FROM-ACCT                 PIC 9(06).
007900     05  FCT-TO-ACCT                   PIC 9(06).
008000     05  FILLER                        PIC X(28).
008100 01  FCT-DATE-VIEW REDEFINES FORECAST-TXN-RECORD.
008200     05  FDV-OCCUR-CCYY                PIC 9(04).
008300     05  FDV-OCCUR-MM                  PIC 9(02).
008400     05  FDV-OCCUR-DD                  PIC 9(02).
008500     05  FILLER                        PIC X(92).
008600 FD  SCENARIO-TXN-FILE
008700     LABEL RECORD STANDARD.
008800 01  SCENARIO-TXN-RECORD.
008900     05  SCN-SCENARIO-ID               PIC 9(06).
009000     05  SCN-DATE                      PIC 9(08).
009100     05  SCN-DESC                      PIC X(40).
009200     05  SCN-AMOUNT                    PIC S9(10)V99.
009300     05  SCN-ACCT-ID                   PIC 9(06).
009400     05  FILLER                        PIC X(28).
009500 01  SCN-DATE-VIEW REDEFINES SCENARIO-TXN-RECORD.
009600     05  FILLER                        PIC X(06).
009700     05  SNV-DATE-CCYY                 PIC 9(04).
009800     05  SNV-DATE-MM                   PIC 9(02).
009900     05  SNV-DATE-DD                   PIC 9(02).
010000     05  FILLER                        PIC X(86).
010100 WORKING-STORAGE SECTION.
010200 01  FILLER                            PIC X(01).
010300 PROCEDURE DIVISION.
010400 0000-MAINLINE.
010500*    THIS MEMBER IS A RECORD LAYOUT CARRIER ONLY - THE SCHEDULE,
010600*    FORECAST AND SCENARIO FILES ARE OPENED, READ AND WRITTEN BY
010700*    THE PFC.EXPAND AND PFC.SCENFCST JOB PROGRAMS, WHICH CARRY
010800*    THEIR OWN COPY OF THIS LAYOUT IN THEIR OWN FILE SECTIONS.
010900     STOP RUN.

