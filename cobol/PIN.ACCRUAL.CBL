000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. PIN-ACCRUAL.
000300 AUTHOR. MVB DATA PROCESSING. MODIFIED BY RTH.
000400 INSTALLATION. MVB DATA PROCESSING CENTER - BATCH SYSTEMS.
000500 DATE-WRITTEN. 06/11/1986.
000600 DATE-COMPILED. 06/11/1986.
000700 SECURITY. MVB INTERNAL USE ONLY - NOT FOR DISTRIBUTION.
000800*
000900*---------------------------------------------------------------*
001000* CHANGE LOG.                                                   *
001100*---------------------------------------------------------------*
001200* DATE      BY    TICKET      DESCRIPTION                       *
001300*---------------------------------------------------------------*
001400* 061186   RTH   CR-86-025   ORIGINAL PROGRAM - NIGHTLY ACCRUAL  *
001500* 061186   RTH   CR-86-025   RUN FOR CREDIT INTEREST ON SAVINGS  *
001600* 061186   RTH   CR-86-025   AND OVERDRAFT INTEREST ON CURRENT   *
001700* 061186   RTH   CR-86-025   ACCOUNTS.                           *
001800* 042989   DPC   CR-89-031   ADDED MONTHLY COMPOUNDING DIVISOR    *
001900* 042989   DPC   CR-89-031   OF 360 FOR ACCT-INT-COMP-MONTHLY.    *
002000* 091295   MSK   CR-95-052   OVERDRAFT BASE NOW CAPPED AT THE     *
002100* 091295   MSK   CR-95-052   ACCOUNT'S OWN OD LIMIT, NOT JUST     *
002200* 091295   MSK   CR-95-052   THE RAW BALANCE.                     *
002300* 120998   CWB   Y2K-9816    Y2K READINESS REVIEW - NO DATE       *
002400* 120998   CWB   Y2K-9816    ARITHMETIC IN THIS PROGRAM, DAYS-TO- *
002500* 120998   CWB   Y2K-9816    ACCRUE COMES IN AS A PARAMETER.      *
002600* 031103   JKW   CR-03-008   COMPOUNDING FACTOR NOW CARRIED TO    *
002700* 031103   JKW   CR-03-008   EIGHT DECIMAL PLACES BEFORE THE      *
002800* 031103   JKW   CR-03-008   FINAL HALF-UP ROUND TO PENNIES.      *
002810* 051107   RTH   CR-07-019   OD BASE LOGIC WAS PICKING THE LIMIT  *
002820* 051107   RTH   CR-07-019   WHEN BALANCE EXCEEDED IT AND THE     *
002830* 051107   RTH   CR-07-019   BALANCE WHEN WITHIN IT - BACKWARDS   *
002840* 051107   RTH   CR-07-019   FROM THE 91295 FIX. SWAPPED THE TWO  *
002850* 051107   RTH   CR-07-019   COMPUTE STATEMENTS TO MATCH.         *
002860* 062207   RTH   CR-07-024   DETAIL LINE WAS MISSING THE ACCOUNT  *
002870* 062207   RTH   CR-07-024   TYPE AND BALANCE COLUMNS CALLED FOR  *
002880* 062207   RTH   CR-07-024   BY THE REPORT SPEC - ADDED BOTH TO   *
002890* 062207   RTH   CR-07-024   THE HEADING AND DETAIL LINE LAYOUTS. *
002900*---------------------------------------------------------------*
003000 ENVIRONMENT DIVISION.
003100 CONFIGURATION SECTION.
003200 SPECIAL-NAMES.
003300     C01 IS TOP-OF-FORM
003400     CLASS LEDGER-NUMERIC-CLASS IS "0" THRU "9"
003500     UPSI-0 ON STATUS IS PNY-TEST-RUN
003600            OFF STATUS IS PNY-PRODUCTION-RUN.
003700 INPUT-OUTPUT SECTION.
003800 FILE-CONTROL.
003900     SELECT ACCRUAL-PARAMETER-FILE ASSIGN TO ACRPARM
004000         ORGANIZATION IS LINE SEQUENTIAL
004100         FILE STATUS IS WS-APR-FST.
004200     SELECT ACCOUNT-MASTER-FILE ASSIGN TO ACCTMAST
004300         ORGANIZATION IS LINE SEQUENTIAL
004400         FILE STATUS IS WS-ACCT-FST.
004500     SELECT INTEREST-REPORT-FILE ASSIGN TO ACRRPT
004600         ORGANIZATION IS LINE SEQUENTIAL
004700         FILE STATUS IS WS-RPT-FST.
004800 DATA DIVISION.
004900 FILE SECTION.
005000 FD  ACCRUAL-PARAMETER-FILE
005100     LABEL RECORD STANDARD.
005200 01  ACCRUAL-PARAMETER-RECORD.
005300     05  APR-DAYS-TO-ACCRUE            PIC 9(04).
005400     05  APR-RUN-DATE                  PIC 9(08).
005500     05  FILLER                        PIC X(68).
005600 FD  ACCOUNT-MASTER-FILE
005700     LABEL RECORD STANDARD.
005800 01  ACCOUNT-MASTER-RECORD.
005900     05  ACCT-ID                       PIC 9(06).
006000     05  ACCT-NAME                     PIC X(30).
006100     05  ACCT-TYPE                     PIC X(02).
006200         88  ACCT-TYPE-CURRENT             VALUE "CU".
006300     05  ACCT-EXTERNAL-SW               PIC X(01).
006400     05  ACCT-BALANCE                   PIC S9(10)V99.
006500     05  ACCT-INT-RATE                  PIC 9(01)V9(04).
006600     05  ACCT-INT-COMP-CDE              PIC X(01).
006700         88  ACCT-INT-COMP-DAILY            VALUE "D".
006800         88  ACCT-INT-COMP-MONTHLY          VALUE "M".
006900         88  ACCT-INT-COMP-NONE             VALUE " ".
007000     05  ACCT-MIN-PAYMENT               PIC 9(10)V99.
007100     05  ACCT-OD-LIMIT                  PIC S9(10)V99.
007200     05  ACCT-OD-RATE                   PIC 9(01)V9(04).
007300     05  ACCT-CURR-CODE                 PIC X(03).
007400     05  FILLER                        PIC X(31).
007500 01  ACCT-INTEREST-VIEW REDEFINES ACCOUNT-MASTER-RECORD.
007600     05  FILLER                        PIC X(38).
007700     05  AIV-INT-RATE                  PIC 9(01)V9(04).
007800     05  AIV-INT-COMP-CDE              PIC X(01).
007900     05  FILLER                        PIC X(12).
008000     05  AIV-OD-LIMIT                  PIC S9(10)V99.
008100     05  AIV-OD-RATE                   PIC 9(01)V9(04).
008200     05  FILLER                        PIC X(39).
008300 FD  INTEREST-REPORT-FILE
008400     LABEL RECORD STANDARD.
008500 01  INTEREST-REPORT-LINE              PIC X(132).
008600 WORKING-STORAGE SECTION.
008700 01  WS-FILE-STATUS-GROUP.
008800     05  WS-APR-FST                    PIC X(02).
008900     05  WS-ACCT-FST                   PIC X(02).
009000     05  WS-RPT-FST                    PIC X(02).
009100 01  WS-SWITCHES.
009200     05  WS-ACCT-EOF-SW                PIC X(01) VALUE "N".
009300         88  WS-ACCT-EOF                   VALUE "Y".
009400 01  WS-DAYS-TO-ACCRUE                 PIC 9(04) COMP.
009500 01  WS-RATE-WORK-AREA.
009600     05  WS-DAILY-RATE                 PIC 9(01)V9(08) COMP.
009700     05  WS-COMPOUND-FACTOR            PIC 9(04)V9(08) COMP.
009800 01  WS-RATE-WORK-ALT REDEFINES WS-RATE-WORK-AREA.
009900     05  WS-DAILY-RATE-WHOLE           PIC 9(01) COMP.
010000     05  FILLER                        PIC X(04).
010100     05  WS-FACTOR-WHOLE               PIC 9(04) COMP.
010200     05  FILLER                        PIC X(04).
010300 01  WS-CREDIT-INTEREST                PIC S9(10)V99.
010400 01  WS-OD-BASE                        PIC S9(10)V99.
010500 01  WS-OD-INTEREST                    PIC S9(10)V99.
010600 01  WS-ACCRUAL-TOTALS.
010700     05  WS-ACCTS-READ                 PIC 9(06) COMP VALUE ZERO.
010800     05  WS-ACCTS-PRINTED               PIC 9(06) COMP VALUE ZERO.
010900     05  WS-GRAND-CREDIT-INT            PIC S9(12)V99 VALUE ZERO.
011000     05  WS-GRAND-OD-INT                PIC S9(12)V99 VALUE ZERO.
011100 01  WS-ACCRUAL-TOTALS-ALT REDEFINES WS-ACCRUAL-TOTALS.
011200     05  FILLER                        PIC X(06).
011300     05  FILLER                        PIC X(06).
011400     05  WS-GRAND-CREDIT-DOLLARS       PIC S9(12).
011500     05  WS-GRAND-CREDIT-CENTS         PIC 99.
011600     05  WS-GRAND-OD-DOLLARS           PIC S9(12).
011700     05  WS-GRAND-OD-CENTS             PIC 99.
011800 01  WS-PAGE-COUNT                     PIC 9(04) COMP VALUE ZERO.
011900 01  HDG-LINE-1.
012000     05  FILLER                        PIC X(30) VALUE
012100         "PENNYWISE INTEREST ACCRUAL RUN".
012200     05  FILLER                        PIC X(10) VALUE SPACES.
012300     05  FILLER                        PIC X(14) VALUE "DAYS ACCRUED =".
012400     05  HDG-DAYS                      PIC ZZZ9.
012500     05  FILLER                        PIC X(74) VALUE SPACES.
012600 01  HDG-LINE-2.
012610     05  FILLER                        PIC X(08) VALUE "ACCT ID".
012620     05  FILLER                        PIC X(03) VALUE SPACES.
012630     05  FILLER                        PIC X(30) VALUE "ACCOUNT NAME".
012640     05  FILLER                        PIC X(06) VALUE "TYPE".
012650     05  FILLER                        PIC X(02) VALUE SPACES.
012660     05  FILLER                        PIC X(13) VALUE "BALANCE".
012670     05  FILLER                        PIC X(04) VALUE SPACES.
012680     05  FILLER                        PIC X(15) VALUE "CREDIT INTEREST".
012690     05  FILLER                        PIC X(05) VALUE SPACES.
012700     05  FILLER                   PIC X(18) VALUE "OVERDRAFT INTEREST".
012710     05  FILLER                        PIC X(28) VALUE SPACES.
013400 01  DTL-LINE.
013410     05  DTL-ACCT-ID                   PIC ZZZZZ9.
013420     05  FILLER                        PIC X(03) VALUE SPACES.
013430     05  DTL-ACCT-NAME                 PIC X(30).
013440     05  DTL-ACCT-TYPE                 PIC XX.
013450     05  FILLER                        PIC X(06) VALUE SPACES.
013460     05  DTL-BALANCE                   PIC -ZZZZZZZZ9.99.
013470     05  FILLER                        PIC X(04) VALUE SPACES.
013480     05  DTL-CREDIT-INT                PIC ZZZZZZZZ9.99.
013490     05  FILLER                        PIC X(05) VALUE SPACES.
013500     05  DTL-OD-INT                    PIC ZZZZZZZZ9.99.
013510     05  FILLER                        PIC X(39) VALUE SPACES.
014300 01  TOT-LINE-1.
014400     05  FILLER                        PIC X(18) VALUE "ACCOUNTS READ".
014500     05  TOT-ACCTS-READ              PIC ZZZZZ9.
014600     05  FILLER                        PIC X(91) VALUE SPACES.
014700 01  TOT-LINE-2.
014800     05  FILLER                        PIC X(18) VALUE "ACCOUNTS PRINTED".
014900     05  TOT-ACCTS-PRINTED            PIC ZZZZZ9.
015000     05  FILLER                        PIC X(91) VALUE SPACES.
015100 01  TOT-LINE-3.
015200     05  FILLER                   PIC X(22) VALUE "TOTAL CREDIT INTEREST".
015300     05  TOT-CREDIT-INT             PIC ZZZZZZZZZZ9.99.
015400     05  FILLER                        PIC X(84) VALUE SPACES.
015500 01  TOT-LINE-4.
015600     05  FILLER                   PIC X(22) VALUE "TOTAL OD INTEREST".
015700     05  TOT-OD-INT                 PIC ZZZZZZZZZZ9.99.
015800     05  FILLER                        PIC X(84) VALUE SPACES.
015900 PROCEDURE DIVISION.
016000 0000-MAINLINE.
016100     OPEN INPUT  ACCRUAL-PARAMETER-FILE
016200          INPUT  ACCOUNT-MASTER-FILE
016300          OUTPUT INTEREST-REPORT-FILE.
016400     IF WS-APR-FST NOT = "00" OR WS-ACCT-FST NOT = "00"
016500         GO TO 9999-ABEND.
016600     READ ACCRUAL-PARAMETER-FILE
016700         AT END
016800             GO TO 9999-ABEND
016900     END-READ.
017000     MOVE APR-DAYS-TO-ACCRUE TO WS-DAYS-TO-ACCRUE.
017100     PERFORM 1500-WRITE-RPT-HEADING THRU 1500-EXIT.
017200     PERFORM 1000-READ-ACCOUNT THRU 1000-EXIT.
017300     PERFORM 2000-CALC-CREDIT-INTEREST THRU 2000-EXIT.
017400     PERFORM 4000-WRITE-GRAND-TOTALS THRU 4000-EXIT.
017500     CLOSE ACCRUAL-PARAMETER-FILE
017600           ACCOUNT-MASTER-FILE
017700           INTEREST-REPORT-FILE.
017800     STOP RUN.
017900 1000-READ-ACCOUNT.
018000     READ ACCOUNT-MASTER-FILE
018100         AT END
018200             MOVE "Y" TO WS-ACCT-EOF-SW
018300     END-READ.
018400 1000-EXIT.
018500     EXIT.
018600 1500-WRITE-RPT-HEADING.
018700     ADD 1 TO WS-PAGE-COUNT.
018800     MOVE WS-DAYS-TO-ACCRUE TO HDG-DAYS.
018900     WRITE INTEREST-REPORT-LINE FROM HDG-LINE-1.
019000     MOVE SPACES TO INTEREST-REPORT-LINE.
019100     WRITE INTEREST-REPORT-LINE.
019200     WRITE INTEREST-REPORT-LINE FROM HDG-LINE-2.
019300 1500-EXIT.
019400     EXIT.
019500 2000-CALC-CREDIT-INTEREST.
019600*    THIS PARAGRAPH ALSO DRIVES THE MAIN ACCOUNT LOOP - THE OVERDRAFT
019700*    CALCULATION AND DETAIL PRINT ARE PERFORMED FROM HERE FOR EACH
019800*    ACCOUNT IN TURN.
019900     IF WS-ACCT-EOF
020000         GO TO 2000-EXIT.
020100     ADD 1 TO WS-ACCTS-READ.
020200     MOVE ZERO TO WS-CREDIT-INTEREST.
020300     IF ACCT-INT-RATE > ZERO AND
020400             (ACCT-INT-COMP-DAILY OR ACCT-INT-COMP-MONTHLY)
020500         IF ACCT-INT-COMP-DAILY
020600             COMPUTE WS-DAILY-RATE ROUNDED =
020700                 ACCT-INT-RATE / 365
020800         ELSE
020900             COMPUTE WS-DAILY-RATE ROUNDED =
021000                 ACCT-INT-RATE / 12 / 30
021100         END-IF
021200         COMPUTE WS-COMPOUND-FACTOR ROUNDED =
021300             (1 + WS-DAILY-RATE) ** WS-DAYS-TO-ACCRUE
021400         COMPUTE WS-CREDIT-INTEREST ROUNDED =
021500             ACCT-BALANCE * (WS-COMPOUND-FACTOR - 1).
021600     PERFORM 2500-CALC-OVERDRAFT-INTEREST THRU 2500-EXIT.
021700     IF WS-CREDIT-INTEREST NOT = ZERO OR WS-OD-INTEREST NOT = ZERO
021800         PERFORM 3000-WRITE-DETAIL-LINE THRU 3000-EXIT.
021900     ADD WS-CREDIT-INTEREST TO WS-GRAND-CREDIT-INT.
022000     ADD WS-OD-INTEREST TO WS-GRAND-OD-INT.
022100     PERFORM 1000-READ-ACCOUNT THRU 1000-EXIT.
022200     GO TO 2000-CALC-CREDIT-INTEREST.
022300 2000-EXIT.
022400     EXIT.
022500 2500-CALC-OVERDRAFT-INTEREST.
022600*    THE OVERDRAFT BASE IS THE ABSOLUTE VALUE OF THE MORE NEGATIVE OF
022700*    THE ACCOUNT'S BALANCE AND ITS OWN OVERDRAFT LIMIT - BOTH HELD AS
022800*    NEGATIVE NUMBERS WHEN AN ACCOUNT IS OVERDRAWN AND WITHIN LIMIT.
022900     MOVE ZERO TO WS-OD-INTEREST.
023000     IF ACCT-TYPE-CURRENT AND ACCT-BALANCE < ZERO AND ACCT-OD-RATE > ZERO
023100         IF ACCT-BALANCE < ACCT-OD-LIMIT
023200             COMPUTE WS-OD-BASE = ACCT-BALANCE * -1
023300         ELSE
023400             COMPUTE WS-OD-BASE = ACCT-OD-LIMIT * -1
023500         END-IF
023600         COMPUTE WS-DAILY-RATE ROUNDED =
023700             ACCT-OD-RATE / 365
023800         COMPUTE WS-COMPOUND-FACTOR ROUNDED =
023900             (1 + WS-DAILY-RATE) ** WS-DAYS-TO-ACCRUE
024000         COMPUTE WS-OD-INTEREST ROUNDED =
024100             WS-OD-BASE * (WS-COMPOUND-FACTOR - 1).
024200 2500-EXIT.
024300     EXIT.
024400 3000-WRITE-DETAIL-LINE.
024500     ADD 1 TO WS-ACCTS-PRINTED.
024600     MOVE ACCT-ID TO DTL-ACCT-ID.
024700     MOVE ACCT-NAME TO DTL-ACCT-NAME.
024710     MOVE ACCT-TYPE TO DTL-ACCT-TYPE.
024720     MOVE ACCT-BALANCE TO DTL-BALANCE.
024800     MOVE WS-CREDIT-INTEREST TO DTL-CREDIT-INT.
024900     MOVE WS-OD-INTEREST TO DTL-OD-INT.
025000     WRITE INTEREST-REPORT-LINE FROM DTL-LINE.
025100 3000-EXIT.
025200     EXIT.
025300 4000-WRITE-GRAND-TOTALS.
025400     MOVE SPACES TO INTEREST-REPORT-LINE.
025500     WRITE INTEREST-REPORT-LINE.
025600     MOVE WS-ACCTS-READ TO TOT-ACCTS-READ.
025700     WRITE INTEREST-REPORT-LINE FROM TOT-LINE-1.
025800     MOVE WS-ACCTS-PRINTED TO TOT-ACCTS-PRINTED.
025900     WRITE INTEREST-REPORT-LINE FROM TOT-LINE-2.
026000     MOVE WS-GRAND-CREDIT-INT TO TOT-CREDIT-INT.
026100     WRITE INTEREST-REPORT-LINE FROM TOT-LINE-3.
026200     MOVE WS-GRAND-OD-INT TO TOT-OD-INT.
026300     WRITE INTEREST-REPORT-LINE FROM TOT-LINE-4.
026400 4000-EXIT.
026500     EXIT.
026600 9999-ABEND.
026700     DISPLAY "PIN-ACCRUAL - UNABLE TO OPEN REQUIRED FILES - ABENDING".
026800     STOP RUN.

