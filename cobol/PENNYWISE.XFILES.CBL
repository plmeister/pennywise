000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. PENNYWISE-REFERENCE-FILES.
000300 AUTHOR. MVB DATA PROCESSING. MODIFIED BY DPC.
000400 INSTALLATION. MVB DATA PROCESSING CENTER - BATCH SYSTEMS.
000500 DATE-WRITTEN. 06/09/1989.
000600 DATE-COMPILED. 06/09/1989.
000700 SECURITY. MVB INTERNAL USE ONLY - NOT FOR DISTRIBUTION.
000800*
000900*---------------------------------------------------------------*
001000* CHANGE LOG.                                                   *
001100*---------------------------------------------------------------*
001200* DATE      BY    TICKET      DESCRIPTION                       *
001300*---------------------------------------------------------------*
001400* 060989   DPC   CR-89-066   ORIGINAL LAYOUT - CURRENCY,         *
001500* 060989   DPC   CR-89-066   EXCHANGE RATE, IMPORT FORMAT,       *
001600* 060989   DPC   CR-89-066   CATEGORY AND TRANSFER MATCH SMALL   *
001700* 060989   DPC   CR-89-066   REFERENCE FILES.                    *
001800* 042492   RTH   CR-92-018   ADDED XRT-TIMESTAMP-VIEW REDEFINES  *
001900* 042492   RTH   CR-92-018   FOR RATE-LOOKUP-AS-AT COMPARISONS.  *
002000* 101596   MSK   CR-96-044   ADDED FMT-COLUMN-VIEW REDEFINES TO  *
002100* 101596   MSK   CR-96-044   SUPPORT TABLE SEARCH BY FORMAT NAME.*
002200* 080599   CWB   Y2K-9822    Y2K READINESS REVIEW - XRT-         *
002300* 080599   CWB   Y2K-9822    TIMESTAMP ALREADY STORED 9(14)      *
002400* 080599   CWB   Y2K-9822    CCYYMMDDHHMMSS.                      *
002500* 021707   JKW   CR-07-009   ADDED CAT-INDENT-VIEW REDEFINES FOR *
002600* 021707   JKW   CR-07-009   THE CATEGORY HIERARCHY REPORT.      *
002700*---------------------------------------------------------------*
002800 ENVIRONMENT DIVISION.
002900 CONFIGURATION SECTION.
003000 SPECIAL-NAMES.
003100     C01 IS TOP-OF-FORM
003200     CLASS LEDGER-NUMERIC-CLASS IS "0" THRU "9"
003300     UPSI-0 ON STATUS IS PNY-TEST-RUN
003400            OFF STATUS IS PNY-PRODUCTION-RUN.
003500 INPUT-OUTPUT SECTION.
003600 FILE-CONTROL.
003700     SELECT CURRENCY-MASTER-FILE ASSIGN TO CURRMAST
003800         ORGANIZATION IS LINE SEQUENTIAL.
003900     SELECT EXCHANGE-RATE-FILE ASSIGN TO XRATE
004000         ORGANIZATION IS LINE SEQUENTIAL.
004100     SELECT IMPORT-FORMAT-FILE ASSIGN TO IMPFMT
004200         ORGANIZATION IS LINE SEQUENTIAL.
004300     SELECT CATEGORY-MASTER-FILE ASSIGN TO CATMAST
004400         ORGANIZATION IS LINE SEQUENTIAL.
004500     SELECT TRANSFER-MATCH-FILE ASSIGN TO XFRMAT
004600         ORGANIZATION IS LINE SEQUENTIAL.
004700 DATA DIVISION.
004800 FILE SECTION.
004900 FD  CURRENCY-MASTER-FILE
005000     LABEL RECORD STANDARD.
005100 01  CURRENCY-MASTER-RECORD.
005200     05  CUR-CODE                      PIC X(03).
005300     05  CUR-NAME                      PIC X(20).
005400     05  CUR-SYMBOL                    PIC X(04).
005500     05  CUR-TYPE-CDE                  PIC X(01).
005600         88  CUR-TYPE-FIAT                 VALUE "F".
005700         88  CUR-TYPE-CRYPTO                VALUE "C".
005800     05  CUR-DECIMALS                  PIC 9(02).
005900     05  CUR-ACTIVE-SW                 PIC X(01).
006000         88  CUR-IS-ACTIVE                  VALUE "Y".
006100         88  CUR-IS-INACTIVE                VALUE "N".
006200     05  FILLER                        PIC X(09).
006300 FD  EXCHANGE-RATE-FILE
006400     LABEL RECORD STANDARD.
006500 01  EXCHANGE-RATE-RECORD.
006600     05  XRT-FROM-CODE                 PIC X(03).
006700     05  XRT-TO-CODE                   PIC X(03).
006800     05  XRT-RATE                      PIC 9(06)V9(06).
006900     05  XRT-TIMESTAMP                 PIC 9(14).
007000     05  FILLER                        PIC X(08).
007100 01  XRT-TIMESTAMP-VIEW REDEFINES EXCHANGE-RATE-RECORD.
007200     05  FILLER                        PIC X(18).
007300     05  XTV-TS-CCYY                   PIC 9(04).
007400     05  XTV-TS-MM                     PIC 9(02).
007500     05  XTV-TS-DD                     PIC 9(02).
007600     05  XTV-TS-HH                     PIC 9(02).
007700     05  XTV-TS-MI                     PIC 9(02).
007800     05  XTV-TS-SS                     PIC 9(02).
007900     05  FILLER                        PIC X(08).
008000 FD  IMPORT-FORMAT-FILE
008100     LABEL RECORD STANDARD.
008200 01  IMPORT-FORMAT-RECORD.
008300     05  FMT-NAME                      PIC X(20).
008400     05  FMT-DATE-COL                  PIC 9(02).
008500     05  FMT-AMOUNT-COL                PIC 9(02).
008600     05  FMT-DESC-COL                  PIC 9(02).
008700     05  FMT-BAL-COL                   PIC 9(02).
008800     05  FMT-DATE-FMT-CDE              PIC X(01).
008900         88  FMT-DATE-FMT-DD-MM-YYYY        VALUE "D".
009000         88  FMT-DATE-FMT-ISO               VALUE "I".
009100     05  FMT-CURR-SYM                  PIC X(04).
009200     05  FILLER                        PIC X(07).
009300 01  FMT-COLUMN-VIEW REDEFINES IMPORT-FORMAT-RECORD.
009400     05  FCV-FMT-NAME                  PIC X(20).
009500     05  FCV-DATE-COL                  PIC 9(02).
009600     05  FCV-AMOUNT-COL                PIC 9(02).
009700     05  FCV-DESC-COL                  PIC 9(02).
009800     05  FCV-BAL-COL                   PIC 9(02).
009900     05  FILLER                        PIC X(12).
010000 FD  CATEGORY-MASTER-FILE
010100     LABEL RECORD STANDARD.
010200 01  CATEGORY-MASTER-RECORD.
010300     05  CAT-ID                        PIC 9(06).
010400     05  CAT-PARENT-ID                 PIC 9(06).
010500     05  CAT-NAME                      PIC X(30).
010600     05  FILLER                        PIC X(08).
010700 01  CAT-INDENT-VIEW REDEFINES CATEGORY-MASTER-RECORD.
010800     05  CIV-CAT-ID                    PIC 9(06).
010900     05  CIV-PARENT-ID                 PIC 9(06).
011000     05  CIV-DEPTH-LEVEL               PIC 9(02) COMP.
011100     05  FILLER                        PIC X(36).
011200 FD  TRANSFER-MATCH-FILE
011300     LABEL RECORD STANDARD.
011400 01  TRANSFER-MATCH-RECORD.
011500     05  MAT-SRC-SEQ                   PIC 9(06).
011600     05  MAT-DST-SEQ                   PIC 9(06).
011700     05  MAT-DAYS-APART                PIC 9(02).
011800     05  MAT-TYPE-CDE                  PIC X(01).
011900         88  MAT-TYPE-POT                   VALUE "P".
012000         88  MAT-TYPE-ACCOUNT                VALUE "A".
012100     05  MAT-AMOUNT                    PIC 9(10)V99.
012200     05  FILLER                        PIC X(13).
012300 WORKING-STORAGE SECTION.
012400 01  FILLER                            PIC X(01).
012500 PROCEDURE DIVISION.
012600 0000-MAINLINE.
012700*    THIS MEMBER IS A RECORD LAYOUT CARRIER ONLY - THESE FIVE
012800*    REFERENCE FILES ARE OPENED, READ AND WRITTEN BY THE
012900*    PCV.CONVERT, PSI.IMPORT, PSI.MATCH AND PCH.CATTREE JOB
013000*    PROGRAMS, WHICH CARRY THEIR OWN COPY OF THIS LAYOUT IN
013100*    THEIR OWN FILE SECTIONS.
013200     STOP RUN.

